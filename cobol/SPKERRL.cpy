000100*****************************************************************         
000200* Copybook       :: SPKERRL                                               
000300* Kurzbeschr.    :: Satzbild Fehlermeldesatz (ersetzt WSYS022C)           
000400*----------------------------------------------------------------*        
000500* Vers. | Datum    | von | Kommentar                                      
000600*-------|----------|-----|---------------------------------------*        
000700*A.00.00|1986-02-11| hrm | Neuerstellung, lokale Fehlerablage             
000800*A.01.00|1999-01-18| hrm | Jahr-2000: keine Aenderung am Satzbild         
000900*A.02.00|2006-03-20| slk | WIKB-021: Satzbild jetzt auch benutzt,         
001000*       |          |     | Einbindung in RCL/MNT/SRC/RET ueber            
001100*       |          |     | Z900-DATEIFEHLER/Z999-ERRLOG dort              
001200*----------------------------------------------------------------*        
001300 01      SPK-ERROR-RECORD.                                                
001400     05  ERR-STAT                PIC 9(01).                               
001500     05  ERR-MODUL-NAME           PIC X(08).                              
001600     05  ERR-KZ                   PIC X(02).                              
001700     05  ERR-TEXT                 PIC X(80).                              
001800     05  FILLER                   PIC X(09).                              
