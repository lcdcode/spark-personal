000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. SPKSRC0O.                                                    
000400 AUTHOR.          W. KRAMER.                                              
000500 INSTALLATION.    SPARK PERSONAL - WISSENSSPEICHER.                       
000600 DATE-WRITTEN.    1992-06-10.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.        NUR FUER INTERNEN GEBRAUCH.                             
000900                                                                          
001000                                                                          
001100*****************************************************************         
001200* Letzte Aenderung :: 2001-03-19                                          
001300* Letzte Version   :: A.02.02                                             
001400* Kurzbeschreibung :: Stapelsuche ueber Notiz- und Schnipselstamm         
001500* Auftrag          :: WIKB-014                                            
001600*                                                                         
001700* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001900*----------------------------------------------------------------*        
002000* Vers. | Datum    | von | Kommentar                             *        
002100*-------|----------|-----|---------------------------------------*        
002200*A.00.00|1992-06-10| wkr | Neuerstellung - Volltextsuche ueber            
002300*       |          |     | Notizstamm je Suchauftrag                      
002400*A.01.00|1993-12-02| wkr | Suche auf Schnipselstamm (Titel, Code,         
002500*       |          |     | Schlagworte) mit aufgenommen                   
002600*A.02.00|1996-05-14| hrm | Filter auf Programmiersprache (exakter         
002700*       |          |     | Vergleich) als dritte Auftragsart              
002800*A.02.01|1999-01-18| hrm | Jahrtausendwechsel: keine Aenderung am         
002900*       |          |     | Satzbild, nur Pruefung der Zeitstempel         
003000*A.02.02|2001-03-19| ube | Revision WIKB-014: Suchlauf gegen neue         
003100*       |          |     | Bestueckung SPKMNT0O A.04.02 geprueft,         
003200*       |          |     | keine Programmaenderung noetig                 
003300*----------------------------------------------------------------*        
003400*                                                                         
003500* Programmbeschreibung                                                    
003600* --------------------                                                    
003700*                                                                         
003800* Liest die Suchauftragsdatei (SRCHIN) satzweise. Notiz- und              
003900* Schnipselstamm werden beim Vorlauf vollstaendig in Arbeits-             
004000* tabellen eingelesen (reiner Lesezugriff, keine Fortschreibung).         
004100* Je Auftrag wird - abhaengig von SRCH-TARGET - der Notizstamm            
004200* (Titel/Inhalt), der Schnipselstamm (Titel/Code/Schlagworte) oder        
004300* der Schnipselstamm nach Programmiersprache durchsucht und die           
004400* Treffer in der von der Fachspezifikation vorgeschriebenen               
004500* Reihenfolge (Volltextsuche: juengste Aenderung zuerst; Sprach-          
004600* filter: Titel aufsteigend) in den Suchreport geschrieben.               
004700*                                                                         
004800* Das Suchmuster wird fuer die Volltextsuche auf Grossschreibung          
004900* normiert und als Teilzeichenkette ohne Ruecksicht auf Gross-/           
005000* Kleinschreibung gesucht (eigene Tauschschleife, da keine                
005100* FUNCTION-Einrichtung fuer Zeichenkettenvergleich zur Verfuegung         
005200* steht). Der Sprachfilter vergleicht dagegen exakt, wie vom              
005300* Suchauftrag uebergeben.                                                 
005400*                                                                         
005500******************************************************************        
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     SWITCH-15 IS ANZEIGE-VERSION                                         
006100         ON STATUS IS SHOW-VERSION                                        
006200     CLASS ALPHNUM IS "0123456789"                                        
006300                      "abcdefghijklmnopqrstuvwxyz"                        
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006500                      " .,;-_!$%&/=*+".                                   
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT NOTES-MASTER-FILE    ASSIGN TO "NOTMSTR"                      
007000            ORGANIZATION IS SEQUENTIAL                                    
007100            ACCESS MODE IS SEQUENTIAL                                     
007200            FILE STATUS IS FILE-STATUS.                                   
007300     SELECT SNIPS-MASTER-FILE    ASSIGN TO "SNPMSTR"                      
007400            ORGANIZATION IS SEQUENTIAL                                    
007500            ACCESS MODE IS SEQUENTIAL                                     
007600            FILE STATUS IS FILE-STATUS.                                   
007700     SELECT SEARCH-FILE          ASSIGN TO "SRCHIN"                       
007800            ORGANIZATION IS SEQUENTIAL                                    
007900            ACCESS MODE IS SEQUENTIAL                                     
008000            FILE STATUS IS FILE-STATUS.                                   
008100     SELECT SEARCH-REPORT-FILE   ASSIGN TO "SRCHRPT"                      
008200            ORGANIZATION IS SEQUENTIAL                                    
008300            ACCESS MODE IS SEQUENTIAL.                                    
008400                                                                          
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700                                                                          
008800 FD  NOTES-MASTER-FILE                                                    
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD.                                          
009100     COPY SPKNOTE.                                                        
009200                                                                          
009300 FD  SNIPS-MASTER-FILE                                                    
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD.                                          
009600     COPY SPKSNIP.                                                        
009700                                                                          
009800 FD  SEARCH-FILE                                                          
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE STANDARD.                                          
010100     COPY SPKSRCH.                                                        
010200                                                                          
010300 FD  SEARCH-REPORT-FILE                                                   
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  SEARCH-REPORT-LINE.                                                  
010700     05  SRL-HIT-TYPE            PIC X(01).                               
010800     05  FILLER                  PIC X(02).                               
010900     05  SRL-HIT-ID              PIC Z(8)9.                               
011000     05  FILLER                  PIC X(02).                               
011100     05  SRL-HIT-TITLE           PIC X(60).                               
011200     05  FILLER                  PIC X(126).                              
011300 01  SEARCH-HEADER-LINE REDEFINES SEARCH-REPORT-LINE.                     
011400     05  SHL-LABEL               PIC X(20).                               
011500     05  FILLER                  PIC X(02).                               
011600     05  SHL-TARGET              PIC X(01).                               
011700     05  FILLER                  PIC X(02).                               
011800     05  SHL-QUERY                PIC X(40).                              
011900     05  FILLER                  PIC X(126).                              
012000 01  SEARCH-TRAILER-LINE REDEFINES SEARCH-REPORT-LINE.                    
012100     05  STL-LABEL               PIC X(10).                               
012200     05  FILLER                  PIC X(01).                               
012300     05  STL-COUNT               PIC ZZZZ9.                               
012400     05  FILLER                  PIC X(176).                              
012500                                                                          
012600 WORKING-STORAGE SECTION.                                                 
012700*-----------------------------------------------------------------        
012800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
012900*-----------------------------------------------------------------        
013000 01          COMP-FELDER.                                                 
013100     05      C4-I1               PIC S9(04) COMP.                         
013200     05      C4-I2               PIC S9(04) COMP.                         
013300     05      C4-SWAP-FLAG        PIC S9(04) COMP.                         
013400                                                                          
013500     05      C9-NOTE-ANZ         PIC S9(09) COMP.                         
013600     05      C9-SNIP-ANZ         PIC S9(09) COMP.                         
013700     05      C9-HIT-ANZ          PIC S9(09) COMP.                         
013800                                                                          
013900*-----------------------------------------------------------------        
014000* Felder mit konstantem Inhalt: Praefix K                                 
014100*-----------------------------------------------------------------        
014200 01          KONSTANTE-FELDER.                                            
014300     05      K-MODUL             PIC X(08)          VALUE "SPKSRC0        
014400     05      K-MAX-NOTE          PIC S9(04) COMP     VALUE 500.           
014500     05      K-MAX-SNIP          PIC S9(04) COMP     VALUE 200.           
014600     05      K-MAX-HIT           PIC S9(04) COMP     VALUE 700.           
014700     05      K-HIT-SCRATCH       PIC S9(04) COMP     VALUE 701.           
014800                                                                          
014900*-----------------------------------------------------------------        
015000* Conditional-Felder                                                      
015100*-----------------------------------------------------------------        
015200 01          SCHALTER.                                                    
015300     05      FILE-STATUS          PIC X(02).                              
015400          88 FILE-OK                          VALUE "00".                 
015500          88 FILE-AT-END                      VALUE "10".                 
015600          88 FILE-NOK                         VALUE "01" THRU "99"        
015700     05      SEARCH-EOF-SW        PIC X.                                  
015800          88 SEARCH-EOF                       VALUE "Y".                  
015900          88 SEARCH-NOT-EOF                   VALUE "N".                  
016000     05      NOTES-EOF-SW         PIC X.                                  
016100          88 NOTES-EOF                        VALUE "Y".                  
016200          88 NOTES-NOT-EOF                    VALUE "N".                  
016300     05      SNIPS-EOF-SW         PIC X.                                  
016400          88 SNIPS-EOF                        VALUE "Y".                  
016500          88 SNIPS-NOT-EOF                    VALUE "N".                  
016600     05      W-FOUND-SW           PIC X.                                  
016700          88 W-FOUND                          VALUE "Y".                  
016800          88 W-NOT-FOUND                      VALUE "N".                  
016900     05      PRG-STATUS           PIC 9.                                  
017000          88 PRG-OK                           VALUE ZERO.                 
017100          88 PRG-ABBRUCH                      VALUE 2.                    
017200                                                                          
017300*-----------------------------------------------------------------        
017400* Datum-Uhrzeitfelder (Standard-Kopierblock, hier ohne Aufruf)            
017500*-----------------------------------------------------------------        
017600 01          TAL-TIME-D.                                                  
017700     05      TAL-JHJJMMTT.                                                
017800        10   TAL-JHJJ             PIC  9(04).                             
017900        10   TAL-MM               PIC  9(02).                             
018000        10   TAL-TT               PIC  9(02).                             
018100     05      TAL-HHMI.                                                    
018200        10   TAL-HH               PIC  9(02).                             
018300        10   TAL-MI               PIC  9(02).                             
018400     05      TAL-SS               PIC  9(02).                             
018500     05      TAL-HS               PIC  9(02).                             
018600     05      TAL-MS               PIC  9(02).                             
018700 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
018800     05      TAL-TIME-N16         PIC  9(16).                             
018900     05      TAL-TIME-REST        PIC  9(02).                             
019000                                                                          
019100*-----------------------------------------------------------------        
019200* Arbeitstabelle NOTIZSTAMM (Praefix NT-) - reiner Lesezugriff,           
019300* keine Fortschreibung in diesem Programm                                 
019400*-----------------------------------------------------------------        
019500 01          NOTE-TABELLE.                                                
019600     05      NT-ENTRY OCCURS 500 TIMES INDEXED BY NT-IX.                  
019700         10  NT-ID                PIC 9(09).                              
019800         10  NT-TITLE             PIC X(60).                              
019900         10  NT-CONTENT           PIC X(2000).                            
020000         10  NT-MODIFIED          PIC X(19).                              
020100                                                                          
020200*-----------------------------------------------------------------        
020300* Arbeitstabelle SCHNIPSELSTAMM (Praefix SN-) - reiner Lese-              
020400* zugriff, keine Fortschreibung in diesem Programm                        
020500*-----------------------------------------------------------------        
020600 01          SNIP-TABELLE.                                                
020700     05      SN-ENTRY OCCURS 200 TIMES INDEXED BY SN-IX.                  
020800         10  SN-ID                PIC 9(09).                              
020900         10  SN-TITLE             PIC X(60).                              
021000         10  SN-CODE              PIC X(2000).                            
021100         10  SN-LANGUAGE          PIC X(20).                              
021200         10  SN-TAGS              PIC X(100).                             
021300         10  SN-MODIFIED          PIC X(19).                              
021400                                                                          
021500*-----------------------------------------------------------------        
021600* Treffertabelle (Praefix HT-) fuer den laufenden Suchauftrag             
021700*-----------------------------------------------------------------        
021800* (701. Element dient als Tauschplatz beim Sortieren)                     
021900 01          HIT-TABELLE.                                                 
022000     05      HT-ENTRY OCCURS 701 TIMES INDEXED BY HT-IX.                  
022100         10  HT-TYPE              PIC X(01).                              
022200         10  HT-ID                PIC 9(09).                              
022300         10  HT-TITLE             PIC X(60).                              
022400         10  HT-MODIFIED          PIC X(19).                              
022500                                                                          
022600*-----------------------------------------------------------------        
022700* Arbeitsfelder fuer den Teilzeichenkettenvergleich (Praefix              
022800* W-MATCH-); werden vor jedem Aufruf von K900-SUBSTR-MATCH bzw.           
022900* K800-PREP-QUERY belegt und sind die einzige Schnittstelle               
023000* dieser beiden Hilfsabschnitte (PERFORM kennt kein USING)                
023100*-----------------------------------------------------------------        
023200 01          MATCH-ARBEITSFELDER.                                         
023300     05      W-MATCH-FIELD        PIC X(2000).                            
023400     05      W-MATCH-FLEN         PIC S9(04) COMP.                        
023500     05      W-MATCH-QUERY        PIC X(40).                              
023600     05      W-MATCH-QLEN         PIC S9(04) COMP.                        
023700                                                                          
023800*-----------------------------------------------------------------        
023900* Arbeitsfeld fuer die Fehlerablage (SPKERRL) - Name der Datei,           
024000* deren OPEN fehlschlug, wird vor PERFORM Z900 hier eingetragen           
024100*-----------------------------------------------------------------        
024200 01          W-ERR-DATEI          PIC X(20).                              
024300                                                                          
024400     COPY SPKERRL.                                                        
024500                                                                          
024600 PROCEDURE DIVISION.                                                      
024700******************************************************************        
024800* Steuerungs-Section                                                      
024900******************************************************************        
025000 A100-STEUERUNG SECTION.                                                  
025100 A100-00.                                                                 
025200     IF  SHOW-VERSION                                                     
025300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
025400         STOP RUN                                                         
025500     END-IF                                                               
025600                                                                          
025700     PERFORM B000-VORLAUF                                                 
025800     PERFORM B100-VERARBEITUNG                                            
025900     PERFORM B090-ENDE                                                    
026000     STOP RUN                                                             
026100     .                                                                    
026200 A100-99.                                                                 
026300     EXIT.                                                                
026400                                                                          
026500******************************************************************        
026600* Vorlauf - Dateien oeffnen, Staemme in die Arbeitstabellen lesen         
026700******************************************************************        
026800 B000-VORLAUF SECTION.                                                    
026900 B000-00.                                                                 
027000     PERFORM C000-INIT                                                    
027100                                                                          
027200     OPEN INPUT  NOTES-MASTER-FILE                                        
027300     MOVE "NOTES-MASTER-FILE" TO W-ERR-DATEI                              
027400     IF FILE-NOK                                                          
027500        PERFORM Z900-DATEIFEHLER                                          
027600     END-IF                                                               
027700     PERFORM D100-LOAD-NOTES                                              
027800        UNTIL NOTES-EOF                                                   
027900     CLOSE NOTES-MASTER-FILE                                              
028000                                                                          
028100     OPEN INPUT  SNIPS-MASTER-FILE                                        
028200     MOVE "SNIPS-MASTER-FILE" TO W-ERR-DATEI                              
028300     IF FILE-NOK                                                          
028400        PERFORM Z900-DATEIFEHLER                                          
028500     END-IF                                                               
028600     PERFORM D200-LOAD-SNIPS                                              
028700        UNTIL SNIPS-EOF                                                   
028800     CLOSE SNIPS-MASTER-FILE                                              
028900                                                                          
029000     OPEN INPUT  SEARCH-FILE                                              
029100     MOVE "SEARCH-FILE" TO W-ERR-DATEI                                    
029200     IF FILE-NOK                                                          
029300        PERFORM Z900-DATEIFEHLER                                          
029400     END-IF                                                               
029500     OPEN OUTPUT SEARCH-REPORT-FILE                                       
029600     MOVE "SEARCH-REPORT-FILE" TO W-ERR-DATEI                             
029700     IF FILE-NOK                                                          
029800        PERFORM Z900-DATEIFEHLER                                          
029900     END-IF                                                               
030000     .                                                                    
030100 B000-99.                                                                 
030200     EXIT.                                                                
030300                                                                          
030400******************************************************************        
030500* Nachlauf - Dateien schliessen                                           
030600******************************************************************        
030700 B090-ENDE SECTION.                                                       
030800 B090-00.                                                                 
030900     CLOSE SEARCH-FILE                                                    
031000     CLOSE SEARCH-REPORT-FILE                                             
031100     .                                                                    
031200 B090-99.                                                                 
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600* Verarbeitung - Suchauftraege bis Dateiende lesen und verteilen          
031700******************************************************************        
031800 B100-VERARBEITUNG SECTION.                                               
031900 B100-00.                                                                 
032000     PERFORM I100-READ-SEARCH                                             
032100     PERFORM I200-HANDLE-SEARCH                                           
032200        UNTIL SEARCH-EOF                                                  
032300     .                                                                    
032400 B100-99.                                                                 
032500     EXIT.                                                                
032600                                                                          
032700******************************************************************        
032800* Initialisierung von Feldern und Strukturen                              
032900******************************************************************        
033000 C000-INIT SECTION.                                                       
033100 C000-00.                                                                 
033200     INITIALIZE SCHALTER                                                  
033300     INITIALIZE COMP-FELDER                                               
033400     MOVE ZERO TO C9-NOTE-ANZ C9-SNIP-ANZ                                 
033500     .                                                                    
033600 C000-99.                                                                 
033700     EXIT.                                                                
033800                                                                          
033900******************************************************************        
034000* Notizstamm einlesen und in NOTE-TABELLE uebernehmen                     
034100******************************************************************        
034200 D100-LOAD-NOTES SECTION.                                                 
034300 D100-00.                                                                 
034400     READ NOTES-MASTER-FILE                                               
034500        AT END                                                            
034600           SET NOTES-EOF TO TRUE                                          
034700        NOT AT END                                                        
034800           ADD 1 TO C9-NOTE-ANZ                                           
034900           MOVE NOTE-ID        TO NT-ID(C9-NOTE-ANZ)                      
035000           MOVE NOTE-TITLE     TO NT-TITLE(C9-NOTE-ANZ)                   
035100           MOVE NOTE-CONTENT   TO NT-CONTENT(C9-NOTE-ANZ)                 
035200           MOVE NOTE-MODIFIED  TO NT-MODIFIED(C9-NOTE-ANZ)                
035300     END-READ                                                             
035400     .                                                                    
035500 D100-99.                                                                 
035600     EXIT.                                                                
035700                                                                          
035800******************************************************************        
035900* Schnipselstamm einlesen und in SNIP-TABELLE uebernehmen                 
036000******************************************************************        
036100 D200-LOAD-SNIPS SECTION.                                                 
036200 D200-00.                                                                 
036300     READ SNIPS-MASTER-FILE                                               
036400        AT END                                                            
036500           SET SNIPS-EOF TO TRUE                                          
036600        NOT AT END                                                        
036700           ADD 1 TO C9-SNIP-ANZ                                           
036800           MOVE SNIP-ID        TO SN-ID(C9-SNIP-ANZ)                      
036900           MOVE SNIP-TITLE     TO SN-TITLE(C9-SNIP-ANZ)                   
037000           MOVE SNIP-CODE      TO SN-CODE(C9-SNIP-ANZ)                    
037100           MOVE SNIP-LANGUAGE  TO SN-LANGUAGE(C9-SNIP-ANZ)                
037200           MOVE SNIP-TAGS      TO SN-TAGS(C9-SNIP-ANZ)                    
037300           MOVE SNIP-MODIFIED  TO SN-MODIFIED(C9-SNIP-ANZ)                
037400     END-READ                                                             
037500     .                                                                    
037600 D200-99.                                                                 
037700     EXIT.                                                                
037800                                                                          
037900******************************************************************        
038000* naechsten Suchauftrag lesen                                             
038100******************************************************************        
038200 I100-READ-SEARCH SECTION.                                                
038300 I100-00.                                                                 
038400     READ SEARCH-FILE                                                     
038500        AT END                                                            
038600           SET SEARCH-EOF TO TRUE                                         
038700     END-READ                                                             
038800     .                                                                    
038900 I100-99.                                                                 
039000     EXIT.                                                                
039100                                                                          
039200******************************************************************        
039300* Suchauftrag nach Auftragsart verteilen, Kopfzeile und Treffer-          
039400* zeilen sowie Trailer schreiben, naechsten Auftrag lesen                 
039500******************************************************************        
039600 I200-HANDLE-SEARCH SECTION.                                              
039700 I200-00.                                                                 
039800     MOVE ZERO TO C9-HIT-ANZ                                              
039900                                                                          
040000     MOVE "SUCHAUFTRAG"    TO SHL-LABEL                                   
040100     MOVE SRCH-TARGET      TO SHL-TARGET                                  
040200     MOVE SRCH-QUERY       TO SHL-QUERY                                   
040300     WRITE SEARCH-HEADER-LINE                                             
040400                                                                          
040500     EVALUATE TRUE                                                        
040600        WHEN SRCH-TARGET-NOTES                                            
040700           PERFORM K800-PREP-QUERY                                        
040800           PERFORM C100-SEARCH-NOTES                                      
040900           PERFORM F100-SORT-HITS-BY-MOD                                  
041000        WHEN SRCH-TARGET-SNIPPETS                                         
041100           PERFORM K800-PREP-QUERY                                        
041200           PERFORM C200-SEARCH-SNIPPETS                                   
041300           PERFORM F100-SORT-HITS-BY-MOD                                  
041400        WHEN SRCH-TARGET-LANGUAGE                                         
041500           PERFORM C300-SEARCH-BY-LANGUAGE                                
041600           PERFORM F200-SORT-HITS-BY-TITLE                                
041700     END-EVALUATE                                                         
041800                                                                          
041900     PERFORM C900-WRITE-HITS                                              
042000        VARYING HT-IX FROM 1 BY 1 UNTIL HT-IX > C9-HIT-ANZ                
042100                                                                          
042200     MOVE "HITS:"     TO STL-LABEL                                        
042300     MOVE C9-HIT-ANZ  TO STL-COUNT                                        
042400     WRITE SEARCH-TRAILER-LINE                                            
042500                                                                          
042600     PERFORM I100-READ-SEARCH                                             
042700     .                                                                    
042800 I200-99.                                                                 
042900     EXIT.                                                                
043000                                                                          
043100******************************************************************        
043200* Notizstamm durchsuchen - Treffer bei Substring in Titel oder            
043300* Inhalt (ohne Ruecksicht auf Gross-/Kleinschreibung)                     
043400******************************************************************        
043500 C100-SEARCH-NOTES SECTION.                                               
043600 C100-00.                                                                 
043700     PERFORM C110-CHECK-ONE-NOTE                                          
043800        VARYING NT-IX FROM 1 BY 1 UNTIL NT-IX > C9-NOTE-ANZ               
043900     .                                                                    
044000 C100-99.                                                                 
044100     EXIT.                                                                
044200                                                                          
044300 C110-CHECK-ONE-NOTE SECTION.                                             
044400 C110-00.                                                                 
044500     MOVE NT-TITLE(NT-IX)    TO W-MATCH-FIELD                             
044600     MOVE 60                 TO W-MATCH-FLEN                              
044700     PERFORM K900-SUBSTR-MATCH                                            
044800                                                                          
044900     IF W-NOT-FOUND                                                       
045000        MOVE NT-CONTENT(NT-IX)  TO W-MATCH-FIELD                          
045100        MOVE 2000                TO W-MATCH-FLEN                          
045200        PERFORM K900-SUBSTR-MATCH                                         
045300     END-IF                                                               
045400                                                                          
045500     IF W-FOUND                                                           
045600        ADD 1 TO C9-HIT-ANZ                                               
045700        MOVE "N"                TO HT-TYPE(C9-HIT-ANZ)                    
045800        MOVE NT-ID(NT-IX)        TO HT-ID(C9-HIT-ANZ)                     
045900        MOVE NT-TITLE(NT-IX)     TO HT-TITLE(C9-HIT-ANZ)                  
046000        MOVE NT-MODIFIED(NT-IX)  TO HT-MODIFIED(C9-HIT-ANZ)               
046100     END-IF                                                               
046200     .                                                                    
046300 C110-99.                                                                 
046400     EXIT.                                                                
046500                                                                          
046600******************************************************************        
046700* Schnipselstamm durchsuchen - Treffer bei Substring in Titel,            
046800* Code oder Schlagworten (ohne Ruecksicht auf Gross-/Klein-               
046900* schreibung)                                                             
047000******************************************************************        
047100 C200-SEARCH-SNIPPETS SECTION.                                            
047200 C200-00.                                                                 
047300     PERFORM C210-CHECK-ONE-SNIP                                          
047400        VARYING SN-IX FROM 1 BY 1 UNTIL SN-IX > C9-SNIP-ANZ               
047500     .                                                                    
047600 C200-99.                                                                 
047700     EXIT.                                                                
047800                                                                          
047900 C210-CHECK-ONE-SNIP SECTION.                                             
048000 C210-00.                                                                 
048100     MOVE SN-TITLE(SN-IX)    TO W-MATCH-FIELD                             
048200     MOVE 60                 TO W-MATCH-FLEN                              
048300     PERFORM K900-SUBSTR-MATCH                                            
048400                                                                          
048500     IF W-NOT-FOUND                                                       
048600        MOVE SN-CODE(SN-IX)     TO W-MATCH-FIELD                          
048700        MOVE 2000                TO W-MATCH-FLEN                          
048800        PERFORM K900-SUBSTR-MATCH                                         
048900     END-IF                                                               
049000                                                                          
049100     IF W-NOT-FOUND                                                       
049200        MOVE SN-TAGS(SN-IX)     TO W-MATCH-FIELD                          
049300        MOVE 100                 TO W-MATCH-FLEN                          
049400        PERFORM K900-SUBSTR-MATCH                                         
049500     END-IF                                                               
049600                                                                          
049700     IF W-FOUND                                                           
049800        ADD 1 TO C9-HIT-ANZ                                               
049900        MOVE "S"                TO HT-TYPE(C9-HIT-ANZ)                    
050000        MOVE SN-ID(SN-IX)        TO HT-ID(C9-HIT-ANZ)                     
050100        MOVE SN-TITLE(SN-IX)     TO HT-TITLE(C9-HIT-ANZ)                  
050200        MOVE SN-MODIFIED(SN-IX)  TO HT-MODIFIED(C9-HIT-ANZ)               
050300     END-IF                                                               
050400     .                                                                    
050500 C210-99.                                                                 
050600     EXIT.                                                                
050700                                                                          
050800******************************************************************        
050900* Schnipselstamm nach Programmiersprache durchsuchen - exakter            
051000* Vergleich, wie vom Suchauftrag uebergeben                               
051100******************************************************************        
051200 C300-SEARCH-BY-LANGUAGE SECTION.                                         
051300 C300-00.                                                                 
051400     PERFORM C310-CHECK-ONE-LANG                                          
051500        VARYING SN-IX FROM 1 BY 1 UNTIL SN-IX > C9-SNIP-ANZ               
051600     .                                                                    
051700 C300-99.                                                                 
051800     EXIT.                                                                
051900                                                                          
052000 C310-CHECK-ONE-LANG SECTION.                                             
052100 C310-00.                                                                 
052200     IF SN-LANGUAGE(SN-IX) = SRCH-QUERY(1:20)                             
052300        ADD 1 TO C9-HIT-ANZ                                               
052400        MOVE "S"                TO HT-TYPE(C9-HIT-ANZ)                    
052500        MOVE SN-ID(SN-IX)        TO HT-ID(C9-HIT-ANZ)                     
052600        MOVE SN-TITLE(SN-IX)     TO HT-TITLE(C9-HIT-ANZ)                  
052700        MOVE SN-MODIFIED(SN-IX)  TO HT-MODIFIED(C9-HIT-ANZ)               
052800     END-IF                                                               
052900     .                                                                    
053000 C310-99.                                                                 
053100     EXIT.                                                                
053200                                                                          
053300******************************************************************        
053400* Treffertabelle auf den Suchreport schreiben                             
053500******************************************************************        
053600 C900-WRITE-HITS SECTION.                                                 
053700 C900-00.                                                                 
053800     MOVE HT-TYPE(HT-IX)   TO SRL-HIT-TYPE                                
053900     MOVE HT-ID(HT-IX)     TO SRL-HIT-ID                                  
054000     MOVE HT-TITLE(HT-IX)  TO SRL-HIT-TITLE                               
054100     WRITE SEARCH-REPORT-LINE                                             
054200     .                                                                    
054300 C900-99.                                                                 
054400     EXIT.                                                                
054500                                                                          
054600******************************************************************        
054700* Suchmuster aus dem Auftrag fuer die Teilzeichenkettensuche auf          
054800* Grossschreibung normieren und die wirksame Laenge (ohne nach-           
054900* gestellte Leerzeichen) ermitteln                                        
055000******************************************************************        
055100 K800-PREP-QUERY SECTION.                                                 
055200 K800-00.                                                                 
055300     MOVE SRCH-QUERY TO W-MATCH-QUERY                                     
055400     INSPECT W-MATCH-QUERY                                                
055500        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
055600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
055700                                                                          
055800     MOVE 40 TO C4-I2                                                     
055900     PERFORM K810-CHECK-QLEN-POS                                          
056000        UNTIL C4-I2 = 0 OR W-MATCH-QUERY(C4-I2:1) NOT = SPACE             
056100     MOVE C4-I2 TO W-MATCH-QLEN                                           
056200     .                                                                    
056300 K800-99.                                                                 
056400     EXIT.                                                                
056500                                                                          
056600******************************************************************        
056700* ein Zeichen des normierten Suchmusters rueckwaerts pruefen (von         
056800* K800-PREP-QUERY gerufen, bis die wirksame Laenge feststeht)             
056900******************************************************************        
057000 K810-CHECK-QLEN-POS SECTION.                                             
057100 K810-00.                                                                 
057200     SUBTRACT 1 FROM C4-I2                                                
057300     .                                                                    
057400 K810-99.                                                                 
057500     EXIT.                                                                
057600                                                                          
057700******************************************************************        
057800* Teilzeichenkettenvergleich ohne Ruecksicht auf Gross-/Klein-            
057900* schreibung: W-MATCH-FIELD (Laenge W-MATCH-FLEN) wird auf                
058000* Grossschreibung normiert und nach W-MATCH-QUERY (Laenge                 
058100* W-MATCH-QLEN, bereits normiert) durchsucht. Leeres Suchmuster           
058200* gilt als Treffer (leere Anfrage trifft laut Pflichtenheft jeden         
058300* Satz).                                                                  
058400******************************************************************        
058500 K900-SUBSTR-MATCH SECTION.                                               
058600 K900-00.                                                                 
058700     SET W-NOT-FOUND TO TRUE                                              
058800                                                                          
058900     IF W-MATCH-QLEN = ZERO                                               
059000        SET W-FOUND TO TRUE                                               
059100     ELSE                                                                 
059200        INSPECT W-MATCH-FIELD                                             
059300           CONVERTING "abcdefghijklmnopqrstuvwxyz"                        
059400                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
059500                                                                          
059600        MOVE 1 TO C4-I1                                                   
059700        PERFORM K910-CHECK-ONE-POS                                        
059800           UNTIL C4-I1 > (W-MATCH-FLEN - W-MATCH-QLEN + 1)                
059900              OR W-FOUND                                                  
060000     END-IF                                                               
060100     .                                                                    
060200 K900-99.                                                                 
060300     EXIT.                                                                
060400                                                                          
060500******************************************************************        
060600* eine Anfangsposition des Teilzeichenkettenvergleichs pruefen            
060700* (von K900-SUBSTR-MATCH gerufen, bis Treffer oder Feldende)              
060800******************************************************************        
060900 K910-CHECK-ONE-POS SECTION.                                              
061000 K910-00.                                                                 
061100     IF W-MATCH-FIELD(C4-I1 : W-MATCH-QLEN) =                             
061200              W-MATCH-QUERY(1 : W-MATCH-QLEN)                             
061300        SET W-FOUND TO TRUE                                               
061400     END-IF                                                               
061500     ADD 1 TO C4-I1                                                       
061600     .                                                                    
061700 K910-99.                                                                 
061800     EXIT.                                                                
061900                                                                          
062000******************************************************************        
062100* Treffertabelle absteigend nach letzter Aenderung sortieren              
062200* (Volltextsuche - juengste Aenderung zuerst)                             
062300******************************************************************        
062400 F100-SORT-HITS-BY-MOD SECTION.                                           
062500 F100-00.                                                                 
062600     IF C9-HIT-ANZ > 1                                                    
062700        MOVE 1 TO C4-SWAP-FLAG                                            
062800        PERFORM F110-BUBBLE-PASS-MOD                                      
062900           UNTIL C4-SWAP-FLAG = 0                                         
063000     END-IF                                                               
063100     .                                                                    
063200 F100-99.                                                                 
063300     EXIT.                                                                
063400                                                                          
063500 F110-BUBBLE-PASS-MOD SECTION.                                            
063600 F110-00.                                                                 
063700     MOVE 0 TO C4-SWAP-FLAG                                               
063800     PERFORM F120-COMPARE-MOD-PAIR                                        
063900        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C9-HIT-ANZ - 1            
064000     .                                                                    
064100 F110-99.                                                                 
064200     EXIT.                                                                
064300                                                                          
064400 F120-COMPARE-MOD-PAIR SECTION.                                           
064500 F120-00.                                                                 
064600     MOVE C4-I1 TO C4-I2                                                  
064700     ADD 1 TO C4-I2                                                       
064800     IF HT-MODIFIED(C4-I1) < HT-MODIFIED(C4-I2)                           
064900        MOVE HT-ENTRY(C4-I1)            TO HT-ENTRY(K-HIT-SCRATCH)        
065000        MOVE HT-ENTRY(C4-I2)            TO HT-ENTRY(C4-I1)                
065100        MOVE HT-ENTRY(K-HIT-SCRATCH)    TO HT-ENTRY(C4-I2)                
065200        MOVE 1 TO C4-SWAP-FLAG                                            
065300     END-IF                                                               
065400     .                                                                    
065500 F120-99.                                                                 
065600     EXIT.                                                                
065700                                                                          
065800******************************************************************        
065900* Treffertabelle aufsteigend nach Titel sortieren (Sprachfilter)          
066000******************************************************************        
066100 F200-SORT-HITS-BY-TITLE SECTION.                                         
066200 F200-00.                                                                 
066300     IF C9-HIT-ANZ > 1                                                    
066400        MOVE 1 TO C4-SWAP-FLAG                                            
066500        PERFORM F210-BUBBLE-PASS-TITLE                                    
066600           UNTIL C4-SWAP-FLAG = 0                                         
066700     END-IF                                                               
066800     .                                                                    
066900 F200-99.                                                                 
067000     EXIT.                                                                
067100                                                                          
067200 F210-BUBBLE-PASS-TITLE SECTION.                                          
067300 F210-00.                                                                 
067400     MOVE 0 TO C4-SWAP-FLAG                                               
067500     PERFORM F220-COMPARE-TITLE-PAIR                                      
067600        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C9-HIT-ANZ - 1            
067700     .                                                                    
067800 F210-99.                                                                 
067900     EXIT.                                                                
068000                                                                          
068100 F220-COMPARE-TITLE-PAIR SECTION.                                         
068200 F220-00.                                                                 
068300     MOVE C4-I1 TO C4-I2                                                  
068400     ADD 1 TO C4-I2                                                       
068500     IF HT-TITLE(C4-I1) > HT-TITLE(C4-I2)                                 
068600        MOVE HT-ENTRY(C4-I1)            TO HT-ENTRY(K-HIT-SCRATCH)        
068700        MOVE HT-ENTRY(C4-I2)            TO HT-ENTRY(C4-I1)                
068800        MOVE HT-ENTRY(K-HIT-SCRATCH)    TO HT-ENTRY(C4-I2)                
068900        MOVE 1 TO C4-SWAP-FLAG                                            
069000     END-IF                                                               
069100     .                                                                    
069200 F220-99.                                                                 
069300     EXIT.                                                                
069400                                                                          
069500******************************************************************        
069600* Dateifehlerbehandlung - ersetzt bei SPARK Personal die teuere           
069700* Z001-SQLERROR des Mutterprogramms (kein SQL hier), Aufbau sonst         
069800* wie gewohnt (Regeln siehe SPKERRL-Fehlerablage)                         
069900******************************************************************        
070000 Z900-DATEIFEHLER SECTION.                                                
070100 Z900-00.                                                                 
070200     MOVE 1          TO ERR-STAT                                          
070300     MOVE K-MODUL    TO ERR-MODUL-NAME                                    
070400     MOVE "FE"       TO ERR-KZ                                            
070500     MOVE SPACES     TO ERR-TEXT                                          
070600     STRING "OPEN FEHLER " W-ERR-DATEI " STATUS=" FILE-STATUS             
070700        DELIMITED BY SIZE INTO ERR-TEXT                                   
070800     PERFORM Z999-ERRLOG                                                  
070900     .                                                                    
071000 Z900-99.                                                                 
071100     EXIT.                                                                
071200                                                                          
071300******************************************************************        
071400* Fehlersatz auf SYSOUT ausgeben und Lauf abbrechen - SPARK               
071500* Personal hat keine zentrale Fehlertabelle wie =MSGLIB/WSYS022C,         
071600* daher Ausgabe auf Konsole statt CALL "WSYS022"                          
071700******************************************************************        
071800 Z999-ERRLOG SECTION.                                                     
071900 Z999-00.                                                                 
072000     DISPLAY "*** " ERR-MODUL-NAME " FEHLER " ERR-KZ " *** "              
072100             ERR-TEXT                                                     
072200     SET PRG-ABBRUCH TO TRUE                                              
072300     STOP RUN                                                             
072400     .                                                                    
072500 Z999-99.                                                                 
072600     EXIT.                                                                
072700                                                                          
072800******************************************************************        
072900* ENDE Stapelsuche                                                        
073000******************************************************************        
