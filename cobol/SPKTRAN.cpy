000100*****************************************************************         
000200* Copybook       :: SPKTRAN                                               
000300* Kurzbeschr.    :: Satzbild TRANS-FILE (Pflegetransaktionen)             
000400*----------------------------------------------------------------*        
000500* Vers. | Datum    | von | Kommentar                                      
000600*-------|----------|-----|---------------------------------------*        
000700*A.00.00|1990-08-21| wkr | Neuerstellung fuer Stapelpflege                
000800*A.01.00|1994-02-14| hrm | Zellen-Tabelle fuer Tabellenblatt-Saat         
000900*A.02.00|1999-01-18| hrm | Jahr-2000: keine 2-stelligen Jahre mehr        
001000*----------------------------------------------------------------*        
001100 01      SPK-TRANS-RECORD.                                                
001200     05  TRAN-ACTION             PIC X(01).                               
001300         88  TRAN-ADD                VALUE "A".                           
001400         88  TRAN-UPDATE              VALUE "U".                          
001500         88  TRAN-DELETE              VALUE "D".                          
001600     05  TRAN-TYPE               PIC X(01).                               
001700         88  TRAN-TYPE-NOTE           VALUE "N".                          
001800         88  TRAN-TYPE-SHEET          VALUE "S".                          
001900         88  TRAN-TYPE-SNIPPET        VALUE "C".                          
002000     05  TRAN-ID                 PIC 9(09).                               
002100     05  TRAN-PARENT-ID           PIC 9(09).                              
002200     05  TRAN-NAME                PIC X(60).                              
002300     05  TRAN-LANGUAGE            PIC X(20).                              
002400     05  TRAN-TAGS                PIC X(100).                             
002500     05  TRAN-CONTENT             PIC X(2000).                            
002600     05  TRAN-CELL-COUNT          PIC 9(02).                              
002700     05  TRAN-CELL-TAB OCCURS 6 TIMES.                                    
002800         10  TRAN-CELL-REF        PIC X(06).                              
002900         10  TRAN-CELL-VALUE      PIC X(60).                              
003000     05  FILLER                   PIC X(45).                              
