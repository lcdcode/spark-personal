000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. SPKVAL0O.                                                    
001000 AUTHOR.          W. KRAMER.                                              
001100 INSTALLATION.    SPARK PERSONAL - WISSENSSPEICHER.                       
001200 DATE-WRITTEN.    1986-03-04.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.        NUR FUER INTERNEN GEBRAUCH.                             
001500                                                                          
001600                                                                          
001700*****************************************************************         
001800* Letzte Aenderung :: 2005-07-01                                          
001900* Letzte Version   :: A.02.02                                             
002000* Kurzbeschreibung :: Untermodul Feldpruefung Pflegesatz                  
002100* Auftrag          :: WIKB-015                                            
002200*                                                                         
002300* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002500*----------------------------------------------------------------*        
002600* Vers. | Datum    | von | Kommentar                             *        
002700*-------|----------|-----|---------------------------------------*        
002800*A.00.00|1986-03-04| wkr | Neuerstellung - Pflicht-Feldpruefung           
002900*A.01.00|1989-10-12| hrm | Pruefung PARENT-ID gegen Notiz-Tabelle         
003000*A.02.00|1994-05-30| wkr | Leerzeichen-Scan statt reiner Vergleich        
003100*A.02.01|1999-01-18| hrm | Jahrtausendwechsel: keine Aenderung hie        
003200*       |          |     | Pruefvermerk nur dokumentarisch                
003300*A.02.02|2005-07-01| slk | Revision WIKB-015: Leerzeichen-Scan            
003400*       |          |     | gegen erweiterte Notiz-Pflegemaske aus         
003500*       |          |     | SPKMNT0O A.04.02 erneut geprueft               
003600*----------------------------------------------------------------*        
003700*                                                                         
003800* Programmbeschreibung                                                    
003900* --------------------                                                    
004000*                                                                         
004100* Prueft beim Pflegelauf SPKMNT0O die Integritaetsregeln aus der          
004200* Fachspezifikation:                                                      
004300*   - TITLE/NAME ist Pflichtfeld (CHKNAME)                                
004400*   - PARENT-ID muss, falls ungleich Null, auf eine vorhandene            
004500*     Notiz in der Notiz-Tabelle zeigen (CHKPARENT)                       
004600*                                                                         
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     SWITCH-15 IS ANZEIGE-VERSION                                         
005300         ON STATUS IS SHOW-VERSION                                        
005400     CLASS ALPHNUM IS "0123456789"                                        
005500                      "abcdefghijklmnopqrstuvwxyz"                        
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005700                      " .,;-_!$%&/=*+".                                   
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600*-----------------------------------------------------------------        
006700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
006800*-----------------------------------------------------------------        
006900 01          COMP-FELDER.                                                 
007000     05      C4-ANZ              PIC S9(04) COMP.                         
007100     05      C4-COUNT            PIC S9(04) COMP.                         
007200     05      C4-I1               PIC S9(04) COMP.                         
007300                                                                          
007400     05      C4-X.                                                        
007500      10                         PIC X VALUE LOW-VALUE.                   
007600      10     C4-X2               PIC X.                                   
007700     05      C4-NUM REDEFINES C4-X                                        
007800                                 PIC S9(04) COMP.                         
007900                                                                          
008000     05      C9-ANZ              PIC S9(09) COMP.                         
008100                                                                          
008200*-----------------------------------------------------------------        
008300* Display-Felder: Praefix D                                               
008400*-----------------------------------------------------------------        
008500 01          DISPLAY-FELDER.                                              
008600     05      D-NUM1              PIC  9.                                  
008700     05      D-NUM4              PIC -9(04).                              
008800     05      D-NUM9              PIC  9(09).                              
008900                                                                          
009000*-----------------------------------------------------------------        
009100* Felder mit konstantem Inhalt: Praefix K                                 
009200*-----------------------------------------------------------------        
009300 01          KONSTANTE-FELDER.                                            
009400     05      K-MODUL             PIC X(08)          VALUE "SPKVAL0        
009500                                                                          
009600*----------------------------------------------------------------*        
009700* Conditional-Felder                                                      
009800*----------------------------------------------------------------*        
009900 01          SCHALTER.                                                    
010000     05      PRG-STATUS          PIC 9.                                   
010100          88 PRG-OK                          VALUE ZERO.                  
010200          88 PRG-NOK                         VALUE 1 THRU 9.              
010300          88 PRG-ABBRUCH                     VALUE 2.                     
010400                                                                          
010500*-----------------------------------------------------------------        
010600* Datum-Uhrzeitfelder (Standard-Kopierblock, hier ohne Aufruf)            
010700*-----------------------------------------------------------------        
010800 01          TAL-TIME-D.                                                  
010900     05      TAL-JHJJMMTT.                                                
011000        10   TAL-JHJJ            PIC  9(04).                              
011100        10   TAL-MM              PIC  9(02).                              
011200        10   TAL-TT              PIC  9(02).                              
011300     05      TAL-HHMI.                                                    
011400        10   TAL-HH              PIC  9(02).                              
011500        10   TAL-MI              PIC  9(02).                              
011600     05      TAL-SS              PIC  9(02).                              
011700     05      TAL-HS              PIC  9(02).                              
011800     05      TAL-MS              PIC  9(02).                              
011900 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
012000     05      TAL-TIME-N16        PIC  9(16).                              
012100     05      TAL-TIME-REST       PIC  9(02).                              
012200                                                                          
012300*-----------------------------------------------------------------        
012400* Arbeitsfelder fuer den Leerzeichen-Scan auf LINK-NAME                   
012500*-----------------------------------------------------------------        
012600 01          W-SPACE-TEST.                                                
012700     05      W-SPACE-TEST-X      PIC X(60).                               
012800 01          W-SPACE-TEST-TAB REDEFINES W-SPACE-TEST.                     
012900     05      W-SPACE-CHAR        PIC X OCCURS 60 TIMES.                   
013000                                                                          
013100 LINKAGE SECTION.                                                         
013200*-->    Uebergabe aus Hauptprogramm SPKMNT0O                              
013300 01     LINK-REC.                                                         
013400    05  LINK-HDR.                                                         
013500     10 LINK-FUNC                PIC X(10).                               
013600          88 LINK-FN-CHK-NAME        VALUE "CHKNAME".                     
013700          88 LINK-FN-CHK-PARENT      VALUE "CHKPARENT".                   
013800     10 LINK-RC                  PIC S9(04) COMP.                         
013900*       0 = OK                                                            
014000*       1 = NAME/TITLE fehlt (blank)                                      
014100*       2 = PARENT-ID nicht in Notiz-Tabelle gefunden                     
014200    05  LINK-DATA.                                                        
014300     10 LINK-NAME                PIC X(60).                               
014400     10 LINK-PARENT-ID           PIC 9(09).                               
014500     10 LINK-ID-COUNT            PIC S9(04) COMP.                         
014600     10 LINK-ID-TAB OCCURS 500 TIMES                                      
014700                                 PIC 9(09).                               
014800                                                                          
014900 PROCEDURE DIVISION USING LINK-REC.                                       
015000******************************************************************        
015100* Steuerungs-Section                                                      
015200******************************************************************        
015300 A100-STEUERUNG SECTION.                                                  
015400 A100-00.                                                                 
015500     IF  SHOW-VERSION                                                     
015600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
015700         STOP RUN                                                         
015800     END-IF                                                               
015900                                                                          
016000     PERFORM B000-VORLAUF                                                 
016100     PERFORM B100-VERARBEITUNG                                            
016200     PERFORM B090-ENDE                                                    
016300     EXIT PROGRAM                                                         
016400     .                                                                    
016500 A100-99.                                                                 
016600     EXIT.                                                                
016700                                                                          
016800******************************************************************        
016900* Vorlauf                                                                 
017000******************************************************************        
017100 B000-VORLAUF SECTION.                                                    
017200 B000-00.                                                                 
017300     PERFORM C000-INIT                                                    
017400     .                                                                    
017500 B000-99.                                                                 
017600     EXIT.                                                                
017700                                                                          
017800******************************************************************        
017900* Ende                                                                    
018000******************************************************************        
018100 B090-ENDE SECTION.                                                       
018200 B090-00.                                                                 
018300     CONTINUE                                                             
018400     .                                                                    
018500 B090-99.                                                                 
018600     EXIT.                                                                
018700                                                                          
018800******************************************************************        
018900* Verarbeitung - Funktionsverteiler ueber LINK-FUNC                       
019000******************************************************************        
019100 B100-VERARBEITUNG SECTION.                                               
019200 B100-00.                                                                 
019300     EVALUATE TRUE                                                        
019400        WHEN LINK-FN-CHK-NAME     PERFORM C100-CHECK-NAME                 
019500        WHEN LINK-FN-CHK-PARENT   PERFORM C200-CHECK-PARENT               
019600        WHEN OTHER                MOVE 9999 TO LINK-RC                    
019700     END-EVALUATE                                                         
019800     .                                                                    
019900 B100-99.                                                                 
020000     EXIT.                                                                
020100                                                                          
020200******************************************************************        
020300* Initialisierung von Feldern und Strukturen                              
020400******************************************************************        
020500 C000-INIT SECTION.                                                       
020600 C000-00.                                                                 
020700     INITIALIZE SCHALTER                                                  
020800     .                                                                    
020900 C000-99.                                                                 
021000     EXIT.                                                                
021100                                                                          
021200******************************************************************        
021300* Pruefung TITLE/NAME - Pflichtfeld, darf nicht nur aus Blank             
021400* bzw. Low-Value bestehen (Pflichtenheft - Integritaetsregeln)            
021500******************************************************************        
021600 C100-CHECK-NAME SECTION.                                                 
021700 C100-00.                                                                 
021800     MOVE LINK-NAME  TO W-SPACE-TEST-X                                    
021900     MOVE ZERO       TO C4-COUNT                                          
022000     MOVE 1          TO C4-I1                                             
022100     PERFORM C105-SCAN-NAME-CHAR                                          
022200        UNTIL C4-I1 > 60 OR C4-COUNT > ZERO                               
022300                                                                          
022400     IF C4-COUNT > ZERO                                                   
022500        MOVE ZERO TO LINK-RC                                              
022600     ELSE                                                                 
022700        MOVE 1    TO LINK-RC                                              
022800     END-IF                                                               
022900     .                                                                    
023000 C100-99.                                                                 
023100     EXIT.                                                                
023200                                                                          
023300******************************************************************        
023400* Ein Zeichen des Namensfeldes auf Nicht-Leerzeichen pruefen              
023500******************************************************************        
023600 C105-SCAN-NAME-CHAR SECTION.                                             
023700 C105-00.                                                                 
023800     IF W-SPACE-CHAR(C4-I1) NOT = SPACE                                   
023900     AND W-SPACE-CHAR(C4-I1) NOT = LOW-VALUE                              
024000        ADD 1 TO C4-COUNT                                                 
024100     ELSE                                                                 
024200        ADD 1 TO C4-I1                                                    
024300     END-IF                                                               
024400     .                                                                    
024500 C105-99.                                                                 
024600     EXIT.                                                                
024700                                                                          
024800******************************************************************        
024900* Pruefung PARENT-ID - falls ungleich Null, muss die Notiz in der         
025000* mitgegebenen Notiz-ID-Tabelle vorhanden sein                            
025100******************************************************************        
025200 C200-CHECK-PARENT SECTION.                                               
025300 C200-00.                                                                 
025400     IF LINK-PARENT-ID = ZERO                                             
025500        MOVE ZERO TO LINK-RC                                              
025600        EXIT SECTION                                                      
025700     END-IF                                                               
025800                                                                          
025900     MOVE 2 TO LINK-RC                                                    
026000     MOVE 1 TO C4-I1                                                      
026100     PERFORM C210-SCAN-ID-TAB                                             
026200        UNTIL C4-I1 > LINK-ID-COUNT OR LINK-RC = ZERO                     
026300     .                                                                    
026400 C200-99.                                                                 
026500     EXIT.                                                                
026600                                                                          
026700******************************************************************        
026800* Ein Element der Notiz-ID-Tabelle gegen PARENT-ID pruefen                
026900******************************************************************        
027000 C210-SCAN-ID-TAB SECTION.                                                
027100 C210-00.                                                                 
027200     IF LINK-ID-TAB(C4-I1) = LINK-PARENT-ID                               
027300        MOVE ZERO TO LINK-RC                                              
027400     ELSE                                                                 
027500        ADD 1 TO C4-I1                                                    
027600     END-IF                                                               
027700     .                                                                    
027800 C210-99.                                                                 
027900     EXIT.                                                                
028000                                                                          
028100******************************************************************        
028200* ENDE Source-Programm                                                    
028300******************************************************************        
