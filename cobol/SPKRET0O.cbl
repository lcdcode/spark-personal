000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. SPKRET0O.                                                    
000400 AUTHOR.          H.R. MUELLER.                                           
000500 INSTALLATION.    SPARK PERSONAL - WISSENSSPEICHER.                       
000600 DATE-WRITTEN.    1989-05-16.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.        NUR FUER INTERNEN GEBRAUCH.                             
000900                                                                          
001000                                                                          
001100*****************************************************************         
001200* Letzte Aenderung :: 2004-08-25                                          
001300* Letzte Version   :: A.02.02                                             
001400* Kurzbeschreibung :: Aufraeumlauf Sicherungsverzeichnis                  
001500* Auftrag          :: WIKB-009                                            
001600*                                                                         
001700* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001900*----------------------------------------------------------------*        
002000* Vers. | Datum    | von | Kommentar                             *        
002100*-------|----------|-----|---------------------------------------*        
002200*A.00.00|1989-05-16| hrm | Neuerstellung - haelt die zehn jueng-          
002300*       |          |     | sten Sicherungen, Rest wird verworfen          
002400*A.01.00|1994-03-01| lor | Staffelaufbewahrung (7/30/90 Tage) ein-        
002500*       |          |     | gefuehrt statt reinem Verwerfen                
002600*A.02.00|1996-10-21| lor | Serialtagvergleich ueber SPKDTE0O statt        
002700*       |          |     | eigener Datumsarithmetik                       
002800*A.02.01|1999-01-18| hrm | Jahrtausendwechsel: keine Aenderung am         
002900*       |          |     | Satzbild, nur Pruefung der Zeitstempel         
003000*A.02.02|2004-08-25| ube | Revision WIKB-009: Staffelgrenzen (7/30        
003100*       |          |     | /90 Tage) gegen Fachspez. erneut               
003200*       |          |     | geprueft, keine Progr.-Aenderung noetig        
003300*----------------------------------------------------------------*        
003400*                                                                         
003500* Programmbeschreibung                                                    
003600* --------------------                                                    
003700*                                                                         
003800* Liest das Sicherungsverzeichnis (BKPCAT) satzweise - es liegt           
003900* bereits absteigend nach Zeitstempel vor (juengste Sicherung             
004000* zuerst) - und uebernimmt es vollstaendig in die Arbeitstabelle          
004100* BKP-TABELLE. Fuer jeden Satz wird ueber SPKDTE0O (Funktion DTOS)        
004200* der Serialtag des Zeitstempels ermittelt.                               
004300*                                                                         
004400* Die zehn juengsten Sicherungen (K-KEEP-N) werden als RECENT             
004500* behalten. Im Rest wird - vom aeltesten zum juengsten Satz               
004600* durchlaufen - je eine Sicherung fuer die 7-, 30- und 90-Tage-           
004700* Staffel gesucht (die aelteste Sicherung, die das jeweilige              
004800* Zeitfenster noch erfuellt); faellt eine Staffelsicherung mit            
004900* einer bereits vergebenen zusammen, entfaellt sie. Alle uebrigen         
005000* Saetze werden verworfen.                                                
005100*                                                                         
005200* Der Aufbewahrungsreport wird in der Lesefolge des Verzeichnisses        
005300* (juengste Sicherung zuerst) geschrieben; ein Trailer fasst die          
005400* behaltenen und verworfenen Saetze zusammen.                             
005500*                                                                         
005600******************************************************************        
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     SWITCH-15 IS ANZEIGE-VERSION                                         
006200         ON STATUS IS SHOW-VERSION                                        
006300     CLASS ALPHNUM IS "0123456789"                                        
006400                      "abcdefghijklmnopqrstuvwxyz"                        
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006600                      " .,;-_!$%&/=*+".                                   
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT BACKUP-CATALOG-FILE  ASSIGN TO "BKPCAT"                       
007100            ORGANIZATION IS SEQUENTIAL                                    
007200            ACCESS MODE IS SEQUENTIAL                                     
007300            FILE STATUS IS FILE-STATUS.                                   
007400     SELECT RETAIN-REPORT-FILE   ASSIGN TO "RETNRPT"                      
007500            ORGANIZATION IS SEQUENTIAL                                    
007600            ACCESS MODE IS SEQUENTIAL.                                    
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000                                                                          
008100 FD  BACKUP-CATALOG-FILE                                                  
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD.                                          
008400     COPY SPKBKUP.                                                        
008500                                                                          
008600 FD  RETAIN-REPORT-FILE                                                   
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  RETAIN-REPORT-LINE.                                                  
009000     05  RRL-NAME                PIC X(40).                               
009100     05  FILLER                  PIC X(02).                               
009200     05  RRL-TIMESTAMP           PIC X(19).                               
009300     05  FILLER                  PIC X(02).                               
009400     05  RRL-ACTION              PIC X(01).                               
009500     05  FILLER                  PIC X(02).                               
009600     05  RRL-REASON              PIC X(06).                               
009700     05  FILLER                  PIC X(128).                              
009800 01  RETAIN-TRAILER-LINE REDEFINES RETAIN-REPORT-LINE.                    
009900     05  RTL-KEPT-LABEL          PIC X(06).                               
010000     05  FILLER                  PIC X(02).                               
010100     05  RTL-KEPT                PIC ZZZZ9.                               
010200     05  FILLER                  PIC X(02).                               
010300     05  RTL-PURGED-LABEL        PIC X(08).                               
010400     05  FILLER                  PIC X(02).                               
010500     05  RTL-PURGED              PIC ZZZZ9.                               
010600     05  FILLER                  PIC X(170).                              
010700                                                                          
010800 WORKING-STORAGE SECTION.                                                 
010900*-----------------------------------------------------------------        
011000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
011100*-----------------------------------------------------------------        
011200 01          COMP-FELDER.                                                 
011300     05      C4-I1               PIC S9(04) COMP.                         
011400     05      C4-IX-SNAP7         PIC S9(04) COMP.                         
011500     05      C4-IX-SNAP30        PIC S9(04) COMP.                         
011600     05      C4-IX-SNAP90        PIC S9(04) COMP.                         
011700                                                                          
011800     05      C9-ANZ              PIC S9(09) COMP.                         
011900     05      C9-KEEP             PIC S9(09) COMP.                         
012000     05      C9-KEPT-N           PIC S9(09) COMP.                         
012100     05      C9-PURGED-N         PIC S9(09) COMP.                         
012200                                                                          
012300*-----------------------------------------------------------------        
012400* Felder mit konstantem Inhalt: Praefix K                                 
012500*-----------------------------------------------------------------        
012600 01          KONSTANTE-FELDER.                                            
012700     05      K-MODUL             PIC X(08)          VALUE "SPKRET0        
012800     05      K-MAX-BKP           PIC S9(04) COMP     VALUE 500.           
012900     05      K-KEEP-N            PIC S9(09) COMP     VALUE 10.            
013000                                                                          
013100*-----------------------------------------------------------------        
013200* Conditional-Felder                                                      
013300*-----------------------------------------------------------------        
013400 01          SCHALTER.                                                    
013500     05      FILE-STATUS          PIC X(02).                              
013600          88 FILE-OK                          VALUE "00".                 
013700          88 FILE-AT-END                      VALUE "10".                 
013800          88 FILE-NOK                         VALUE "01" THRU "99"        
013900     05      CATALOG-EOF-SW        PIC X.                                 
014000          88 CATALOG-EOF                      VALUE "Y".                  
014100          88 CATALOG-NOT-EOF                  VALUE "N".                  
014200     05      PRG-STATUS            PIC 9.                                 
014300          88 PRG-OK                           VALUE ZERO.                 
014400          88 PRG-ABBRUCH                      VALUE 2.                    
014500                                                                          
014600*-----------------------------------------------------------------        
014700* Datum-Uhrzeitfelder (Standard-Kopierblock, hier ohne Aufruf)            
014800*-----------------------------------------------------------------        
014900 01          TAL-TIME-D.                                                  
015000     05      TAL-JHJJMMTT.                                                
015100        10   TAL-JHJJ             PIC  9(04).                             
015200        10   TAL-MM               PIC  9(02).                             
015300        10   TAL-TT               PIC  9(02).                             
015400     05      TAL-HHMI.                                                    
015500        10   TAL-HH               PIC  9(02).                             
015600        10   TAL-MI               PIC  9(02).                             
015700     05      TAL-SS               PIC  9(02).                             
015800     05      TAL-HS               PIC  9(02).                             
015900     05      TAL-MS               PIC  9(02).                             
016000 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
016100     05      TAL-TIME-N16         PIC  9(16).                             
016200     05      TAL-TIME-REST        PIC  9(02).                             
016300                                                                          
016400*-----------------------------------------------------------------        
016500* Arbeitstabelle SICHERUNGSVERZEICHNIS (Praefix BT-), in der              
016600* Lesefolge der Quelldatei (juengste Sicherung zuerst)                    
016700*-----------------------------------------------------------------        
016800 01          BKP-TABELLE.                                                 
016900     05      BT-ENTRY OCCURS 500 TIMES INDEXED BY BT-IX.                  
017000         10  BT-NAME              PIC X(40).                              
017100         10  BT-TIMESTAMP         PIC X(19).                              
017200         10  BT-TIMESTAMP-PARTS REDEFINES BT-TIMESTAMP.                   
017300             15  BT-TS-YYYY       PIC X(04).                              
017400             15  FILLER           PIC X(01).                              
017500             15  BT-TS-MM         PIC X(02).                              
017600             15  FILLER           PIC X(01).                              
017700             15  BT-TS-DD         PIC X(02).                              
017800             15  FILLER           PIC X(01).                              
017900             15  BT-TS-HH         PIC X(02).                              
018000             15  FILLER           PIC X(01).                              
018100             15  BT-TS-MI         PIC X(02).                              
018200             15  FILLER           PIC X(01).                              
018300             15  BT-TS-SS         PIC X(02).                              
018400         10  BT-SERIAL            PIC S9(09)V9(06) COMP.                  
018500         10  BT-ACTION            PIC X(01).                              
018600             88 BT-RECENT             VALUE "R".                          
018700             88 BT-SNAP7              VALUE "7".                          
018800             88 BT-SNAP30             VALUE "3".                          
018900             88 BT-SNAP90             VALUE "9".                          
019000             88 BT-PURGE              VALUE "P".                          
019100                                                                          
019200*-----------------------------------------------------------------        
019300* Schwellenwerte (Serialtag "jetzt" minus 7/30/90 Tage)                   
019400*-----------------------------------------------------------------        
019500 01          SCHWELLEN-FELDER.                                            
019600     05      W-NOW-SERIAL         PIC S9(09)V9(06) COMP.                  
019700     05      W-THRESH-7           PIC S9(09)V9(06) COMP.                  
019800     05      W-THRESH-30          PIC S9(09)V9(06) COMP.                  
019900     05      W-THRESH-90          PIC S9(09)V9(06) COMP.                  
020000                                                                          
020100*-----------------------------------------------------------------        
020200* Uebergabebereich fuer den Aufruf SPKDTE0O (Serialtagdienste)            
020300*-----------------------------------------------------------------        
020400 01          DTE-LINK-REC.                                                
020500     05      DTE-FUNC             PIC X(10).                              
020600     05      DTE-RC               PIC S9(04) COMP.                        
020700     05      DTE-IN-SERIAL        PIC S9(09)V9(06) COMP.                  
020800     05      DTE-IN-DATE          PIC X(10).                              
020900     05      DTE-OUT-SERIAL       PIC S9(09)V9(06) COMP.                  
021000     05      DTE-OUT-STAMP        PIC X(19).                              
021100     05      DTE-OUT-DATE         PIC X(10).                              
021200     05      DTE-OUT-TIME         PIC X(08).                              
021300                                                                          
021400*-----------------------------------------------------------------        
021500* Arbeitsfeld fuer die Fehlerablage (SPKERRL) - Name der Datei,           
021600* deren OPEN fehlschlug, wird vor PERFORM Z900 hier eingetragen           
021700*-----------------------------------------------------------------        
021800 01          W-ERR-DATEI          PIC X(20).                              
021900                                                                          
022000     COPY SPKERRL.                                                        
022100                                                                          
022200 PROCEDURE DIVISION.                                                      
022300******************************************************************        
022400* Steuerungs-Section                                                      
022500******************************************************************        
022600 A100-STEUERUNG SECTION.                                                  
022700 A100-00.                                                                 
022800     IF  SHOW-VERSION                                                     
022900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
023000         STOP RUN                                                         
023100     END-IF                                                               
023200                                                                          
023300     PERFORM B000-VORLAUF                                                 
023400     PERFORM B100-VERARBEITUNG                                            
023500     PERFORM B090-ENDE                                                    
023600     STOP RUN                                                             
023700     .                                                                    
023800 A100-99.                                                                 
023900     EXIT.                                                                
024000                                                                          
024100******************************************************************        
024200* Vorlauf - Verzeichnis einlesen, Serialtag "jetzt" und Schwellen         
024300* ermitteln, Report-Datei oeffnen                                         
024400******************************************************************        
024500 B000-VORLAUF SECTION.                                                    
024600 B000-00.                                                                 
024700     PERFORM C000-INIT                                                    
024800                                                                          
024900     OPEN INPUT  BACKUP-CATALOG-FILE                                      
025000     MOVE "BACKUP-CATALOG-FILE" TO W-ERR-DATEI                            
025100     IF FILE-NOK                                                          
025200        PERFORM Z900-DATEIFEHLER                                          
025300     END-IF                                                               
025400     PERFORM D100-LOAD-CATALOG                                            
025500        UNTIL CATALOG-EOF                                                 
025600     CLOSE BACKUP-CATALOG-FILE                                            
025700                                                                          
025800     MOVE "TODAY"      TO DTE-FUNC                                        
025900     CALL "SPKDTE0O" USING DTE-LINK-REC                                   
026000     MOVE DTE-OUT-SERIAL TO W-NOW-SERIAL                                  
026100     COMPUTE W-THRESH-7  = W-NOW-SERIAL -  7                              
026200     COMPUTE W-THRESH-30 = W-NOW-SERIAL - 30                              
026300     COMPUTE W-THRESH-90 = W-NOW-SERIAL - 90                              
026400                                                                          
026500     OPEN OUTPUT RETAIN-REPORT-FILE                                       
026600     MOVE "RETAIN-REPORT-FILE" TO W-ERR-DATEI                             
026700     IF FILE-NOK                                                          
026800        PERFORM Z900-DATEIFEHLER                                          
026900     END-IF                                                               
027000     .                                                                    
027100 B000-99.                                                                 
027200     EXIT.                                                                
027300                                                                          
027400******************************************************************        
027500* Nachlauf - Report-Datei schliessen                                      
027600******************************************************************        
027700 B090-ENDE SECTION.                                                       
027800 B090-00.                                                                 
027900     CLOSE RETAIN-REPORT-FILE                                             
028000     .                                                                    
028100 B090-99.                                                                 
028200     EXIT.                                                                
028300                                                                          
028400******************************************************************        
028500* Verarbeitung - RECENT markieren, Staffelsicherungen suchen,             
028600* Report und Trailer schreiben                                            
028700******************************************************************        
028800 B100-VERARBEITUNG SECTION.                                               
028900 B100-00.                                                                 
029000     PERFORM C100-MARK-RECENT                                             
029100                                                                          
029200     IF C9-ANZ > C9-KEEP                                                  
029300        PERFORM C200-FIND-SNAP-PICKS                                      
029400        PERFORM C300-MARK-REMAINING                                       
029500     END-IF                                                               
029600                                                                          
029700     PERFORM C900-WRITE-ONE-LINE                                          
029800        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C9-ANZ                    
029900                                                                          
030000     PERFORM C950-WRITE-TRAILER                                           
030100     .                                                                    
030200 B100-99.                                                                 
030300     EXIT.                                                                
030400                                                                          
030500******************************************************************        
030600* Initialisierung von Feldern und Strukturen                              
030700******************************************************************        
030800 C000-INIT SECTION.                                                       
030900 C000-00.                                                                 
031000     INITIALIZE SCHALTER                                                  
031100     INITIALIZE COMP-FELDER                                               
031200     MOVE ZERO TO C9-ANZ C9-KEPT-N C9-PURGED-N                            
031300     .                                                                    
031400 C000-99.                                                                 
031500     EXIT.                                                                
031600                                                                          
031700******************************************************************        
031800* Verzeichnissatz einlesen, Serialtag ueber SPKDTE0O (DTOS) holen,        
031900* in BKP-TABELLE uebernehmen; Ausgangsstellung der Aktion ist             
032000* PURGE, bis C100/C300 sie ggf. auf RECENT oder eine Staffel              
032100* umsetzen                                                                
032200******************************************************************        
032300 D100-LOAD-CATALOG SECTION.                                               
032400 D100-00.                                                                 
032500     READ BACKUP-CATALOG-FILE                                             
032600        AT END                                                            
032700           SET CATALOG-EOF TO TRUE                                        
032800        NOT AT END                                                        
032900           ADD 1 TO C9-ANZ                                                
033000           MOVE BKP-NAME            TO BT-NAME(C9-ANZ)                    
033100           MOVE BKP-TIMESTAMP       TO BT-TIMESTAMP(C9-ANZ)               
033200           MOVE BKP-TIMESTAMP(1:10) TO DTE-IN-DATE                        
033300           MOVE "DTOS"              TO DTE-FUNC                           
033400           CALL "SPKDTE0O" USING DTE-LINK-REC                             
033500           MOVE DTE-OUT-SERIAL      TO BT-SERIAL(C9-ANZ)                  
033600           SET BT-PURGE(C9-ANZ)     TO TRUE                               
033700     END-READ                                                             
033800     .                                                                    
033900 D100-99.                                                                 
034000     EXIT.                                                                
034100                                                                          
034200******************************************************************        
034300* die K-KEEP-N juengsten Saetze (Regel 1/2 - bei hoechstens               
034400* K-KEEP-N Saetzen im Verzeichnis sind es automatisch alle) als           
034500* RECENT markieren                                                        
034600******************************************************************        
034700 C100-MARK-RECENT SECTION.                                                
034800 C100-00.                                                                 
034900     IF C9-ANZ <= K-KEEP-N                                                
035000        MOVE C9-ANZ  TO C9-KEEP                                           
035100     ELSE                                                                 
035200        MOVE K-KEEP-N TO C9-KEEP                                          
035300     END-IF                                                               
035400                                                                          
035500     IF C9-KEEP > 0                                                       
035600        PERFORM C110-MARK-ONE-RECENT                                      
035700           VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > C9-KEEP                
035800     END-IF                                                               
035900     .                                                                    
036000 C100-99.                                                                 
036100     EXIT.                                                                
036200                                                                          
036300 C110-MARK-ONE-RECENT SECTION.                                            
036400 C110-00.                                                                 
036500     SET BT-RECENT(C4-I1) TO TRUE                                         
036600     .                                                                    
036700 C110-99.                                                                 
036800     EXIT.                                                                
036900                                                                          
037000******************************************************************        
037100* im Rest (hinter den K-KEEP-N juengsten) vom aeltesten zum               
037200* juengsten Satz durchlaufen und je die aelteste noch im 7-/30-/          
037300* 90-Tage-Fenster liegende Sicherung ermitteln                            
037400******************************************************************        
037500 C200-FIND-SNAP-PICKS SECTION.                                            
037600 C200-00.                                                                 
037700     MOVE ZERO TO C4-IX-SNAP7 C4-IX-SNAP30 C4-IX-SNAP90                   
037800                                                                          
037900     PERFORM C210-CHECK-ONE-FOR-PICKS                                     
038000        VARYING C4-I1 FROM C9-ANZ BY -1 UNTIL C4-I1 <= C9-KEEP            
038100                                                                          
038200     PERFORM C290-RESOLVE-COINCIDENCE                                     
038300     .                                                                    
038400 C200-99.                                                                 
038500     EXIT.                                                                
038600                                                                          
038700 C210-CHECK-ONE-FOR-PICKS SECTION.                                        
038800 C210-00.                                                                 
038900     IF C4-IX-SNAP7 = ZERO                                                
039000           AND BT-SERIAL(C4-I1) >= W-THRESH-7                             
039100        MOVE C4-I1 TO C4-IX-SNAP7                                         
039200     END-IF                                                               
039300     IF C4-IX-SNAP30 = ZERO                                               
039400           AND BT-SERIAL(C4-I1) >= W-THRESH-30                            
039500        MOVE C4-I1 TO C4-IX-SNAP30                                        
039600     END-IF                                                               
039700     IF C4-IX-SNAP90 = ZERO                                               
039800           AND BT-SERIAL(C4-I1) >= W-THRESH-90                            
039900        MOVE C4-I1 TO C4-IX-SNAP90                                        
040000     END-IF                                                               
040100     .                                                                    
040200 C210-99.                                                                 
040300     EXIT.                                                                
040400                                                                          
040500******************************************************************        
040600* eine Staffelsicherung, die mit einer bereits vergebenen (in             
040700* der Prioritaet RECENT > SNAP7 > SNAP30 > SNAP90) zusammenfaellt,        
040800* wieder aufheben                                                         
040900******************************************************************        
041000 C290-RESOLVE-COINCIDENCE SECTION.                                        
041100 C290-00.                                                                 
041200     IF C4-IX-SNAP30 = C4-IX-SNAP7                                        
041300        MOVE ZERO TO C4-IX-SNAP30                                         
041400     END-IF                                                               
041500     IF C4-IX-SNAP90 = C4-IX-SNAP7 OR C4-IX-SNAP90 = C4-IX-SNAP30         
041600        MOVE ZERO TO C4-IX-SNAP90                                         
041700     END-IF                                                               
041800     .                                                                    
041900 C290-99.                                                                 
042000     EXIT.                                                                
042100                                                                          
042200******************************************************************        
042300* die ermittelten Staffelsicherungen in BKP-TABELLE eintragen             
042400* (alle anderen Saetze bleiben auf der in D100 gesetzten Aktion           
042500* PURGE stehen)                                                           
042600******************************************************************        
042700 C300-MARK-REMAINING SECTION.                                             
042800 C300-00.                                                                 
042900     IF C4-IX-SNAP7 NOT = ZERO                                            
043000        SET BT-SNAP7(C4-IX-SNAP7) TO TRUE                                 
043100     END-IF                                                               
043200     IF C4-IX-SNAP30 NOT = ZERO                                           
043300        SET BT-SNAP30(C4-IX-SNAP30) TO TRUE                               
043400     END-IF                                                               
043500     IF C4-IX-SNAP90 NOT = ZERO                                           
043600        SET BT-SNAP90(C4-IX-SNAP90) TO TRUE                               
043700     END-IF                                                               
043800     .                                                                    
043900 C300-99.                                                                 
044000     EXIT.                                                                
044100                                                                          
044200******************************************************************        
044300* eine Zeile des Aufbewahrungsreports schreiben und die Kept-/            
044400* Purged-Zaehler fortschreiben                                            
044500******************************************************************        
044600 C900-WRITE-ONE-LINE SECTION.                                             
044700 C900-00.                                                                 
044800     MOVE BT-NAME(C4-I1)       TO RRL-NAME                                
044900     MOVE BT-TIMESTAMP(C4-I1)  TO RRL-TIMESTAMP                           
045000                                                                          
045100     EVALUATE TRUE                                                        
045200        WHEN BT-RECENT(C4-I1)                                             
045300           MOVE "K"       TO RRL-ACTION                                   
045400           MOVE "RECENT"  TO RRL-REASON                                   
045500           ADD 1 TO C9-KEPT-N                                             
045600        WHEN BT-SNAP7(C4-I1)                                              
045700           MOVE "K"       TO RRL-ACTION                                   
045800           MOVE "SNAP7"   TO RRL-REASON                                   
045900           ADD 1 TO C9-KEPT-N                                             
046000        WHEN BT-SNAP30(C4-I1)                                             
046100           MOVE "K"       TO RRL-ACTION                                   
046200           MOVE "SNAP30"  TO RRL-REASON                                   
046300           ADD 1 TO C9-KEPT-N                                             
046400        WHEN BT-SNAP90(C4-I1)                                             
046500           MOVE "K"       TO RRL-ACTION                                   
046600           MOVE "SNAP90"  TO RRL-REASON                                   
046700           ADD 1 TO C9-KEPT-N                                             
046800        WHEN OTHER                                                        
046900           MOVE "P"       TO RRL-ACTION                                   
047000           MOVE "PURGE"   TO RRL-REASON                                   
047100           ADD 1 TO C9-PURGED-N                                           
047200     END-EVALUATE                                                         
047300                                                                          
047400     WRITE RETAIN-REPORT-LINE                                             
047500     .                                                                    
047600 C900-99.                                                                 
047700     EXIT.                                                                
047800                                                                          
047900******************************************************************        
048000* Trailer mit den Gesamtzaehlern schreiben                                
048100******************************************************************        
048200 C950-WRITE-TRAILER SECTION.                                              
048300 C950-00.                                                                 
048400     MOVE "KEPT:"    TO RTL-KEPT-LABEL                                    
048500     MOVE C9-KEPT-N   TO RTL-KEPT                                         
048600     MOVE "PURGED:"  TO RTL-PURGED-LABEL                                  
048700     MOVE C9-PURGED-N TO RTL-PURGED                                       
048800     WRITE RETAIN-TRAILER-LINE                                            
048900     .                                                                    
049000 C950-99.                                                                 
049100     EXIT.                                                                
049200                                                                          
049300******************************************************************        
049400* Dateifehlerbehandlung - ersetzt bei SPARK Personal die teuere           
049500* Z001-SQLERROR des Mutterprogramms (kein SQL hier), Aufbau sonst         
049600* wie gewohnt (Regeln siehe SPKERRL-Fehlerablage)                         
049700******************************************************************        
049800 Z900-DATEIFEHLER SECTION.                                                
049900 Z900-00.                                                                 
050000     MOVE 1          TO ERR-STAT                                          
050100     MOVE K-MODUL    TO ERR-MODUL-NAME                                    
050200     MOVE "FE"       TO ERR-KZ                                            
050300     MOVE SPACES     TO ERR-TEXT                                          
050400     STRING "OPEN FEHLER " W-ERR-DATEI " STATUS=" FILE-STATUS             
050500        DELIMITED BY SIZE INTO ERR-TEXT                                   
050600     PERFORM Z999-ERRLOG                                                  
050700     .                                                                    
050800 Z900-99.                                                                 
050900     EXIT.                                                                
051000                                                                          
051100******************************************************************        
051200* Fehlersatz auf SYSOUT ausgeben und Lauf abbrechen - SPARK               
051300* Personal hat keine zentrale Fehlertabelle wie =MSGLIB/WSYS022C,         
051400* daher Ausgabe auf Konsole statt CALL "WSYS022"                          
051500******************************************************************        
051600 Z999-ERRLOG SECTION.                                                     
051700 Z999-00.                                                                 
051800     DISPLAY "*** " ERR-MODUL-NAME " FEHLER " ERR-KZ " *** "              
051900             ERR-TEXT                                                     
052000     SET PRG-ABBRUCH TO TRUE                                              
052100     STOP RUN                                                             
052200     .                                                                    
052300 Z999-99.                                                                 
052400     EXIT.                                                                
052500                                                                          
052600******************************************************************        
052700* ENDE Aufraeumlauf                                                       
052800******************************************************************        
