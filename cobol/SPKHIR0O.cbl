000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. SPKHIR0O.                                                    
001000 AUTHOR.          K. LANGE.                                               
001100 INSTALLATION.    SPARK PERSONAL - WISSENSSPEICHER.                       
001200 DATE-WRITTEN.    1988-09-19.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.        NUR FUER INTERNEN GEBRAUCH.                             
001500                                                                          
001600                                                                          
001700*****************************************************************         
001800* Letzte Aenderung :: 2003-02-10                                          
001900* Letzte Version   :: A.02.01                                             
002000* Kurzbeschreibung :: Untermodul Notiz-Hierarchie (Eltern-Kind)           
002100* Auftrag          :: WIKB-017                                            
002200*                                                                         
002300* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002500*----------------------------------------------------------------*        
002600* Vers. | Datum    | von | Kommentar                             *        
002700*-------|----------|-----|---------------------------------------*        
002800*A.00.00|1988-09-19| kl  | Neuerstellung - Zyklenpruefung PARENT-I        
002900*A.01.00|1991-11-05| wkr | Kaskadierendes Loeschen der Unter-Notiz        
003000*A.01.01|1993-04-22| kl  | Fixpunkt-Durchlauf statt Rekursion             
003100*A.02.00|1999-01-18| hrm | Jahrtausendwechsel: keine Aenderung hie        
003200*       |          |     | Pruefvermerk nur dokumentarisch                
003300*A.02.01|2003-02-10| slk | Revision WIKB-017: Fixpunkt-Durchlauf          
003400*       |          |     | gegen Staffelaufbewahrung SPKRET0O             
003500*       |          |     | A.02.02 geprueft, ohne Befund                  
003600*----------------------------------------------------------------*        
003700*                                                                         
003800* Programmbeschreibung                                                    
003900* --------------------                                                    
004000*                                                                         
004100* Stellt dem Pflegelauf SPKMNT0O zwei Funktionen zur Verfuegung:          
004200*                                                                         
004300*   CHKCYCLE - prueft vor dem Umhaengen einer Notiz, ob die neue          
004400*              Eltern-Notiz die Notiz selbst oder eine ihrer              
004500*              Unter-Notizen (Nachkommen) ist. Beides ist nach            
004600*              der Fachspezifikation unzulaessig.                         
004700*                                                                         
004800*   CASCADE  - ermittelt zu einer zu loeschenden Notiz alle               
004900*              Nachkommen (Kinder, Kindeskinder, usw.), damit der         
005000*              Pflegelauf sie zusammen mit der Notiz selbst aus           
005100*              der Notiz-Tabelle entfernen kann.                          
005200*                                                                         
005300* Die Ermittlung der Nachkommen erfolgt nicht rekursiv (auf der           
005400* Tandem ist Rekursion in COBOL unerwuenscht), sondern ueber einen        
005500* Fixpunkt-Durchlauf: Die Notiz-Tabelle wird so oft komplett              
005600* durchsucht, bis ein Durchlauf keine neue Unter-Notiz mehr findet        
005700*                                                                         
005800******************************************************************        
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     SWITCH-15 IS ANZEIGE-VERSION                                         
006400         ON STATUS IS SHOW-VERSION                                        
006500     CLASS ALPHNUM IS "0123456789"                                        
006600                      "abcdefghijklmnopqrstuvwxyz"                        
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006800                      " .,;-_!$%&/=*+".                                   
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700*-----------------------------------------------------------------        
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007900*-----------------------------------------------------------------        
008000 01          COMP-FELDER.                                                 
008100     05      C4-ANZ              PIC S9(04) COMP.                         
008200     05      C4-I1               PIC S9(04) COMP.                         
008300     05      C4-I2               PIC S9(04) COMP.                         
008400     05      C4-FOUND-IX         PIC S9(04) COMP.                         
008500     05      C4-CHANGED          PIC S9(04) COMP.                         
008600                                                                          
008700     05      C4-X.                                                        
008800      10                         PIC X VALUE LOW-VALUE.                   
008900      10     C4-X2               PIC X.                                   
009000     05      C4-NUM REDEFINES C4-X                                        
009100                                 PIC S9(04) COMP.                         
009200                                                                          
009300     05      C9-ANZ              PIC S9(09) COMP.                         
009400                                                                          
009500*-----------------------------------------------------------------        
009600* Display-Felder: Praefix D                                               
009700*-----------------------------------------------------------------        
009800 01          DISPLAY-FELDER.                                              
009900     05      D-NUM1              PIC  9.                                  
010000     05      D-NUM4              PIC -9(04).                              
010100     05      D-NUM9              PIC  9(09).                              
010200                                                                          
010300*-----------------------------------------------------------------        
010400* Felder mit konstantem Inhalt: Praefix K                                 
010500*-----------------------------------------------------------------        
010600 01          KONSTANTE-FELDER.                                            
010700     05      K-MODUL             PIC X(08)          VALUE "SPKHIR0        
010800                                                                          
010900*----------------------------------------------------------------*        
011000* Conditional-Felder                                                      
011100*----------------------------------------------------------------*        
011200 01          SCHALTER.                                                    
011300     05      PRG-STATUS          PIC 9.                                   
011400          88 PRG-OK                          VALUE ZERO.                  
011500          88 PRG-NOK                         VALUE 1 THRU 9.              
011600          88 PRG-ABBRUCH                     VALUE 2.                     
011700                                                                          
011800*-----------------------------------------------------------------        
011900* Datum-Uhrzeitfelder (Standard-Kopierblock, hier ohne Aufruf)            
012000*-----------------------------------------------------------------        
012100 01          TAL-TIME-D.                                                  
012200     05      TAL-JHJJMMTT.                                                
012300        10   TAL-JHJJ            PIC  9(04).                              
012400        10   TAL-MM              PIC  9(02).                              
012500        10   TAL-TT              PIC  9(02).                              
012600     05      TAL-HHMI.                                                    
012700        10   TAL-HH              PIC  9(02).                              
012800        10   TAL-MI              PIC  9(02).                              
012900     05      TAL-SS              PIC  9(02).                              
013000     05      TAL-HS              PIC  9(02).                              
013100     05      TAL-MS              PIC  9(02).                              
013200 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
013300     05      TAL-TIME-N16        PIC  9(16).                              
013400     05      TAL-TIME-REST       PIC  9(02).                              
013500                                                                          
013600*-----------------------------------------------------------------        
013700* Arbeitsfelder fuer die Abstammungspruefung (Hierarchie-Suche)           
013800*-----------------------------------------------------------------        
013900 01          HIERARCHIE-ARBEITSFELDER.                                    
014000     05      W-ROOT-ID           PIC 9(09).                               
014100     05      W-ROOT-ID-X REDEFINES W-ROOT-ID                              
014200                                 PIC X(09).                               
014300     05      W-SEARCH-VAL        PIC 9(09).                               
014400                                                                          
014500 01          W-VISITED-TAB.                                               
014600     05      W-VISITED           OCCURS 500 TIMES                         
014700                                 PIC X.                                   
014800                                                                          
014900 LINKAGE SECTION.                                                         
015000*-->    Uebergabe aus Hauptprogramm SPKMNT0O                              
015100 01     LINK-REC.                                                         
015200    05  LINK-HDR.                                                         
015300     10 LINK-FUNC                PIC X(10).                               
015400          88 LINK-FN-CHK-CYCLE       VALUE "CHKCYCLE".                    
015500          88 LINK-FN-CASCADE         VALUE "CASCADE".                     
015600     10 LINK-RC                  PIC S9(04) COMP.                         
015700*       0 = OK                                                            
015800*       1 = SELBSTBEZUG (Notiz soll ihre eigene Elternnotiz werden        
015900*       2 = ZYKLUS (neue Elternnotiz ist eine Unter-Notiz der Noti        
016000    05  LINK-DATA.                                                        
016100     10 LINK-NOTE-ID             PIC 9(09).                               
016200     10 LINK-NEW-PARENT-ID       PIC 9(09).                               
016300     10 LINK-ID-COUNT            PIC S9(04) COMP.                         
016400     10 LINK-ID-TAB OCCURS 500 TIMES                                      
016500                                 PIC 9(09).                               
016600     10 LINK-PARENT-TAB OCCURS 500 TIMES                                  
016700                                 PIC 9(09).                               
016800     10 LINK-RESULT-COUNT        PIC S9(04) COMP.                         
016900     10 LINK-RESULT-TAB OCCURS 500 TIMES                                  
017000                                 PIC 9(09).                               
017100                                                                          
017200 PROCEDURE DIVISION USING LINK-REC.                                       
017300******************************************************************        
017400* Steuerungs-Section                                                      
017500******************************************************************        
017600 A100-STEUERUNG SECTION.                                                  
017700 A100-00.                                                                 
017800     IF  SHOW-VERSION                                                     
017900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
018000         STOP RUN                                                         
018100     END-IF                                                               
018200                                                                          
018300     PERFORM B000-VORLAUF                                                 
018400     PERFORM B100-VERARBEITUNG                                            
018500     PERFORM B090-ENDE                                                    
018600     EXIT PROGRAM                                                         
018700     .                                                                    
018800 A100-99.                                                                 
018900     EXIT.                                                                
019000                                                                          
019100******************************************************************        
019200* Vorlauf                                                                 
019300******************************************************************        
019400 B000-VORLAUF SECTION.                                                    
019500 B000-00.                                                                 
019600     PERFORM C000-INIT                                                    
019700     .                                                                    
019800 B000-99.                                                                 
019900     EXIT.                                                                
020000                                                                          
020100******************************************************************        
020200* Ende                                                                    
020300******************************************************************        
020400 B090-ENDE SECTION.                                                       
020500 B090-00.                                                                 
020600     CONTINUE                                                             
020700     .                                                                    
020800 B090-99.                                                                 
020900     EXIT.                                                                
021000                                                                          
021100******************************************************************        
021200* Verarbeitung - Funktionsverteiler ueber LINK-FUNC                       
021300******************************************************************        
021400 B100-VERARBEITUNG SECTION.                                               
021500 B100-00.                                                                 
021600     EVALUATE TRUE                                                        
021700        WHEN LINK-FN-CHK-CYCLE   PERFORM C200-CHECK-CYCLE                 
021800        WHEN LINK-FN-CASCADE     PERFORM C300-CASCADE                     
021900        WHEN OTHER               MOVE 9999 TO LINK-RC                     
022000     END-EVALUATE                                                         
022100     .                                                                    
022200 B100-99.                                                                 
022300     EXIT.                                                                
022400                                                                          
022500******************************************************************        
022600* Initialisierung von Feldern und Strukturen                              
022700******************************************************************        
022800 C000-INIT SECTION.                                                       
022900 C000-00.                                                                 
023000     INITIALIZE SCHALTER                                                  
023100     INITIALIZE W-VISITED-TAB                                             
023200     .                                                                    
023300 C000-99.                                                                 
023400     EXIT.                                                                
023500                                                                          
023600******************************************************************        
023700* Ermitteln aller Nachkommen von W-ROOT-ID im Fixpunkt-Durchlauf.         
023800* W-VISITED(ix) = "Y" zeigt an, dass LINK-ID-TAB(ix) ein Nachkomme        
023900* (Kind, Kindeskind, usw.) von W-ROOT-ID ist.                             
024000******************************************************************        
024100 C100-BUILD-DESCENDANTS SECTION.                                          
024200 C100-00.                                                                 
024300     IF  SHOW-VERSION                                                     
024400         DISPLAY K-MODUL " WURZEL-NOTIZ: " W-ROOT-ID-X                    
024500     END-IF                                                               
024600     INITIALIZE W-VISITED-TAB                                             
024700     MOVE 1 TO C4-CHANGED                                                 
024800     PERFORM C110-ONE-PASS                                                
024900        UNTIL C4-CHANGED = ZERO                                           
025000     .                                                                    
025100 C100-99.                                                                 
025200     EXIT.                                                                
025300                                                                          
025400******************************************************************        
025500* Ein voller Durchlauf ueber die Notiz-Tabelle                            
025600******************************************************************        
025700 C110-ONE-PASS SECTION.                                                   
025800 C110-00.                                                                 
025900     MOVE ZERO TO C4-CHANGED                                              
026000     MOVE 1    TO C4-I1                                                   
026100     PERFORM C120-PASS-ONE-ENTRY                                          
026200        UNTIL C4-I1 > LINK-ID-COUNT                                       
026300     .                                                                    
026400 C110-99.                                                                 
026500     EXIT.                                                                
026600                                                                          
026700******************************************************************        
026800* Pruefen, ob die Notiz an Position C4-I1 ein neu gefundener              
026900* Nachkomme von W-ROOT-ID ist                                             
027000******************************************************************        
027100 C120-PASS-ONE-ENTRY SECTION.                                             
027200 C120-00.                                                                 
027300     IF W-VISITED(C4-I1) NOT = "Y"                                        
027400        IF LINK-PARENT-TAB(C4-I1) = W-ROOT-ID                             
027500           MOVE "Y" TO W-VISITED(C4-I1)                                   
027600           MOVE 1   TO C4-CHANGED                                         
027700        ELSE                                                              
027800           MOVE LINK-PARENT-TAB(C4-I1) TO W-SEARCH-VAL                    
027900           MOVE ZERO TO C4-FOUND-IX                                       
028000           MOVE 1    TO C4-I2                                             
028100           PERFORM C130-FIND-PARENT-VISITED                               
028200              UNTIL C4-I2 > LINK-ID-COUNT OR C4-FOUND-IX > ZERO           
028300           IF C4-FOUND-IX > ZERO                                          
028400              MOVE "Y" TO W-VISITED(C4-I1)                                
028500              MOVE 1   TO C4-CHANGED                                      
028600           END-IF                                                         
028700        END-IF                                                            
028800     END-IF                                                               
028900     ADD 1 TO C4-I1                                                       
029000     .                                                                    
029100 C120-99.                                                                 
029200     EXIT.                                                                
029300                                                                          
029400******************************************************************        
029500* Pruefen, ob W-SEARCH-VAL einer bereits als Nachkomme markierten         
029600* Notiz-ID entspricht                                                     
029700******************************************************************        
029800 C130-FIND-PARENT-VISITED SECTION.                                        
029900 C130-00.                                                                 
030000     IF LINK-ID-TAB(C4-I2) = W-SEARCH-VAL                                 
030100     AND W-VISITED(C4-I2) = "Y"                                           
030200        MOVE C4-I2 TO C4-FOUND-IX                                         
030300     ELSE                                                                 
030400        ADD 1 TO C4-I2                                                    
030500     END-IF                                                               
030600     .                                                                    
030700 C130-99.                                                                 
030800     EXIT.                                                                
030900                                                                          
031000******************************************************************        
031100* Uebertragen der gefundenen Nachkommen in LINK-RESULT-TAB                
031200******************************************************************        
031300 C140-COLLECT-RESULTS SECTION.                                            
031400 C140-00.                                                                 
031500     MOVE ZERO TO LINK-RESULT-COUNT                                       
031600     MOVE 1    TO C4-I1                                                   
031700     PERFORM C150-COLLECT-ONE-ENTRY                                       
031800        UNTIL C4-I1 > LINK-ID-COUNT                                       
031900     .                                                                    
032000 C140-99.                                                                 
032100     EXIT.                                                                
032200                                                                          
032300******************************************************************        
032400* Eine Tabellenposition in die Ergebnistabelle uebernehmen,               
032500* falls sie als Nachkomme markiert ist                                    
032600******************************************************************        
032700 C150-COLLECT-ONE-ENTRY SECTION.                                          
032800 C150-00.                                                                 
032900     IF W-VISITED(C4-I1) = "Y"                                            
033000        ADD 1 TO LINK-RESULT-COUNT                                        
033100        MOVE LINK-ID-TAB(C4-I1) TO LINK-RESULT-TAB(LINK-RESULT-COU        
033200     END-IF                                                               
033300     ADD 1 TO C4-I1                                                       
033400     .                                                                    
033500 C150-99.                                                                 
033600     EXIT.                                                                
033700                                                                          
033800******************************************************************        
033900* CHKCYCLE - Selbstbezug und Zyklenpruefung vor dem Umhaengen             
034000******************************************************************        
034100 C200-CHECK-CYCLE SECTION.                                                
034200 C200-00.                                                                 
034300     IF LINK-NEW-PARENT-ID = LINK-NOTE-ID                                 
034400        MOVE 1 TO LINK-RC                                                 
034500        EXIT SECTION                                                      
034600     END-IF                                                               
034700                                                                          
034800     MOVE LINK-NOTE-ID TO W-ROOT-ID                                       
034900     PERFORM C100-BUILD-DESCENDANTS                                       
035000                                                                          
035100     MOVE ZERO TO C4-FOUND-IX                                             
035200     MOVE 1    TO C4-I1                                                   
035300     PERFORM C210-SCAN-FOR-NEW-PARENT                                     
035400        UNTIL C4-I1 > LINK-ID-COUNT OR C4-FOUND-IX > ZERO                 
035500                                                                          
035600     IF C4-FOUND-IX > ZERO                                                
035700        MOVE 2    TO LINK-RC                                              
035800     ELSE                                                                 
035900        MOVE ZERO TO LINK-RC                                              
036000     END-IF                                                               
036100     .                                                                    
036200 C200-99.                                                                 
036300     EXIT.                                                                
036400                                                                          
036500******************************************************************        
036600* Pruefen, ob LINK-NEW-PARENT-ID unter den Nachkommen vorkommt            
036700******************************************************************        
036800 C210-SCAN-FOR-NEW-PARENT SECTION.                                        
036900 C210-00.                                                                 
037000     IF LINK-ID-TAB(C4-I1) = LINK-NEW-PARENT-ID                           
037100     AND W-VISITED(C4-I1) = "Y"                                           
037200        MOVE C4-I1 TO C4-FOUND-IX                                         
037300     ELSE                                                                 
037400        ADD 1 TO C4-I1                                                    
037500     END-IF                                                               
037600     .                                                                    
037700 C210-99.                                                                 
037800     EXIT.                                                                
037900                                                                          
038000******************************************************************        
038100* CASCADE - alle Nachkommen der zu loeschenden Notiz ermitteln            
038200******************************************************************        
038300 C300-CASCADE SECTION.                                                    
038400 C300-00.                                                                 
038500     MOVE LINK-NOTE-ID TO W-ROOT-ID                                       
038600     PERFORM C100-BUILD-DESCENDANTS                                       
038700     PERFORM C140-COLLECT-RESULTS                                         
038800     MOVE ZERO TO LINK-RC                                                 
038900     .                                                                    
039000 C300-99.                                                                 
039100     EXIT.                                                                
039200                                                                          
039300******************************************************************        
039400* ENDE Source-Programm                                                    
039500******************************************************************        
