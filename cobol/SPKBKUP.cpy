000100*****************************************************************         
000200* Copybook       :: SPKBKUP                                               
000300* Kurzbeschr.    :: Satzbild BACKUP-CATALOG (Sicherungsverzeichnis        
000400*----------------------------------------------------------------*        
000500* Vers. | Datum    | von | Kommentar                                      
000600*-------|----------|-----|---------------------------------------*        
000700*A.00.00|1989-05-16| hrm | Neuerstellung fuer Sicherungsverwaltung        
000800*A.01.00|1999-01-18| hrm | Jahr-2000: Zeitstempel bleiben 4-stelli        
000900*----------------------------------------------------------------*        
001000 01      SPK-BACKUP-RECORD.                                               
001100     05  BKP-NAME                PIC X(40).                               
001200     05  BKP-TIMESTAMP           PIC X(19).                               
001300     05  BKP-TIMESTAMP-PARTS REDEFINES BKP-TIMESTAMP.                     
001400         10  BKP-TS-YYYY          PIC X(04).                              
001500         10  FILLER               PIC X(01).                              
001600         10  BKP-TS-MM            PIC X(02).                              
001700         10  FILLER               PIC X(01).                              
001800         10  BKP-TS-DD            PIC X(02).                              
001900         10  FILLER               PIC X(01).                              
002000         10  BKP-TS-HH            PIC X(02).                              
002100         10  FILLER               PIC X(01).                              
002200         10  BKP-TS-MI            PIC X(02).                              
002300         10  FILLER               PIC X(01).                              
002400         10  BKP-TS-SS            PIC X(02).                              
002500     05  FILLER                   PIC X(21).                              
