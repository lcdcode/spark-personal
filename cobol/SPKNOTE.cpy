000100*****************************************************************         
000200* Copybook       :: SPKNOTE                                               
000300* Kurzbeschr.    :: Satzbild NOTE-MASTER (hierarchische Notizen)          
000400*----------------------------------------------------------------*        
000500* Vers. | Datum    | von | Kommentar                                      
000600*-------|----------|-----|---------------------------------------*        
000700*A.00.00|1986-02-11| hrm | Neuerstellung fuer Wissensspeicher             
000800*A.01.00|1991-09-04| wkr | Feld NOTE-PARENT-ID fuer Hierarchie            
000900*A.02.00|1999-01-18| hrm | Jahr-2000: Zeitstempel bleiben 4-stelli        
001000*----------------------------------------------------------------*        
001100 01      SPK-NOTE-RECORD.                                                 
001200     05  NOTE-ID                PIC 9(09).                                
001300     05  NOTE-TITLE              PIC X(60).                               
001400     05  NOTE-CONTENT            PIC X(2000).                             
001500     05  NOTE-PARENT-ID          PIC 9(09).                               
001600     05  NOTE-CREATED            PIC X(19).                               
001700     05  NOTE-CREATED-PARTS REDEFINES NOTE-CREATED.                       
001800         10  NOTE-CRE-YYYY       PIC X(04).                               
001900         10  FILLER              PIC X(01).                               
002000         10  NOTE-CRE-MM         PIC X(02).                               
002100         10  FILLER              PIC X(01).                               
002200         10  NOTE-CRE-DD         PIC X(02).                               
002300         10  FILLER              PIC X(01).                               
002400         10  NOTE-CRE-HH         PIC X(02).                               
002500         10  FILLER              PIC X(01).                               
002600         10  NOTE-CRE-MI         PIC X(02).                               
002700         10  FILLER              PIC X(01).                               
002800         10  NOTE-CRE-SS         PIC X(02).                               
002900     05  NOTE-MODIFIED            PIC X(19).                              
003000     05  NOTE-MODIFIED-PARTS REDEFINES NOTE-MODIFIED.                     
003100         10  NOTE-MOD-YYYY       PIC X(04).                               
003200         10  FILLER              PIC X(01).                               
003300         10  NOTE-MOD-MM         PIC X(02).                               
003400         10  FILLER              PIC X(01).                               
003500         10  NOTE-MOD-DD         PIC X(02).                               
003600         10  FILLER              PIC X(01).                               
003700         10  NOTE-MOD-HH         PIC X(02).                               
003800         10  FILLER              PIC X(01).                               
003900         10  NOTE-MOD-MI         PIC X(02).                               
004000         10  FILLER              PIC X(01).                               
004100         10  NOTE-MOD-SS         PIC X(02).                               
004200     05  FILLER                  PIC X(34).                               
