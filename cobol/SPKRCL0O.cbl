000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. SPKRCL0O.                                                    
001000 AUTHOR.          H.R. MUELLER.                                           
001100 INSTALLATION.    SPARK PERSONAL - WISSENSSPEICHER.                       
001200 DATE-WRITTEN.    1986-04-02.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.        NUR FUER INTERNEN GEBRAUCH.                             
001500                                                                          
001600                                                                          
001700*****************************************************************         
001800* Letzte Aenderung :: 2003-11-04                                          
001900* Letzte Version   :: A.06.01                                             
002000* Kurzbeschreibung :: Tabellenblatt-Neuberechnung (Formel-Engine)         
002100* Auftrag          :: WIKB-011                                            
002200*                                                                         
002300* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002500*----------------------------------------------------------------*        
002600* Vers. | Datum    | von | Kommentar                             *        
002700*-------|----------|-----|---------------------------------------*        
002800*A.00.00|1986-04-02| hrm | Neuerstellung - Grundrechenarten               
002900*A.01.00|1987-02-18| wkr | Zellbezuege und Bereiche (B3:B7)               
003000*A.02.00|1989-06-09| hrm | Funktionen SUM/AVERAGE/MIN/MAX/COUNT           
003100*A.03.00|1991-10-30| wkr | Funktionen MEDIAN/IF/AND/OR/NOT                
003200*A.04.00|1994-03-11| hrm | Mathematische Funktionen, Datumsfunkt.         
003300*A.04.01|1994-03-25| hrm | Einschraenkung auf einfache Ausdruecke         
003400*       |          |     | dokumentiert (siehe Programmbeschr.)           
003500*A.05.00|1998-08-07| wkr | Kontrollzaehlung je Tabellenblatt              
003600*A.05.01|1999-01-18| hrm | Jahr-2000: Serialtage ueber SPKDTE0O,          
003700*       |          |     | keine 2-stelligen Jahre mehr im Modul          
003800*A.06.00|2001-09-12| ube | Einschraenkung A.04.01 aufgehoben:             
003900*       |          |     | echte Klammerung und beliebig viele            
004000*       |          |     | verkettete Operatoren (C300-C309,              
004100*       |          |     | PARSE-STACK-AREA); Operatoren ** und           
004200*       |          |     | // ergaenzt (Anfrage Hr. Brandt,               
004300*       |          |     | Revision WIKB-011)                             
004400*A.06.01|2003-11-04| hrm | Tiefenzaehlung C4-DEPTH auch fuer              
004500*       |          |     | IF/AND/OR/NOT und die math. Funktio-           
004600*       |          |     | nen (ABS usw.) konsequent ueber                
004700*       |          |     | C103-EVAL-SUBEXPR, nicht nur beim              
004800*       |          |     | Zellbezug auf eine Formel                      
004900*----------------------------------------------------------------*        
005000*                                                                         
005100* Programmbeschreibung                                                    
005200* --------------------                                                    
005300*                                                                         
005400* Liest die Tabellenblatt-Stammdatei (SHTMSTR) satzweise. Ein             
005500* Kopfsatz (SHT-REC-TYPE = "H") eroeffnet ein Tabellenblatt, die          
005600* nachfolgenden Zellsaetze (SHT-REC-TYPE = "C") werden in die             
005700* Arbeitstabelle CS-CELL-TAB uebernommen. Beim naechsten Kopfsatz         
005800* bzw. am Dateiende wird das aufgebaute Tabellenblatt verarbeitet:        
005900* jede Zelle, deren gespeicherter Wert mit "=" beginnt, wird als          
006000* Formel ausgewertet; das Ergebnis wird zusammen mit dem                  
006100* gespeicherten Wert auf den NEUBERECHNUNGS-REPORT geschrieben.           
006200*                                                                         
006300* Formel-Auswertung (ab A.06.00):                                         
006400* Unterstuetzt werden Funktionsaufrufe (auch verschachtelt, z.B.          
006500* DATE(TODAY())), Zellbezuege, Zahlenkonstanten, Klammerung sowie         
006600* beliebig viele verkettete Vergleichs- und Rechenoperatoren              
006700* (==, !=, <=, >=, <, >, +, -, *, /, //, %, **, unaeres +/-). Ein         
006800* einzelnes "=" ausserhalb von ==/!=/<=/>= gilt als Vergleich auf         
006900* Gleichheit. Die Bindungsstaerke ist wie ueblich: Vergleich vor          
007000* Addition/Subtraktion vor Multiplikation/Division/Rest vor               
007100* Potenz; Potenzen werden - abweichend vom Quellsystem, das mit           
007200* doppelt genauen Gleitkommazahlen rechnet und rechtsbindend              
007300* auswertet - linksbindend und ganzzahlig ausgewertet, da fuer            
007400* eine rechtsbindende Potenz auf derselben Klammerungsebene kein          
007500* eigenes Merkfeld zur Verfuegung steht (siehe PARSE-STACK-AREA);         
007600* in der Praxis treten verkettete Potenzen (z.B. 2**3**2) nicht           
007700* auf. Jede Klammerung und jedes Funktionsargument zaehlt                 
007800* C4-DEPTH wie ein Zellbezug auf eine Formel hoch und unterliegt          
007900* damit derselben Rekursionsbegrenzung K-MAX-DEPTH.                       
008000*                                                                         
008100* Alle Unterprogramm-Abschnitte (Praefix C) tauschen ihre Werte           
008200* ausschliesslich ueber die Arbeitsfelder FORMEL-ARBEITSFELDER /          
008300* TEXT-ARBEITSFELDER aus - ein Abschnitt, der einen anderen per           
008400* PERFORM aufruft, hat dessen Eingabefelder zuvor zu fuellen.             
008500*                                                                         
008600******************************************************************        
008700                                                                          
008800 ENVIRONMENT DIVISION.                                                    
008900 CONFIGURATION SECTION.                                                   
009000 SPECIAL-NAMES.                                                           
009100     SWITCH-15 IS ANZEIGE-VERSION                                         
009200         ON STATUS IS SHOW-VERSION                                        
009300     CLASS ALPHNUM IS "0123456789"                                        
009400                      "abcdefghijklmnopqrstuvwxyz"                        
009500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
009600                      " .,;-_!$%&/=*+".                                   
009700                                                                          
009800 INPUT-OUTPUT SECTION.                                                    
009900 FILE-CONTROL.                                                            
010000     SELECT SHEET-MASTER-FILE    ASSIGN TO "SHTMSTR"                      
010100            ORGANIZATION IS SEQUENTIAL                                    
010200            ACCESS MODE IS SEQUENTIAL                                     
010300            FILE STATUS IS FILE-STATUS.                                   
010400     SELECT RECALC-REPORT-FILE   ASSIGN TO "RCLRPT"                       
010500            ORGANIZATION IS SEQUENTIAL                                    
010600            ACCESS MODE IS SEQUENTIAL.                                    
010700                                                                          
010800 DATA DIVISION.                                                           
010900 FILE SECTION.                                                            
011000                                                                          
011100 FD  SHEET-MASTER-FILE                                                    
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD.                                          
011400     COPY SPKSHET.                                                        
011500                                                                          
011600 FD  RECALC-REPORT-FILE                                                   
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD.                                          
011900 01  RECALC-REPORT-LINE.                                                  
012000     05  RPT-SHEET-NAME          PIC X(40).                               
012100     05  FILLER                  PIC X(02).                               
012200     05  RPT-CELL-REF            PIC X(06).                               
012300     05  FILLER                  PIC X(02).                               
012400     05  RPT-STORED-VALUE        PIC X(60).                               
012500     05  FILLER                  PIC X(02).                               
012600     05  RPT-COMPUTED-VALUE      PIC X(60).                               
012700     05  FILLER                  PIC X(28).                               
012800 01  RECALC-TOTALS-LINE REDEFINES RECALC-REPORT-LINE.                     
012900     05  RPTT-LABEL               PIC X(40).                              
013000     05  FILLER                   PIC X(02).                              
013100     05  RPTT-CELLS               PIC ZZZ,ZZ9.                            
013200     05  FILLER                   PIC X(02).                              
013300     05  RPTT-FORMULAS            PIC ZZZ,ZZ9.                            
013400     05  FILLER                   PIC X(02).                              
013500     05  RPTT-ERRORS              PIC ZZZ,ZZ9.                            
013600     05  FILLER                   PIC X(71).                              
013700                                                                          
013800 WORKING-STORAGE SECTION.                                                 
013900*-----------------------------------------------------------------        
014000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
014100*-----------------------------------------------------------------        
014200 01          COMP-FELDER.                                                 
014300     05      C4-ANZ              PIC S9(04) COMP.                         
014400     05      C4-I1               PIC S9(04) COMP.                         
014500     05      C4-I2               PIC S9(04) COMP.                         
014600     05      C4-I3               PIC S9(04) COMP.                         
014700     05      C4-DEPTH            PIC S9(04) COMP.                         
014800     05      C4-LEN              PIC S9(04) COMP.                         
014900     05      C4-PTR              PIC S9(04) COMP.                         
015000     05      C4-PDEPTH           PIC S9(04) COMP.                         
015100     05      C4-POS1             PIC S9(04) COMP.                         
015200     05      C4-POSEND           PIC S9(04) COMP.                         
015300     05      C4-SPLITPOS         PIC S9(04) COMP.                         
015400     05      C4-OPLEN            PIC S9(04) COMP.                         
015500     05      C4-QUO              PIC S9(04) COMP.                         
015600     05      C4-SAVE-COUNT       PIC S9(04) COMP.                         
015700                                                                          
015800     05      C4-X.                                                        
015900      10                         PIC X VALUE LOW-VALUE.                   
016000      10     C4-X2               PIC X.                                   
016100     05      C4-NUM REDEFINES C4-X                                        
016200                                 PIC S9(04) COMP.                         
016300                                                                          
016400     05      C9-ANZ              PIC S9(09) COMP.                         
016500     05      C9-CELLS-SHEET      PIC S9(09) COMP.                         
016600     05      C9-FORM-SHEET       PIC S9(09) COMP.                         
016700     05      C9-ERR-SHEET        PIC S9(09) COMP.                         
016800     05      C9-CELLS-GRAND      PIC S9(09) COMP.                         
016900     05      C9-FORM-GRAND       PIC S9(09) COMP.                         
017000     05      C9-ERR-GRAND        PIC S9(09) COMP.                         
017100     05      C9-SHEETS-GRAND     PIC S9(09) COMP.                         
017200                                                                          
017300*-----------------------------------------------------------------        
017400* Display-Felder: Praefix D                                               
017500*-----------------------------------------------------------------        
017600 01          DISPLAY-FELDER.                                              
017700     05      D-NUM1              PIC  9.                                  
017800     05      D-NUM4              PIC -9(04).                              
017900     05      D-NUM9              PIC  9(09).                              
018000                                                                          
018100*-----------------------------------------------------------------        
018200* Felder mit konstantem Inhalt: Praefix K                                 
018300*-----------------------------------------------------------------        
018400 01          KONSTANTE-FELDER.                                            
018500     05      K-MODUL             PIC X(08)          VALUE "SPKRCL0        
018600     05      K-MAX-DEPTH         PIC S9(04) COMP     VALUE 10.            
018700     05      K-SQRT-ITER         PIC S9(04) COMP     VALUE 24.            
018800     05      K-PI-TEXT           PIC X(08)           VALUE "3.1415        
018900     05      K-E-TEXT            PIC X(08)           VALUE "2.7182        
019000     05      K-ALPHABET          PIC X(26)                                
019100                  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                     
019200                                                                          
019300*----------------------------------------------------------------*        
019400* Conditional-Felder                                                      
019500*----------------------------------------------------------------*        
019600 01          SCHALTER.                                                    
019700     05      FILE-STATUS          PIC X(02).                              
019800          88 FILE-OK                          VALUE "00".                 
019900          88 FILE-AT-END                      VALUE "10".                 
020000          88 FILE-NOK                         VALUE "01" THRU "99"        
020100     05      SHEET-MASTER-EOF-SW  PIC X.                                  
020200          88 SHEET-MASTER-EOF                 VALUE "Y".                  
020300          88 SHEET-MASTER-NOT-EOF             VALUE "N".                  
020400     05      SHEET-PENDING-SW     PIC X.                                  
020500          88 SHEET-PENDING                    VALUE "Y".                  
020600          88 NO-SHEET-PENDING                 VALUE "N".                  
020700     05      W-ERROR-SW           PIC X.                                  
020800          88 W-ERROR                          VALUE "Y".                  
020900          88 W-NO-ERROR                       VALUE "N".                  
021000     05      W-VALID-SW           PIC X.                                  
021100          88 W-VALID                          VALUE "Y".                  
021200          88 W-NOT-VALID                      VALUE "N".                  
021300     05      PRG-STATUS           PIC 9.                                  
021400          88 PRG-OK                           VALUE ZERO.                 
021500          88 PRG-ABBRUCH                      VALUE 2.                    
021600     05      C4-SCAN-DONE-SW      PIC X.                                  
021700          88 C4-SCAN-DONE                     VALUE "Y".                  
021800          88 C4-SCAN-NOT-DONE                 VALUE "N".                  
021900     05      C4-SKIP-DONE-SW      PIC X.                                  
022000          88 C4-SKIP-DONE                     VALUE "Y".                  
022100          88 C4-SKIP-NOT-DONE                 VALUE "N".                  
022200                                                                          
022300*-----------------------------------------------------------------        
022400* Datum-Uhrzeitfelder (Standard-Kopierblock)                              
022500*-----------------------------------------------------------------        
022600 01          TAL-TIME-D.                                                  
022700     05      TAL-JHJJMMTT.                                                
022800        10   TAL-JHJJ             PIC  9(04).                             
022900        10   TAL-MM               PIC  9(02).                             
023000        10   TAL-TT               PIC  9(02).                             
023100     05      TAL-HHMI.                                                    
023200        10   TAL-HH               PIC  9(02).                             
023300        10   TAL-MI               PIC  9(02).                             
023400     05      TAL-SS               PIC  9(02).                             
023500     05      TAL-HS               PIC  9(02).                             
023600     05      TAL-MS               PIC  9(02).                             
023700 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
023800     05      TAL-TIME-N16         PIC  9(16).                             
023900     05      TAL-TIME-REST        PIC  9(02).                             
024000                                                                          
024100*-----------------------------------------------------------------        
024200* Aufbau des laufenden Tabellenblattes                                    
024300*-----------------------------------------------------------------        
024400 01          CURRENT-SHEET-AREA.                                          
024500     05      CS-SHEET-ID          PIC 9(09).                              
024600     05      CS-SHEET-NAME        PIC X(40).                              
024700     05      CS-CREATED           PIC X(19).                              
024800     05      CS-MODIFIED          PIC X(19).                              
024900     05      CS-CELL-COUNT        PIC S9(04) COMP.                        
025000     05      CS-CELL-TAB OCCURS 200 TIMES.                                
025100         10  CS-CELL-REF           PIC X(06).                             
025200         10  CS-CELL-STORED        PIC X(60).                             
025300                                                                          
025400*-----------------------------------------------------------------        
025500* Merkbereich je Klammerungs-/Rekursionsebene (C4-DEPTH) der              
025600* Formel-Auswertung (A.06.00). Jede Ebene braucht ihr eigenes             
025700* Merkfeld, weil C4-DEPTH bei jeder Klammer, jedem Zellbezug              
025800* auf eine Formel und jedem Funktionsargument erneut hochge-              
025900* zaehlt wird - ein einzelnes, nicht indiziertes Feld wuerde              
026000* von der naechsttieferen Ebene ueberschrieben, bevor die                 
026100* aeussere Ebene es wieder ausliest.                                      
026200*-----------------------------------------------------------------        
026300 01          PARSE-STACK-AREA.                                            
026400     05      PARSE-STACK-TAB OCCURS 10 TIMES.                             
026500         10  PS-TEXT               PIC X(60).                             
026600         10  PS-POS                PIC S9(04) COMP.                       
026700         10  PS-RESUME             PIC S9(04) COMP.                       
026800         10  PS-SIGN               PIC S9(04) COMP.                       
026900         10  PS-SIGN-DONE-SW       PIC X.                                 
027000             88 PS-SIGN-IS-DONE           VALUE "Y".                      
027100             88 PS-SIGN-NOT-DONE          VALUE "N".                      
027200         10  PS-CMP-ACCUM          PIC S9(09)V9(06) COMP.                 
027300         10  PS-CMP-OP             PIC X(02).                             
027400         10  PS-CMP-DONE-SW        PIC X.                                 
027500             88 PS-CMP-IS-DONE            VALUE "Y".                      
027600             88 PS-CMP-NOT-DONE           VALUE "N".                      
027700         10  PS-ADD-ACCUM          PIC S9(09)V9(06) COMP.                 
027800         10  PS-ADD-OP             PIC X(02).                             
027900         10  PS-ADD-DONE-SW        PIC X.                                 
028000             88 PS-ADD-IS-DONE            VALUE "Y".                      
028100             88 PS-ADD-NOT-DONE           VALUE "N".                      
028200         10  PS-MUL-ACCUM          PIC S9(09)V9(06) COMP.                 
028300         10  PS-MUL-OP             PIC X(02).                             
028400         10  PS-MUL-DONE-SW        PIC X.                                 
028500             88 PS-MUL-IS-DONE            VALUE "Y".                      
028600             88 PS-MUL-NOT-DONE           VALUE "N".                      
028700         10  PS-POW-ACCUM          PIC S9(09)V9(06) COMP.                 
028800         10  PS-POW-DONE-SW        PIC X.                                 
028900             88 PS-POW-IS-DONE            VALUE "Y".                      
029000             88 PS-POW-NOT-DONE           VALUE "N".                      
029100         10  FILLER                PIC X(04).                             
029200                                                                          
029300*-----------------------------------------------------------------        
029400* Numerische Arbeitsfelder der Formel-Engine (mind. 6 Dezimalstell        
029500* gemaess Fachspezifikation)                                              
029600*-----------------------------------------------------------------        
029700 01          FORMEL-ARBEITSFELDER.                                        
029800     05      W-NUM1               PIC S9(09)V9(06) COMP.                  
029900     05      W-NUM2               PIC S9(09)V9(06) COMP.                  
030000     05      W-RESULT             PIC S9(09)V9(06) COMP.                  
030100     05      W-ACCUM              PIC S9(09)V9(06) COMP.                  
030200     05      W-GUESS              PIC S9(09)V9(06) COMP.                  
030300     05      W-INT-PART           PIC S9(09)V9(06) COMP.                  
030400     05      W-DIVISOR            PIC S9(09)V9(06) COMP.                  
030500     05      W-SIGN-FACTOR        PIC S9(04) COMP.                        
030600     05      W-POWER-EXP          PIC S9(04) COMP.                        
030700     05      W-NUM-EDIT           PIC -(10)9.999999.                      
030800                                                                          
030900     05      W-ARGVAL-COUNT       PIC S9(04) COMP.                        
031000     05      W-ARGVAL-TAB OCCURS 250 TIMES                                
031100                                  PIC S9(09)V9(06) COMP.                  
031200                                                                          
031300*-----------------------------------------------------------------        
031400* Text-Arbeitsfelder der Formel-Engine - dies sind die "Parameter"        
031500* zwischen den Abschnitten C1nn/C2nn/C3nn/C6nn (siehe Programmkopf        
031600*-----------------------------------------------------------------        
031700 01          TEXT-ARBEITSFELDER.                                          
031800     05      W-FUNC-NAME          PIC X(12).                              
031900     05      W-ARG-STRING         PIC X(60).                              
032000     05      W-SCAN-TEXT          PIC X(60).                              
032100     05      W-OPERAND-L          PIC X(60).                              
032200     05      W-PEEK2              PIC X(02).                              
032300     05      W-OPERATOR           PIC X(02).                              
032400     05      W-SUBEXPR-IN         PIC X(60).                              
032500     05      W-RESULT-TEXT        PIC X(60).                              
032600     05      W-BRANCH-TEXT        PIC X(60).                              
032700     05      W-RANGE-TEXT         PIC X(60).                              
032800     05      W-PARSE-INPUT        PIC X(06).                              
032900                                                                          
033000 01          ARG-TABELLE.                                                 
033100     05      W-ARG-COUNT          PIC S9(04) COMP.                        
033200     05      W-ARG-TAB OCCURS 20 TIMES                                    
033300                                  PIC X(60).                              
033400                                                                          
033500*-----------------------------------------------------------------        
033600* Arbeitsfelder fuer Zellbezuege (z.B. "B12") und Bereiche                
033700*-----------------------------------------------------------------        
033800 01          CELLREF-ARBEITSFELDER.                                       
033900     05      W-COL-LETTER         PIC X.                                  
034000     05      W-COL-NUM            PIC 9(02).                              
034100     05      W-ROW-NUM            PIC 9(03).                              
034200     05      W-COL-START          PIC 9(02).                              
034300     05      W-COL-END            PIC 9(02).                              
034400     05      W-ROW-START          PIC 9(03).                              
034500     05      W-ROW-END            PIC 9(03).                              
034600                                                                          
034700*-----------------------------------------------------------------        
034800* Uebergabebereich fuer den Aufruf des Datum-Uhrzeit-Untermoduls          
034900* SPKDTE0O (Satzbild entspricht dessen LINKAGE SECTION)                   
035000*-----------------------------------------------------------------        
035100 01          DTE-LINK-REC.                                                
035200     05      DTE-FUNC             PIC X(10).                              
035300     05      DTE-RC               PIC S9(04) COMP.                        
035400     05      DTE-IN-SERIAL        PIC S9(09)V9(06) COMP.                  
035500     05      DTE-IN-DATE          PIC X(10).                              
035600     05      DTE-OUT-SERIAL       PIC S9(09)V9(06) COMP.                  
035700     05      DTE-OUT-STAMP        PIC X(19).                              
035800     05      DTE-OUT-DATE         PIC X(10).                              
035900     05      DTE-OUT-TIME         PIC X(08).                              
036000                                                                          
036100*-----------------------------------------------------------------        
036200* Arbeitsfeld fuer die Fehlerablage (SPKERRL) - Name der Datei,           
036300* deren OPEN fehlschlug, wird vor PERFORM Z900 hier eingetragen           
036400*-----------------------------------------------------------------        
036500 01          W-ERR-DATEI          PIC X(20).                              
036600                                                                          
036700     COPY SPKERRL.                                                        
036800                                                                          
036900 PROCEDURE DIVISION.                                                      
037000******************************************************************        
037100* Steuerungs-Section                                                      
037200******************************************************************        
037300 A100-STEUERUNG SECTION.                                                  
037400 A100-00.                                                                 
037500     IF  SHOW-VERSION                                                     
037600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
037700         STOP RUN                                                         
037800     END-IF                                                               
037900                                                                          
038000     PERFORM B000-VORLAUF                                                 
038100     PERFORM B100-VERARBEITUNG                                            
038200     PERFORM B090-ENDE                                                    
038300     STOP RUN                                                             
038400     .                                                                    
038500 A100-99.                                                                 
038600     EXIT.                                                                
038700                                                                          
038800******************************************************************        
038900* Vorlauf - Dateien oeffnen, Zaehler initialisieren                       
039000******************************************************************        
039100 B000-VORLAUF SECTION.                                                    
039200 B000-00.                                                                 
039300     PERFORM C000-INIT                                                    
039400     OPEN INPUT  SHEET-MASTER-FILE                                        
039500     MOVE "SHEET-MASTER-FILE" TO W-ERR-DATEI                              
039600     IF FILE-NOK                                                          
039700        PERFORM Z900-DATEIFEHLER                                          
039800     END-IF                                                               
039900     OPEN OUTPUT RECALC-REPORT-FILE                                       
040000     MOVE "RECALC-REPORT-FILE" TO W-ERR-DATEI                             
040100     IF FILE-NOK                                                          
040200        PERFORM Z900-DATEIFEHLER                                          
040300     END-IF                                                               
040400     PERFORM F100-READ-SHEET-MASTER                                       
040500     .                                                                    
040600 B000-99.                                                                 
040700     EXIT.                                                                
040800                                                                          
040900******************************************************************        
041000* Ende - letztes Tabellenblatt verarbeiten, Dateien schliessen,           
041100* Gesamtsummen ausgeben                                                   
041200******************************************************************        
041300 B090-ENDE SECTION.                                                       
041400 B090-00.                                                                 
041500     IF SHEET-PENDING                                                     
041600        PERFORM D900-PROCESS-SHEET                                        
041700     END-IF                                                               
041800                                                                          
041900     MOVE "GESAMTSUMME ALLE TABELLENBLAETTER" TO RPTT-LABEL               
042000     MOVE C9-CELLS-GRAND TO RPTT-CELLS                                    
042100     MOVE C9-FORM-GRAND  TO RPTT-FORMULAS                                 
042200     MOVE C9-ERR-GRAND   TO RPTT-ERRORS                                   
042300     WRITE RECALC-TOTALS-LINE                                             
042400                                                                          
042500     CLOSE SHEET-MASTER-FILE                                              
042600     CLOSE RECALC-REPORT-FILE                                             
042700     .                                                                    
042800 B090-99.                                                                 
042900     EXIT.                                                                
043000                                                                          
043100******************************************************************        
043200* Verarbeitung - Kopf- und Zellsaetze einlesen bis Dateiende              
043300******************************************************************        
043400 B100-VERARBEITUNG SECTION.                                               
043500 B100-00.                                                                 
043600     PERFORM D100-HANDLE-RECORD                                           
043700        UNTIL SHEET-MASTER-EOF                                            
043800     .                                                                    
043900 B100-99.                                                                 
044000     EXIT.                                                                
044100                                                                          
044200******************************************************************        
044300* Initialisierung von Feldern und Strukturen                              
044400******************************************************************        
044500 C000-INIT SECTION.                                                       
044600 C000-00.                                                                 
044700     INITIALIZE SCHALTER                                                  
044800     SET NO-SHEET-PENDING TO TRUE                                         
044900     SET SHEET-MASTER-NOT-EOF TO TRUE                                     
045000     MOVE ZERO TO C9-CELLS-GRAND, C9-FORM-GRAND, C9-ERR-GRAND,            
045100                  C9-SHEETS-GRAND                                         
045200     .                                                                    
045300 C000-99.                                                                 
045400     EXIT.                                                                
045500                                                                          
045600******************************************************************        
045700* Satzarten-Weiche: Kopfsatz oder Zellsatz des Tabellenblattes            
045800******************************************************************        
045900 D100-HANDLE-RECORD SECTION.                                              
046000 D100-00.                                                                 
046100     EVALUATE TRUE                                                        
046200        WHEN SHT-REC-HEADER   PERFORM D200-NEW-SHEET-HEADER               
046300        WHEN SHT-REC-CELL     PERFORM D300-STORE-CELL                     
046400        WHEN OTHER            CONTINUE                                    
046500     END-EVALUATE                                                         
046600     PERFORM F100-READ-SHEET-MASTER                                       
046700     .                                                                    
046800 D100-99.                                                                 
046900     EXIT.                                                                
047000                                                                          
047100******************************************************************        
047200* Neuer Kopfsatz - vorheriges Tabellenblatt abschliessen,                 
047300* neues Tabellenblatt eroeffnen                                           
047400******************************************************************        
047500 D200-NEW-SHEET-HEADER SECTION.                                           
047600 D200-00.                                                                 
047700     IF SHEET-PENDING                                                     
047800        PERFORM D900-PROCESS-SHEET                                        
047900     END-IF                                                               
048000                                                                          
048100     MOVE SHTH-SHEET-ID   TO CS-SHEET-ID                                  
048200     MOVE SHTH-SHEET-NAME TO CS-SHEET-NAME                                
048300     MOVE SHTH-CREATED    TO CS-CREATED                                   
048400     MOVE SHTH-MODIFIED   TO CS-MODIFIED                                  
048500     MOVE ZERO            TO CS-CELL-COUNT                                
048600     SET SHEET-PENDING TO TRUE                                            
048700     .                                                                    
048800 D200-99.                                                                 
048900     EXIT.                                                                
049000                                                                          
049100******************************************************************        
049200* Zellsatz in die Arbeitstabelle des laufenden Tabellenblattes            
049300* uebernehmen                                                             
049400******************************************************************        
049500 D300-STORE-CELL SECTION.                                                 
049600 D300-00.                                                                 
049700     IF CS-CELL-COUNT < 200                                               
049800        ADD 1 TO CS-CELL-COUNT                                            
049900        MOVE SHTC-CELL-REF   TO CS-CELL-REF(CS-CELL-COUNT)                
050000        MOVE SHTC-CELL-VALUE TO CS-CELL-STORED(CS-CELL-COUNT)             
050100     END-IF                                                               
050200     .                                                                    
050300 D300-99.                                                                 
050400     EXIT.                                                                
050500                                                                          
050600******************************************************************        
050700* Ein vollstaendig aufgebautes Tabellenblatt verarbeiten: jede            
050800* Zelle auswerten, Report-Zeilen schreiben, Summen fortschreiben          
050900******************************************************************        
051000 D900-PROCESS-SHEET SECTION.                                              
051100 D900-00.                                                                 
051200     MOVE ZERO TO C9-CELLS-SHEET, C9-FORM-SHEET, C9-ERR-SHEET             
051300     MOVE 1    TO C4-I1                                                   
051400     PERFORM D910-EVAL-AND-WRITE-CELL                                     
051500        UNTIL C4-I1 > CS-CELL-COUNT                                       
051600                                                                          
051700     MOVE CS-SHEET-NAME  TO RPTT-LABEL                                    
051800     MOVE C9-CELLS-SHEET TO RPTT-CELLS                                    
051900     MOVE C9-FORM-SHEET  TO RPTT-FORMULAS                                 
052000     MOVE C9-ERR-SHEET   TO RPTT-ERRORS                                   
052100     WRITE RECALC-TOTALS-LINE                                             
052200                                                                          
052300     ADD C9-CELLS-SHEET TO C9-CELLS-GRAND                                 
052400     ADD C9-FORM-SHEET  TO C9-FORM-GRAND                                  
052500     ADD C9-ERR-SHEET   TO C9-ERR-GRAND                                   
052600     ADD 1              TO C9-SHEETS-GRAND                                
052700     SET NO-SHEET-PENDING TO TRUE                                         
052800     .                                                                    
052900 D900-99.                                                                 
053000     EXIT.                                                                
053100                                                                          
053200******************************************************************        
053300* Eine Zelle auswerten (falls Formel) und die Report-Zeile                
053400* schreiben                                                               
053500******************************************************************        
053600 D910-EVAL-AND-WRITE-CELL SECTION.                                        
053700 D910-00.                                                                 
053800     ADD 1 TO C9-CELLS-SHEET                                              
053900     IF CS-CELL-STORED(C4-I1)(1:1) = "="                                  
054000        ADD 1 TO C9-FORM-SHEET                                            
054100        MOVE ZERO TO C4-DEPTH                                             
054200        MOVE CS-CELL-STORED(C4-I1) TO W-SCAN-TEXT                         
054300        PERFORM C100-EVAL-FORMULA                                         
054400        IF W-ERROR                                                        
054500           ADD 1 TO C9-ERR-SHEET                                          
054600        END-IF                                                            
054700     ELSE                                                                 
054800        MOVE CS-CELL-STORED(C4-I1) TO W-RESULT-TEXT                       
054900     END-IF                                                               
055000                                                                          
055100     MOVE CS-SHEET-NAME         TO RPT-SHEET-NAME                         
055200     MOVE CS-CELL-REF(C4-I1)    TO RPT-CELL-REF                           
055300     MOVE CS-CELL-STORED(C4-I1) TO RPT-STORED-VALUE                       
055400     MOVE W-RESULT-TEXT         TO RPT-COMPUTED-VALUE                     
055500     WRITE RECALC-REPORT-LINE                                             
055600                                                                          
055700     ADD 1 TO C4-I1                                                       
055800     .                                                                    
055900 D910-99.                                                                 
056000     EXIT.                                                                
056100                                                                          
056200******************************************************************        
056300* C100-EVAL-FORMULA: Eingabe in W-SCAN-TEXT (mit fuehrendem "="),         
056400* Ergebnis in W-RESULT-TEXT, Fehlerschalter W-ERROR-SW. Haengt das        
056500* Ergebnisfeld (fuehrendes "=" entfernt) in den Merkbereich der           
056600* naechsten Klammerungsebene und ruft C300-EVAL-EXPR darauf auf -         
056700* siehe C103-EVAL-SUBEXPR fuer den allgemeinen Fall (Funktions-           
056800* argumente, IF/AND/OR/NOT-Teilausdruecke).                               
056900******************************************************************        
057000 C100-EVAL-FORMULA SECTION.                                               
057100 C100-00.                                                                 
057200     ADD 1 TO C4-DEPTH                                                    
057300     IF C4-DEPTH > K-MAX-DEPTH                                            
057400        MOVE "#ERROR: MAX-RECURSION" TO W-RESULT-TEXT                     
057500        SET W-ERROR TO TRUE                                               
057600        SUBTRACT 1 FROM C4-DEPTH                                          
057700        EXIT SECTION                                                      
057800     END-IF                                                               
057900                                                                          
058000     MOVE SPACES TO PS-TEXT(C4-DEPTH)                                     
058100     MOVE W-SCAN-TEXT(2:59) TO PS-TEXT(C4-DEPTH)                          
058200     PERFORM C300-EVAL-EXPR                                               
058300     SUBTRACT 1 FROM C4-DEPTH                                             
058400     .                                                                    
058500 C100-99.                                                                 
058600     EXIT.                                                                
058700                                                                          
058800******************************************************************        
058900* C103-EVAL-SUBEXPR: wie C100-EVAL-FORMULA, aber Eingabe in               
059000* W-SUBEXPR-IN (ohne fuehrendes "="). Wird von den Funktionen mit         
059100* allgemeinen Teilausdruecken (IF/AND/OR/NOT und den einfachen            
059200* mathematischen Funktionen) anstelle eines direkten Aufrufs von          
059300* C300-EVAL-EXPR benutzt, damit jedes Funktionsargument die               
059400* Rekursionstiefe C4-DEPTH erhoeht und ebenso wie ein Zellbe-             
059500* zug auf eine Formel gegen K-MAX-DEPTH geprueft wird (A.06.01).          
059600******************************************************************        
059700 C103-EVAL-SUBEXPR SECTION.                                               
059800 C103-00.                                                                 
059900     ADD 1 TO C4-DEPTH                                                    
060000     IF C4-DEPTH > K-MAX-DEPTH                                            
060100        MOVE "#ERROR: MAX-RECURSION" TO W-RESULT-TEXT                     
060200        SET W-ERROR TO TRUE                                               
060300        SUBTRACT 1 FROM C4-DEPTH                                          
060400        EXIT SECTION                                                      
060500     END-IF                                                               
060600                                                                          
060700     MOVE SPACES TO PS-TEXT(C4-DEPTH)                                     
060800     MOVE W-SUBEXPR-IN TO PS-TEXT(C4-DEPTH)                               
060900     PERFORM C300-EVAL-EXPR                                               
061000     SUBTRACT 1 FROM C4-DEPTH                                             
061100     .                                                                    
061200 C103-99.                                                                 
061300     EXIT.                                                                
061400                                                                          
061500******************************************************************        
061600* C300-EVAL-EXPR (ab A.06.00): oberste Ebene der Formel-Grammatik         
061700* (Vergleichsebene). Eingabe in PS-TEXT(C4-DEPTH), beliebig viele         
061800* verkettete Operatoren und echte Klammerung werden ueber die             
061900* nachgeordneten Ebenen C301 (Addition/Subtraktion), C302                 
062000* (Multiplikation/Division/Rest), C303 (Potenz), C304 (unaeres            
062100* Vorzeichen) und C306 (Operand bzw. Klammerausdruck) aufgeloest.         
062200* Ergebnis in W-RESULT-TEXT, Fehlerschalter W-ERROR-SW.                   
062300******************************************************************        
062400 C300-EVAL-EXPR SECTION.                                                  
062500 C300-00.                                                                 
062600     MOVE 1 TO PS-POS(C4-DEPTH)                                           
062700     PERFORM C301-EVAL-ADDITIVE                                           
062800     IF W-ERROR                                                           
062900        EXIT SECTION                                                      
063000     END-IF                                                               
063100     MOVE W-NUM1 TO PS-CMP-ACCUM(C4-DEPTH)                                
063200                                                                          
063300     SET PS-CMP-NOT-DONE(C4-DEPTH) TO TRUE                                
063400     PERFORM C300B-CMP-STEP                                               
063500        UNTIL PS-CMP-IS-DONE(C4-DEPTH)                                    
063600     IF W-ERROR                                                           
063700        EXIT SECTION                                                      
063800     END-IF                                                               
063900                                                                          
064000     PERFORM C309-SKIP-SPACES                                             
064100     IF PS-POS(C4-DEPTH) NOT > 60                                         
064200        MOVE "#ERROR: UNSUPPORTED-EXPR" TO W-RESULT-TEXT                  
064300        SET W-ERROR TO TRUE                                               
064400        EXIT SECTION                                                      
064500     END-IF                                                               
064600                                                                          
064700     MOVE PS-CMP-ACCUM(C4-DEPTH) TO W-RESULT                              
064800     PERFORM C800-NUM-TO-TEXT                                             
064900     .                                                                    
065000 C300-99.                                                                 
065100     EXIT.                                                                
065200                                                                          
065300******************************************************************        
065400* Eine Vergleichsoperation (==,!=,<=,>=,<,>, sowie ein einzelnes          
065500* "=" als Gleichheitsvergleich) anhaengen, sofern an PS-POS noch          
065600* einer folgt; sonst PS-CMP-DONE-SW setzen                                
065700******************************************************************        
065800 C300B-CMP-STEP SECTION.                                                  
065900 C300B-00.                                                                
066000     PERFORM C309-SKIP-SPACES                                             
066100     IF PS-POS(C4-DEPTH) > 60                                             
066200        SET PS-CMP-IS-DONE(C4-DEPTH) TO TRUE                              
066300        EXIT SECTION                                                      
066400     END-IF                                                               
066500                                                                          
066600     MOVE SPACE TO W-PEEK2                                                
066700     IF PS-POS(C4-DEPTH) <= 59                                            
066800        MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):2) TO W-PEEK2             
066900     ELSE                                                                 
067000        MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) TO W-PEEK2(1:1)        
067100     END-IF                                                               
067200                                                                          
067300     EVALUATE W-PEEK2                                                     
067400        WHEN "=="                                                         
067500           MOVE "==" TO PS-CMP-OP(C4-DEPTH)                               
067600           ADD 2 TO PS-POS(C4-DEPTH)                                      
067700        WHEN "!="                                                         
067800           MOVE "!=" TO PS-CMP-OP(C4-DEPTH)                               
067900           ADD 2 TO PS-POS(C4-DEPTH)                                      
068000        WHEN "<="                                                         
068100           MOVE "<=" TO PS-CMP-OP(C4-DEPTH)                               
068200           ADD 2 TO PS-POS(C4-DEPTH)                                      
068300        WHEN ">="                                                         
068400           MOVE ">=" TO PS-CMP-OP(C4-DEPTH)                               
068500           ADD 2 TO PS-POS(C4-DEPTH)                                      
068600        WHEN OTHER                                                        
068700           EVALUATE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1)                 
068800              WHEN "="                                                    
068900                 MOVE "==" TO PS-CMP-OP(C4-DEPTH)                         
069000                 ADD 1 TO PS-POS(C4-DEPTH)                                
069100              WHEN "<"                                                    
069200                 MOVE "< " TO PS-CMP-OP(C4-DEPTH)                         
069300                 ADD 1 TO PS-POS(C4-DEPTH)                                
069400              WHEN ">"                                                    
069500                 MOVE "> " TO PS-CMP-OP(C4-DEPTH)                         
069600                 ADD 1 TO PS-POS(C4-DEPTH)                                
069700              WHEN OTHER                                                  
069800                 SET PS-CMP-IS-DONE(C4-DEPTH) TO TRUE                     
069900                 EXIT SECTION                                             
070000           END-EVALUATE                                                   
070100     END-EVALUATE                                                         
070200                                                                          
070300     PERFORM C309-SKIP-SPACES                                             
070400     PERFORM C301-EVAL-ADDITIVE                                           
070500     IF W-ERROR                                                           
070600        SET PS-CMP-IS-DONE(C4-DEPTH) TO TRUE                              
070700        EXIT SECTION                                                      
070800     END-IF                                                               
070900                                                                          
071000     MOVE PS-CMP-ACCUM(C4-DEPTH) TO W-ACCUM                               
071100     MOVE W-NUM1 TO W-NUM2                                                
071200     MOVE W-ACCUM TO W-NUM1                                               
071300     MOVE PS-CMP-OP(C4-DEPTH) TO W-OPERATOR                               
071400     PERFORM C320-APPLY-OPERATOR                                          
071500     IF W-ERROR                                                           
071600        SET PS-CMP-IS-DONE(C4-DEPTH) TO TRUE                              
071700        EXIT SECTION                                                      
071800     END-IF                                                               
071900     MOVE W-RESULT TO PS-CMP-ACCUM(C4-DEPTH)                              
072000     .                                                                    
072100 C300B-99.                                                                
072200     EXIT.                                                                
072300                                                                          
072400******************************************************************        
072500* C301-EVAL-ADDITIVE / C301B-ADD-STEP: Addition und Subtraktion,          
072600* linksbindend, beliebig oft verkettet (A1+B1+C1 usw.)                    
072700******************************************************************        
072800 C301-EVAL-ADDITIVE SECTION.                                              
072900 C301-00.                                                                 
073000     PERFORM C302-EVAL-MULTIPLICATIVE                                     
073100     IF W-ERROR                                                           
073200        EXIT SECTION                                                      
073300     END-IF                                                               
073400     MOVE W-NUM1 TO PS-ADD-ACCUM(C4-DEPTH)                                
073500                                                                          
073600     SET PS-ADD-NOT-DONE(C4-DEPTH) TO TRUE                                
073700     PERFORM C301B-ADD-STEP                                               
073800        UNTIL PS-ADD-IS-DONE(C4-DEPTH)                                    
073900     IF W-ERROR                                                           
074000        EXIT SECTION                                                      
074100     END-IF                                                               
074200     MOVE PS-ADD-ACCUM(C4-DEPTH) TO W-NUM1                                
074300     .                                                                    
074400 C301-99.                                                                 
074500     EXIT.                                                                
074600                                                                          
074700 C301B-ADD-STEP SECTION.                                                  
074800 C301B-00.                                                                
074900     PERFORM C309-SKIP-SPACES                                             
075000     IF PS-POS(C4-DEPTH) > 60                                             
075100        SET PS-ADD-IS-DONE(C4-DEPTH) TO TRUE                              
075200        EXIT SECTION                                                      
075300     END-IF                                                               
075400                                                                          
075500     EVALUATE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1)                       
075600        WHEN "+"                                                          
075700           MOVE "+ " TO PS-ADD-OP(C4-DEPTH)                               
075800        WHEN "-"                                                          
075900           MOVE "- " TO PS-ADD-OP(C4-DEPTH)                               
076000        WHEN OTHER                                                        
076100           SET PS-ADD-IS-DONE(C4-DEPTH) TO TRUE                           
076200           EXIT SECTION                                                   
076300     END-EVALUATE                                                         
076400     ADD 1 TO PS-POS(C4-DEPTH)                                            
076500                                                                          
076600     PERFORM C309-SKIP-SPACES                                             
076700     PERFORM C302-EVAL-MULTIPLICATIVE                                     
076800     IF W-ERROR                                                           
076900        SET PS-ADD-IS-DONE(C4-DEPTH) TO TRUE                              
077000        EXIT SECTION                                                      
077100     END-IF                                                               
077200                                                                          
077300     MOVE PS-ADD-ACCUM(C4-DEPTH) TO W-ACCUM                               
077400     MOVE W-NUM1 TO W-NUM2                                                
077500     MOVE W-ACCUM TO W-NUM1                                               
077600     MOVE PS-ADD-OP(C4-DEPTH) TO W-OPERATOR                               
077700     PERFORM C320-APPLY-OPERATOR                                          
077800     IF W-ERROR                                                           
077900        SET PS-ADD-IS-DONE(C4-DEPTH) TO TRUE                              
078000        EXIT SECTION                                                      
078100     END-IF                                                               
078200     MOVE W-RESULT TO PS-ADD-ACCUM(C4-DEPTH)                              
078300     .                                                                    
078400 C301B-99.                                                                
078500     EXIT.                                                                
078600                                                                          
078700******************************************************************        
078800* C302-EVAL-MULTIPLICATIVE / C302B-MUL-STEP: Multiplikation,              
078900* (echte) Division, Ganzzahldivision (//) und Rest (%); "**" wird         
079000* hier bewusst nicht konsumiert, sondern an C303-EVAL-POWER               
079100* weitergegeben                                                           
079200******************************************************************        
079300 C302-EVAL-MULTIPLICATIVE SECTION.                                        
079400 C302-00.                                                                 
079500     PERFORM C303-EVAL-POWER                                              
079600     IF W-ERROR                                                           
079700        EXIT SECTION                                                      
079800     END-IF                                                               
079900     MOVE W-NUM1 TO PS-MUL-ACCUM(C4-DEPTH)                                
080000                                                                          
080100     SET PS-MUL-NOT-DONE(C4-DEPTH) TO TRUE                                
080200     PERFORM C302B-MUL-STEP                                               
080300        UNTIL PS-MUL-IS-DONE(C4-DEPTH)                                    
080400     IF W-ERROR                                                           
080500        EXIT SECTION                                                      
080600     END-IF                                                               
080700     MOVE PS-MUL-ACCUM(C4-DEPTH) TO W-NUM1                                
080800     .                                                                    
080900 C302-99.                                                                 
081000     EXIT.                                                                
081100                                                                          
081200 C302B-MUL-STEP SECTION.                                                  
081300 C302B-00.                                                                
081400     PERFORM C309-SKIP-SPACES                                             
081500     IF PS-POS(C4-DEPTH) > 60                                             
081600        SET PS-MUL-IS-DONE(C4-DEPTH) TO TRUE                              
081700        EXIT SECTION                                                      
081800     END-IF                                                               
081900                                                                          
082000     MOVE SPACE TO W-PEEK2                                                
082100     IF PS-POS(C4-DEPTH) <= 59                                            
082200        MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):2) TO W-PEEK2             
082300     ELSE                                                                 
082400        MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) TO W-PEEK2(1:1)        
082500     END-IF                                                               
082600                                                                          
082700     EVALUATE TRUE                                                        
082800        WHEN W-PEEK2 = "//"                                               
082900           MOVE "//" TO PS-MUL-OP(C4-DEPTH)                               
083000           ADD 2 TO PS-POS(C4-DEPTH)                                      
083100        WHEN W-PEEK2 = "**"                                               
083200           SET PS-MUL-IS-DONE(C4-DEPTH) TO TRUE                           
083300           EXIT SECTION                                                   
083400        WHEN PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) = "*"                  
083500           MOVE "* " TO PS-MUL-OP(C4-DEPTH)                               
083600           ADD 1 TO PS-POS(C4-DEPTH)                                      
083700        WHEN PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) = "/"                  
083800           MOVE "/ " TO PS-MUL-OP(C4-DEPTH)                               
083900           ADD 1 TO PS-POS(C4-DEPTH)                                      
084000        WHEN PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) = "%"                  
084100           MOVE "% " TO PS-MUL-OP(C4-DEPTH)                               
084200           ADD 1 TO PS-POS(C4-DEPTH)                                      
084300        WHEN OTHER                                                        
084400           SET PS-MUL-IS-DONE(C4-DEPTH) TO TRUE                           
084500           EXIT SECTION                                                   
084600     END-EVALUATE                                                         
084700                                                                          
084800     PERFORM C309-SKIP-SPACES                                             
084900     PERFORM C303-EVAL-POWER                                              
085000     IF W-ERROR                                                           
085100        SET PS-MUL-IS-DONE(C4-DEPTH) TO TRUE                              
085200        EXIT SECTION                                                      
085300     END-IF                                                               
085400                                                                          
085500     MOVE PS-MUL-ACCUM(C4-DEPTH) TO W-ACCUM                               
085600     MOVE W-NUM1 TO W-NUM2                                                
085700     MOVE W-ACCUM TO W-NUM1                                               
085800     MOVE PS-MUL-OP(C4-DEPTH) TO W-OPERATOR                               
085900     PERFORM C320-APPLY-OPERATOR                                          
086000     IF W-ERROR                                                           
086100        SET PS-MUL-IS-DONE(C4-DEPTH) TO TRUE                              
086200        EXIT SECTION                                                      
086300     END-IF                                                               
086400     MOVE W-RESULT TO PS-MUL-ACCUM(C4-DEPTH)                              
086500     .                                                                    
086600 C302B-99.                                                                
086700     EXIT.                                                                
086800                                                                          
086900******************************************************************        
087000* C303-EVAL-POWER / C303B-POW-STEP: Potenzierung ueber "^" oder           
087100* "**" (gleichbedeutend, siehe C800/C130). Abweichend von der             
087200* rechtsbindenden Gleitkomma-Potenz des Quellsystems wird hier -          
087300* mangels eigenem Merkfeld fuer eine rechtsbindende Rekursion auf         
087400* derselben Klammerungsebene - linksbindend und ueber die bereits         
087500* vorhandene ganzzahlige Wiederholungsmultiplikation C276B-               
087600* INT-POWER ausgewertet (dokumentierte Ersatzregel, vgl.                  
087700* C274-FN-ROUND)                                                          
087800******************************************************************        
087900 C303-EVAL-POWER SECTION.                                                 
088000 C303-00.                                                                 
088100     PERFORM C304-EVAL-UNARY                                              
088200     IF W-ERROR                                                           
088300        EXIT SECTION                                                      
088400     END-IF                                                               
088500     MOVE W-NUM1 TO PS-POW-ACCUM(C4-DEPTH)                                
088600                                                                          
088700     SET PS-POW-NOT-DONE(C4-DEPTH) TO TRUE                                
088800     PERFORM C303B-POW-STEP                                               
088900        UNTIL PS-POW-IS-DONE(C4-DEPTH)                                    
089000     IF W-ERROR                                                           
089100        EXIT SECTION                                                      
089200     END-IF                                                               
089300     MOVE PS-POW-ACCUM(C4-DEPTH) TO W-NUM1                                
089400     .                                                                    
089500 C303-99.                                                                 
089600     EXIT.                                                                
089700                                                                          
089800 C303B-POW-STEP SECTION.                                                  
089900 C303B-00.                                                                
090000     PERFORM C309-SKIP-SPACES                                             
090100     IF PS-POS(C4-DEPTH) > 60                                             
090200        SET PS-POW-IS-DONE(C4-DEPTH) TO TRUE                              
090300        EXIT SECTION                                                      
090400     END-IF                                                               
090500                                                                          
090600     MOVE SPACE TO W-PEEK2                                                
090700     IF PS-POS(C4-DEPTH) <= 59                                            
090800        MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):2) TO W-PEEK2             
090900     ELSE                                                                 
091000        MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) TO W-PEEK2(1:1)        
091100     END-IF                                                               
091200                                                                          
091300     EVALUATE TRUE                                                        
091400        WHEN W-PEEK2 = "**"                                               
091500           ADD 2 TO PS-POS(C4-DEPTH)                                      
091600        WHEN PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) = "^"                  
091700           ADD 1 TO PS-POS(C4-DEPTH)                                      
091800        WHEN OTHER                                                        
091900           SET PS-POW-IS-DONE(C4-DEPTH) TO TRUE                           
092000           EXIT SECTION                                                   
092100     END-EVALUATE                                                         
092200                                                                          
092300     PERFORM C309-SKIP-SPACES                                             
092400     PERFORM C304-EVAL-UNARY                                              
092500     IF W-ERROR                                                           
092600        SET PS-POW-IS-DONE(C4-DEPTH) TO TRUE                              
092700        EXIT SECTION                                                      
092800     END-IF                                                               
092900                                                                          
093000     MOVE W-NUM1 TO W-POWER-EXP                                           
093100     MOVE PS-POW-ACCUM(C4-DEPTH) TO W-NUM1                                
093200     PERFORM C276B-INT-POWER                                              
093300     MOVE W-RESULT TO PS-POW-ACCUM(C4-DEPTH)                              
093400     .                                                                    
093500 C303B-99.                                                                
093600     EXIT.                                                                
093700                                                                          
093800******************************************************************        
093900* C304-EVAL-UNARY / C304B-CONSUME-SIGN: beliebig viele fuehrende          
094000* Vorzeichen (+/-) vor einem Operanden konsumieren (z.B. "--5"),          
094100* dann den Operanden ueber C306-EVAL-PRIMARY aufloesen                    
094200******************************************************************        
094300 C304-EVAL-UNARY SECTION.                                                 
094400 C304-00.                                                                 
094500     MOVE 1 TO PS-SIGN(C4-DEPTH)                                          
094600                                                                          
094700     SET PS-SIGN-NOT-DONE(C4-DEPTH) TO TRUE                               
094800     PERFORM C304B-CONSUME-SIGN                                           
094900        UNTIL PS-SIGN-IS-DONE(C4-DEPTH)                                   
095000                                                                          
095100     PERFORM C306-EVAL-PRIMARY                                            
095200     IF W-ERROR                                                           
095300        EXIT SECTION                                                      
095400     END-IF                                                               
095500                                                                          
095600     IF PS-SIGN(C4-DEPTH) < ZERO                                          
095700        COMPUTE W-NUM1 = W-NUM1 * -1                                      
095800     END-IF                                                               
095900     .                                                                    
096000 C304-99.                                                                 
096100     EXIT.                                                                
096200                                                                          
096300 C304B-CONSUME-SIGN SECTION.                                              
096400 C304B-00.                                                                
096500     PERFORM C309-SKIP-SPACES                                             
096600     IF PS-POS(C4-DEPTH) > 60                                             
096700        SET PS-SIGN-IS-DONE(C4-DEPTH) TO TRUE                             
096800        EXIT SECTION                                                      
096900     END-IF                                                               
097000                                                                          
097100     EVALUATE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1)                       
097200        WHEN "+"                                                          
097300           ADD 1 TO PS-POS(C4-DEPTH)                                      
097400        WHEN "-"                                                          
097500           COMPUTE PS-SIGN(C4-DEPTH) = PS-SIGN(C4-DEPTH) * -1             
097600           ADD 1 TO PS-POS(C4-DEPTH)                                      
097700        WHEN OTHER                                                        
097800           SET PS-SIGN-IS-DONE(C4-DEPTH) TO TRUE                          
097900     END-EVALUATE                                                         
098000     .                                                                    
098100 C304B-99.                                                                
098200     EXIT.                                                                
098300                                                                          
098400******************************************************************        
098500* C306-EVAL-PRIMARY: ein Klammerausdruck oder ein einzelner               
098600* Operand (Funktionsaufruf, Zellbezug, Zahlenkonstante, PI/E) ab          
098700* PS-POS(C4-DEPTH). Ergebnis wie gewohnt in W-NUM1                        
098800******************************************************************        
098900 C306-EVAL-PRIMARY SECTION.                                               
099000 C306-00.                                                                 
099100     PERFORM C309-SKIP-SPACES                                             
099200     IF PS-POS(C4-DEPTH) > 60                                             
099300        MOVE "#ERROR: UNSUPPORTED-EXPR" TO W-RESULT-TEXT                  
099400        SET W-ERROR TO TRUE                                               
099500        EXIT SECTION                                                      
099600     END-IF                                                               
099700                                                                          
099800     IF PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) = "("                       
099900        PERFORM C307-MATCH-PAREN                                          
100000        EXIT SECTION                                                      
100100     END-IF                                                               
100200                                                                          
100300     MOVE PS-POS(C4-DEPTH) TO C4-PTR                                      
100400     PERFORM C308-FIND-TOKEN-END                                          
100500                                                                          
100600     IF C4-PTR = PS-POS(C4-DEPTH)                                         
100700        MOVE "#ERROR: UNSUPPORTED-EXPR" TO W-RESULT-TEXT                  
100800        SET W-ERROR TO TRUE                                               
100900        EXIT SECTION                                                      
101000     END-IF                                                               
101100                                                                          
101200     COMPUTE C4-OPLEN = C4-PTR - PS-POS(C4-DEPTH)                         
101300     MOVE SPACES TO W-OPERAND-L                                           
101400     MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):C4-OPLEN)                    
101500          TO W-OPERAND-L                                                  
101600     MOVE C4-PTR TO PS-POS(C4-DEPTH)                                      
101700                                                                          
101800     PERFORM C130-RESOLVE-OPERAND                                         
101900     IF W-ERROR                                                           
102000        EXIT SECTION                                                      
102100     END-IF                                                               
102200     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
102300     PERFORM C140-TEXT-TO-NUM                                             
102400     IF W-NOT-VALID                                                       
102500        MOVE "#ERROR: NOT-NUMERIC" TO W-RESULT-TEXT                       
102600        SET W-ERROR TO TRUE                                               
102700     END-IF                                                               
102800     .                                                                    
102900 C306-99.                                                                 
103000     EXIT.                                                                
103100                                                                          
103200******************************************************************        
103300* C307-MATCH-PAREN: PS-POS(C4-DEPTH) steht auf einer oeffnenden           
103400* Klammer; den dazugehoerigen Inhalt auf der naechsten Klammer-           
103500* ungsebene (C4-DEPTH + 1) ueber C300-EVAL-EXPR neu auswerten. Die        
103600* Fortsetzungsposition nach der schliessenden Klammer wird in             
103700* PS-RESUME gemerkt, weil der flache Hilfszaehler C4-PTR von der          
103800* rekursiven Auswertung (z.B. einer weiteren Klammer) ueberschrie-        
103900* ben werden kann, bevor dieser Abschnitt ihn wieder braucht              
104000******************************************************************        
104100 C307-MATCH-PAREN SECTION.                                                
104200 C307-00.                                                                 
104300     MOVE PS-POS(C4-DEPTH) TO C4-I1                                       
104400     MOVE ZERO TO C4-PDEPTH                                               
104500     MOVE ZERO TO C4-PTR                                                  
104600     PERFORM C307B-SCAN-PAREN-CHAR                                        
104700        UNTIL C4-I1 > 60 OR C4-PTR > ZERO                                 
104800                                                                          
104900     IF C4-PTR = ZERO                                                     
105000        MOVE "#ERROR: UNSUPPORTED-EXPR" TO W-RESULT-TEXT                  
105100        SET W-ERROR TO TRUE                                               
105200        EXIT SECTION                                                      
105300     END-IF                                                               
105400                                                                          
105500     COMPUTE C4-OPLEN = C4-PTR - PS-POS(C4-DEPTH) - 1                     
105600     MOVE SPACES TO W-OPERAND-L                                           
105700     IF C4-OPLEN > ZERO                                                   
105800        MOVE PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH) + 1:C4-OPLEN)             
105900             TO W-OPERAND-L                                               
106000     END-IF                                                               
106100     ADD 1 TO C4-PTR                                                      
106200     MOVE C4-PTR TO PS-RESUME(C4-DEPTH)                                   
106300                                                                          
106400     ADD 1 TO C4-DEPTH                                                    
106500     IF C4-DEPTH > K-MAX-DEPTH                                            
106600        MOVE "#ERROR: MAX-RECURSION" TO W-RESULT-TEXT                     
106700        SET W-ERROR TO TRUE                                               
106800        SUBTRACT 1 FROM C4-DEPTH                                          
106900        EXIT SECTION                                                      
107000     END-IF                                                               
107100                                                                          
107200     MOVE SPACES TO PS-TEXT(C4-DEPTH)                                     
107300     MOVE W-OPERAND-L TO PS-TEXT(C4-DEPTH)                                
107400     PERFORM C300-EVAL-EXPR                                               
107500     SUBTRACT 1 FROM C4-DEPTH                                             
107600                                                                          
107700     IF W-ERROR                                                           
107800        EXIT SECTION                                                      
107900     END-IF                                                               
108000                                                                          
108100     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
108200     PERFORM C140-TEXT-TO-NUM                                             
108300     IF W-NOT-VALID                                                       
108400        MOVE "#ERROR: NOT-NUMERIC" TO W-RESULT-TEXT                       
108500        SET W-ERROR TO TRUE                                               
108600        EXIT SECTION                                                      
108700     END-IF                                                               
108800                                                                          
108900     MOVE PS-RESUME(C4-DEPTH) TO PS-POS(C4-DEPTH)                         
109000     .                                                                    
109100 C307-99.                                                                 
109200     EXIT.                                                                
109300                                                                          
109400******************************************************************        
109500* Eine Position der aktuellen Klammersuche pruefen; C4-PTR wird           
109600* auf die Position der passenden schliessenden Klammer gesetzt,           
109700* sobald die mitgefuehrte Klammertiefe wieder auf Null steht              
109800******************************************************************        
109900 C307B-SCAN-PAREN-CHAR SECTION.                                           
110000 C307B-00.                                                                
110100     EVALUATE PS-TEXT(C4-DEPTH)(C4-I1:1)                                  
110200        WHEN "(" ADD 1 TO C4-PDEPTH                                       
110300        WHEN ")"                                                          
110400           SUBTRACT 1 FROM C4-PDEPTH                                      
110500           IF C4-PDEPTH = ZERO                                            
110600              MOVE C4-I1 TO C4-PTR                                        
110700           END-IF                                                         
110800        WHEN OTHER CONTINUE                                               
110900     END-EVALUATE                                                         
111000     ADD 1 TO C4-I1                                                       
111100     .                                                                    
111200 C307B-99.                                                                
111300     EXIT.                                                                
111400                                                                          
111500******************************************************************        
111600* C308-FIND-TOKEN-END: ab PS-POS(C4-DEPTH) das Ende eines Operan-         
111700* den (Funktionsaufruf mit eigenen Klammern, Zellbezug, Bereich           
111800* oder Zahlenkonstante) suchen. C4-PTR zeigt danach auf die erste         
111900* Position NACH dem Operanden (Textende, Leerzeichen oder ein             
112000* weiterer Operator bzw. eine nicht zum Operanden gehoerende              
112100* schliessende Klammer, jeweils ausserhalb eigener Klammern)              
112200******************************************************************        
112300 C308-FIND-TOKEN-END SECTION.                                             
112400 C308-00.                                                                 
112500     MOVE PS-POS(C4-DEPTH) TO C4-I1                                       
112600     MOVE ZERO TO C4-PDEPTH                                               
112700     SET C4-SCAN-NOT-DONE TO TRUE                                         
112800     PERFORM C308A-SCAN-TOKEN-CHAR                                        
112900        UNTIL C4-I1 > 60 OR C4-SCAN-DONE                                  
113000     MOVE C4-I1 TO C4-PTR                                                 
113100     .                                                                    
113200 C308-99.                                                                 
113300     EXIT.                                                                
113400                                                                          
113500 C308A-SCAN-TOKEN-CHAR SECTION.                                           
113600 C308A-00.                                                                
113700     EVALUATE PS-TEXT(C4-DEPTH)(C4-I1:1)                                  
113800        WHEN "("                                                          
113900           ADD 1 TO C4-PDEPTH                                             
114000           ADD 1 TO C4-I1                                                 
114100        WHEN ")"                                                          
114200           IF C4-PDEPTH = ZERO                                            
114300              SET C4-SCAN-DONE TO TRUE                                    
114400           ELSE                                                           
114500              SUBTRACT 1 FROM C4-PDEPTH                                   
114600              ADD 1 TO C4-I1                                              
114700           END-IF                                                         
114800        WHEN SPACE                                                        
114900        WHEN "="                                                          
115000        WHEN "!"                                                          
115100        WHEN "<"                                                          
115200        WHEN ">"                                                          
115300        WHEN "+"                                                          
115400        WHEN "-"                                                          
115500        WHEN "*"                                                          
115600        WHEN "/"                                                          
115700        WHEN "%"                                                          
115800        WHEN "^"                                                          
115900           IF C4-PDEPTH = ZERO                                            
116000              SET C4-SCAN-DONE TO TRUE                                    
116100           ELSE                                                           
116200              ADD 1 TO C4-I1                                              
116300           END-IF                                                         
116400        WHEN OTHER                                                        
116500           ADD 1 TO C4-I1                                                 
116600     END-EVALUATE                                                         
116700     .                                                                    
116800 C308A-99.                                                                
116900     EXIT.                                                                
117000                                                                          
117100******************************************************************        
117200* C309-SKIP-SPACES: PS-POS(C4-DEPTH) ueber fuehrende Leer-                
117300* zeichen hinweg vorruecken. Der Textvergleich steht bewusst              
117400* im Abschnittskoerper und nicht in der PERFORM-UNTIL-Bedin-              
117500* gung selbst, da die Reihenfolge der ODER-Glieder einer zu-              
117600* sammengesetzten Bedingung compilerabhaengig ist und sonst               
117700* ein Zugriff ueber das Feldende hinaus moeglich waere                    
117800******************************************************************        
117900 C309-SKIP-SPACES SECTION.                                                
118000 C309-00.                                                                 
118100     SET C4-SKIP-NOT-DONE TO TRUE                                         
118200     PERFORM C309B-SKIP-ONE-SPACE                                         
118300        UNTIL PS-POS(C4-DEPTH) > 60 OR C4-SKIP-DONE                       
118400     .                                                                    
118500 C309-99.                                                                 
118600     EXIT.                                                                
118700                                                                          
118800 C309B-SKIP-ONE-SPACE SECTION.                                            
118900 C309B-00.                                                                
119000     IF PS-TEXT(C4-DEPTH)(PS-POS(C4-DEPTH):1) = SPACE                     
119100        ADD 1 TO PS-POS(C4-DEPTH)                                         
119200     ELSE                                                                 
119300        SET C4-SKIP-DONE TO TRUE                                          
119400     END-IF                                                               
119500     .                                                                    
119600 C309B-99.                                                                
119700     EXIT.                                                                
119800                                                                          
119900******************************************************************        
120000* Anwenden des in W-OPERATOR erkannten Operators auf W-NUM1/W-NUM2        
120100* Ergebnis in W-RESULT-TEXT. Um A.06.00 erweitert um die Ganzzahl-        
120200* division "//" (Abrundung zum naechstkleineren ganzen Ergebnis,          
120300* nicht zur Null hin, wie bei SPARK Personal verlangt)                    
120400******************************************************************        
120500 C320-APPLY-OPERATOR SECTION.                                             
120600 C320-00.                                                                 
120700     SET W-NO-ERROR TO TRUE                                               
120800     EVALUATE W-OPERATOR                                                  
120900        WHEN "=="                                                         
121000           IF W-NUM1 = W-NUM2 MOVE 1 TO W-RESULT                          
121100                              ELSE MOVE ZERO TO W-RESULT END-IF           
121200        WHEN "!="                                                         
121300           IF W-NUM1 NOT = W-NUM2 MOVE 1 TO W-RESULT                      
121400              ELSE MOVE ZERO TO W-RESULT                                  
121500           END-IF                                                         
121600        WHEN "<="                                                         
121700           IF W-NUM1 <= W-NUM2 MOVE 1 TO W-RESULT                         
121800                               ELSE MOVE ZERO TO W-RESULT END-IF          
121900        WHEN ">="                                                         
122000           IF W-NUM1 >= W-NUM2 MOVE 1 TO W-RESULT                         
122100                               ELSE MOVE ZERO TO W-RESULT END-IF          
122200        WHEN "< "                                                         
122300           IF W-NUM1 < W-NUM2 MOVE 1 TO W-RESULT                          
122400                              ELSE MOVE ZERO TO W-RESULT END-IF           
122500        WHEN "> "                                                         
122600           IF W-NUM1 > W-NUM2 MOVE 1 TO W-RESULT                          
122700                              ELSE MOVE ZERO TO W-RESULT END-IF           
122800        WHEN "+ "                                                         
122900           COMPUTE W-RESULT = W-NUM1 + W-NUM2                             
123000        WHEN "- "                                                         
123100           COMPUTE W-RESULT = W-NUM1 - W-NUM2                             
123200        WHEN "* "                                                         
123300           COMPUTE W-RESULT = W-NUM1 * W-NUM2                             
123400        WHEN "/ "                                                         
123500           IF W-NUM2 = ZERO                                               
123600              MOVE "#ERROR: DIV-ZERO" TO W-RESULT-TEXT                    
123700              SET W-ERROR TO TRUE                                         
123800              EXIT SECTION                                                
123900           END-IF                                                         
124000           COMPUTE W-RESULT ROUNDED = W-NUM1 / W-NUM2                     
124100        WHEN "//"                                                         
124200           IF W-NUM2 = ZERO                                               
124300              MOVE "#ERROR: DIV-ZERO" TO W-RESULT-TEXT                    
124400              SET W-ERROR TO TRUE                                         
124500              EXIT SECTION                                                
124600           END-IF                                                         
124700           DIVIDE W-NUM1 BY W-NUM2 GIVING C4-QUO                          
124800                               REMAINDER W-ACCUM                          
124900           MOVE C4-QUO TO W-RESULT                                        
125000           IF W-ACCUM NOT = ZERO AND                                      
125100              ((W-NUM1 < ZERO AND W-NUM2 > ZERO) OR                       
125200               (W-NUM1 > ZERO AND W-NUM2 < ZERO))                         
125300              SUBTRACT 1 FROM W-RESULT                                    
125400           END-IF                                                         
125500        WHEN "% "                                                         
125600           IF W-NUM2 = ZERO                                               
125700              MOVE "#ERROR: DIV-ZERO" TO W-RESULT-TEXT                    
125800              SET W-ERROR TO TRUE                                         
125900              EXIT SECTION                                                
126000           END-IF                                                         
126100           DIVIDE W-NUM1 BY W-NUM2 GIVING C4-QUO                          
126200                               REMAINDER W-RESULT                         
126300        WHEN "^ "                                                         
126400           MOVE W-NUM2 TO W-POWER-EXP                                     
126500           PERFORM C276B-INT-POWER                                        
126600        WHEN OTHER                                                        
126700           MOVE "#ERROR: BAD-OPERATOR" TO W-RESULT-TEXT                   
126800           SET W-ERROR TO TRUE                                            
126900           EXIT SECTION                                                   
127000     END-EVALUATE                                                         
127100                                                                          
127200     PERFORM C800-NUM-TO-TEXT                                             
127300     .                                                                    
127400 C320-99.                                                                 
127500     EXIT.                                                                
127600                                                                          
127700******************************************************************        
127800* C130-RESOLVE-OPERAND: Eingabe in W-OPERAND-L, ein einzelner             
127900* Operand (Funktionsaufruf, Zellbezug, Zahlenkonstante oder PI/E).        
128000* Ergebnis in W-RESULT-TEXT, Fehlerschalter W-ERROR-SW                    
128100******************************************************************        
128200 C130-RESOLVE-OPERAND SECTION.                                            
128300 C130-00.                                                                 
128400     MOVE SPACES TO W-SCAN-TEXT                                           
128500     MOVE W-OPERAND-L TO W-SCAN-TEXT                                      
128600     SET W-NO-ERROR TO TRUE                                               
128700                                                                          
128800     PERFORM C105-IS-FUNCTION-CALL                                        
128900                                                                          
129000     IF C4-POS1 > ZERO                                                    
129100        MOVE SPACES TO W-FUNC-NAME                                        
129200        MOVE W-SCAN-TEXT(1:C4-POS1 - 1) TO W-FUNC-NAME                    
129300        MOVE SPACES TO W-ARG-STRING                                       
129400        IF C4-POSEND > C4-POS1 + 1                                        
129500           MOVE W-SCAN-TEXT(C4-POS1 + 1:C4-POSEND - C4-POS1 - 1)          
129600                TO W-ARG-STRING                                           
129700        END-IF                                                            
129800        PERFORM C200-EVAL-FUNCTION                                        
129900        EXIT SECTION                                                      
130000     END-IF                                                               
130100                                                                          
130200     IF W-SCAN-TEXT(1:2) = "PI" AND W-SCAN-TEXT(3:1) = SPACE              
130300        MOVE K-PI-TEXT TO W-RESULT-TEXT                                   
130400        EXIT SECTION                                                      
130500     END-IF                                                               
130600     IF W-SCAN-TEXT(1:1) = "E" AND W-SCAN-TEXT(2:1) = SPACE               
130700        MOVE K-E-TEXT TO W-RESULT-TEXT                                    
130800        EXIT SECTION                                                      
130900     END-IF                                                               
131000                                                                          
131100     PERFORM C115-IS-CELLREF                                              
131200     IF W-VALID                                                           
131300        PERFORM C110-RESOLVE-CELLREF                                      
131400        EXIT SECTION                                                      
131500     END-IF                                                               
131600                                                                          
131700     PERFORM C140-TEXT-TO-NUM                                             
131800     IF W-VALID                                                           
131900        MOVE SPACES TO W-RESULT-TEXT                                      
132000        MOVE W-SCAN-TEXT TO W-RESULT-TEXT                                 
132100        EXIT SECTION                                                      
132200     END-IF                                                               
132300                                                                          
132400     MOVE "#ERROR: UNSUPPORTED-EXPR" TO W-RESULT-TEXT                     
132500     SET W-ERROR TO TRUE                                                  
132600     .                                                                    
132700 C130-99.                                                                 
132800     EXIT.                                                                
132900                                                                          
133000******************************************************************        
133100* C105-IS-FUNCTION-CALL: stellt fest, ob W-SCAN-TEXT vollstaendig         
133200* ein Funktionsaufruf "NAME(...)" ist. C4-POS1/C4-POSEND zeigen           
133300* auf die aeussere oeffnende/schliessende Klammer; C4-POS1 = 0,           
133400* wenn kein Funktionsaufruf vorliegt.                                     
133500******************************************************************        
133600 C105-IS-FUNCTION-CALL SECTION.                                           
133700 C105-00.                                                                 
133800     MOVE ZERO TO C4-POS1, C4-POSEND                                      
133900     MOVE 1 TO C4-I1                                                      
134000     PERFORM C106-FIND-OPEN-PAREN                                         
134100        UNTIL C4-I1 > 60 OR C4-POS1 > ZERO                                
134200                                                                          
134300     IF C4-POS1 = ZERO                                                    
134400        EXIT SECTION                                                      
134500     END-IF                                                               
134600                                                                          
134700     MOVE 60 TO C4-I2                                                     
134800     PERFORM C107-FIND-LAST-PAREN                                         
134900        UNTIL C4-I2 < 1 OR C4-POSEND > ZERO                               
135000                                                                          
135100     IF C4-POSEND < C4-POS1                                               
135200        MOVE ZERO TO C4-POS1                                              
135300        EXIT SECTION                                                      
135400     END-IF                                                               
135500                                                                          
135600*    Funktionsname darf nur aus Buchstaben bestehen                       
135700     MOVE 1 TO C4-I3                                                      
135800     PERFORM C108-CHECK-NAME-CHAR                                         
135900        UNTIL C4-I3 >= C4-POS1 OR C4-POS1 = ZERO                          
136000     .                                                                    
136100 C105-99.                                                                 
136200     EXIT.                                                                
136300                                                                          
136400 C106-FIND-OPEN-PAREN SECTION.                                            
136500 C106-00.                                                                 
136600     IF W-SCAN-TEXT(C4-I1:1) = "("                                        
136700        MOVE C4-I1 TO C4-POS1                                             
136800     ELSE                                                                 
136900        ADD 1 TO C4-I1                                                    
137000     END-IF                                                               
137100     .                                                                    
137200 C106-99.                                                                 
137300     EXIT.                                                                
137400                                                                          
137500 C107-FIND-LAST-PAREN SECTION.                                            
137600 C107-00.                                                                 
137700     IF W-SCAN-TEXT(C4-I2:1) = ")"                                        
137800        MOVE C4-I2 TO C4-POSEND                                           
137900     ELSE                                                                 
138000        IF W-SCAN-TEXT(C4-I2:1) NOT = SPACE                               
138100           MOVE 1 TO C4-I2                                                
138200        END-IF                                                            
138300        SUBTRACT 1 FROM C4-I2                                             
138400     END-IF                                                               
138500     .                                                                    
138600 C107-99.                                                                 
138700     EXIT.                                                                
138800                                                                          
138900 C108-CHECK-NAME-CHAR SECTION.                                            
139000 C108-00.                                                                 
139100     IF W-SCAN-TEXT(C4-I3:1) NOT ALPHABETIC                               
139200        MOVE ZERO TO C4-POS1                                              
139300     ELSE                                                                 
139400        ADD 1 TO C4-I3                                                    
139500     END-IF                                                               
139600     .                                                                    
139700 C108-99.                                                                 
139800     EXIT.                                                                
139900                                                                          
140000******************************************************************        
140100* C115-IS-CELLREF: prueft, ob W-SCAN-TEXT ein einfacher Zellbezug         
140200* (Buchstabe A-Z, gefolgt von 1-3 Ziffern) ist                            
140300******************************************************************        
140400 C115-IS-CELLREF SECTION.                                                 
140500 C115-00.                                                                 
140600     SET W-NOT-VALID TO TRUE                                              
140700     IF W-SCAN-TEXT(1:1) IS ALPHABETIC-UPPER                              
140800        IF W-SCAN-TEXT(2:1) IS NUMERIC                                    
140900           IF W-SCAN-TEXT(3:1) = SPACE                                    
141000           OR W-SCAN-TEXT(3:1) IS NUMERIC                                 
141100              SET W-VALID TO TRUE                                         
141200           END-IF                                                         
141300        END-IF                                                            
141400     END-IF                                                               
141500     .                                                                    
141600 C115-99.                                                                 
141700     EXIT.                                                                
141800                                                                          
141900******************************************************************        
142000* C110-RESOLVE-CELLREF: Eingabe in W-SCAN-TEXT (Zellbezug, z.B.           
142100* "B12"). Ergebnis in W-RESULT-TEXT, Fehlerschalter W-ERROR-SW            
142200* (unbelegte Zelle=0, Zelle mit Formel=rekursiv ausgewertet, Zelle        
142300* mit Zahl oder Datumstext uebernommen, sonst=0)                          
142400******************************************************************        
142500 C110-RESOLVE-CELLREF SECTION.                                            
142600 C110-00.                                                                 
142700     SET W-NOT-VALID TO TRUE                                              
142800     MOVE W-SCAN-TEXT(1:6) TO W-RANGE-TEXT(1:6)                           
142900     MOVE 1 TO C4-I2                                                      
143000     PERFORM C111-SCAN-CELL-TAB                                           
143100        UNTIL C4-I2 > CS-CELL-COUNT OR W-VALID                            
143200                                                                          
143300     IF W-NOT-VALID                                                       
143400        MOVE "0" TO W-RESULT-TEXT                                         
143500        EXIT SECTION                                                      
143600     END-IF                                                               
143700                                                                          
143800     MOVE CS-CELL-STORED(C4-I2) TO W-SCAN-TEXT                            
143900     IF W-SCAN-TEXT(1:1) = "="                                            
144000        PERFORM C100-EVAL-FORMULA                                         
144100        EXIT SECTION                                                      
144200     END-IF                                                               
144300                                                                          
144400     PERFORM C140-TEXT-TO-NUM                                             
144500     IF W-VALID                                                           
144600        MOVE SPACES TO W-RESULT-TEXT                                      
144700        MOVE W-SCAN-TEXT TO W-RESULT-TEXT                                 
144800        EXIT SECTION                                                      
144900     END-IF                                                               
145000                                                                          
145100     PERFORM C116-IS-DATE-STRING                                          
145200     IF W-VALID                                                           
145300        MOVE "DTOS"      TO DTE-FUNC                                      
145400        MOVE W-SCAN-TEXT(1:10) TO DTE-IN-DATE                             
145500        CALL "SPKDTE0O" USING DTE-LINK-REC                                
145600        MOVE DTE-OUT-SERIAL TO W-RESULT                                   
145700        PERFORM C800-NUM-TO-TEXT                                          
145800        EXIT SECTION                                                      
145900     END-IF                                                               
146000                                                                          
146100     MOVE "0" TO W-RESULT-TEXT                                            
146200     .                                                                    
146300 C110-99.                                                                 
146400     EXIT.                                                                
146500                                                                          
146600******************************************************************        
146700* Ein Element der Zelltabelle auf den gesuchten Zellbezug pruefen         
146800* (der gesuchte Bezug steht in W-RANGE-TEXT(1:6))                         
146900******************************************************************        
147000 C111-SCAN-CELL-TAB SECTION.                                              
147100 C111-00.                                                                 
147200     IF CS-CELL-REF(C4-I2) = W-RANGE-TEXT(1:6)                            
147300        SET W-VALID TO TRUE                                               
147400     ELSE                                                                 
147500        ADD 1 TO C4-I2                                                    
147600     END-IF                                                               
147700     .                                                                    
147800 C111-99.                                                                 
147900     EXIT.                                                                
148000                                                                          
148100******************************************************************        
148200* C116-IS-DATE-STRING: prueft W-SCAN-TEXT auf das Muster                  
148300* JJJJ-MM-TT                                                              
148400******************************************************************        
148500 C116-IS-DATE-STRING SECTION.                                             
148600 C116-00.                                                                 
148700     SET W-NOT-VALID TO TRUE                                              
148800     IF W-SCAN-TEXT(1:4)  IS NUMERIC                                      
148900     AND W-SCAN-TEXT(5:1)  = "-"                                          
149000     AND W-SCAN-TEXT(6:2)  IS NUMERIC                                     
149100     AND W-SCAN-TEXT(8:1)  = "-"                                          
149200     AND W-SCAN-TEXT(9:2)  IS NUMERIC                                     
149300        SET W-VALID TO TRUE                                               
149400     END-IF                                                               
149500     .                                                                    
149600 C116-99.                                                                 
149700     EXIT.                                                                
149800                                                                          
149900******************************************************************        
150000* C140-TEXT-TO-NUM: Eingabe in W-SCAN-TEXT, Ergebnis in W-NUM1,           
150100* Gueltigkeit in W-VALID-SW. Ersatz fuer FUNCTION NUMVAL, die auf         
150200* dieser Anlage nicht zur Verfuegung steht.                               
150300******************************************************************        
150400 C140-TEXT-TO-NUM SECTION.                                                
150500 C140-00.                                                                 
150600     MOVE ZERO TO W-NUM1, W-DIVISOR, C4-LEN                               
150700     MOVE 1 TO W-SIGN-FACTOR                                              
150800     SET W-VALID TO TRUE                                                  
150900                                                                          
151000     MOVE 1 TO C4-PTR                                                     
151100     IF W-SCAN-TEXT(1:1) = "-"                                            
151200        MOVE -1 TO W-SIGN-FACTOR                                          
151300        MOVE 2 TO C4-PTR                                                  
151400     ELSE IF W-SCAN-TEXT(1:1) = "+"                                       
151500        MOVE 2 TO C4-PTR                                                  
151600     END-IF                                                               
151700                                                                          
151800     PERFORM C145-SCAN-DIGIT                                              
151900        UNTIL C4-PTR > 60 OR W-NOT-VALID                                  
152000     IF C4-LEN = ZERO                                                     
152100        SET W-NOT-VALID TO TRUE                                           
152200     END-IF                                                               
152300                                                                          
152400     IF W-VALID                                                           
152500        COMPUTE W-NUM1 = W-NUM1 * W-SIGN-FACTOR                           
152600     END-IF                                                               
152700     .                                                                    
152800 C140-99.                                                                 
152900     EXIT.                                                                
153000                                                                          
153100******************************************************************        
153200* Eine Stelle des zu wandelnden Textes verarbeiten (Vorkomma-             
153300* und Nachkommaanteil, Abbruch bei Blank oder Dateiende)                  
153400******************************************************************        
153500 C145-SCAN-DIGIT SECTION.                                                 
153600 C145-00.                                                                 
153700     IF W-SCAN-TEXT(C4-PTR:1) = SPACE                                     
153800        MOVE 61 TO C4-PTR                                                 
153900        EXIT SECTION                                                      
154000     END-IF                                                               
154100                                                                          
154200     IF W-SCAN-TEXT(C4-PTR:1) = "."                                       
154300        IF W-DIVISOR > ZERO                                               
154400           SET W-NOT-VALID TO TRUE                                        
154500        ELSE                                                              
154600           MOVE 1 TO W-DIVISOR                                            
154700           ADD 1 TO C4-PTR                                                
154800        END-IF                                                            
154900        EXIT SECTION                                                      
155000     END-IF                                                               
155100                                                                          
155200     IF W-SCAN-TEXT(C4-PTR:1) IS NOT NUMERIC                              
155300        SET W-NOT-VALID TO TRUE                                           
155400        EXIT SECTION                                                      
155500     END-IF                                                               
155600                                                                          
155700     ADD 1 TO C4-LEN                                                      
155800     IF W-DIVISOR = ZERO                                                  
155900        COMPUTE W-NUM1 = W-NUM1 * 10 + W-SCAN-TEXT(C4-PTR:1)              
156000     ELSE                                                                 
156100        COMPUTE W-DIVISOR = W-DIVISOR * 10                                
156200        COMPUTE W-NUM1 = W-NUM1 +                                         
156300                ( W-SCAN-TEXT(C4-PTR:1) / W-DIVISOR )                     
156400     END-IF                                                               
156500     ADD 1 TO C4-PTR                                                      
156600     .                                                                    
156700 C145-99.                                                                 
156800     EXIT.                                                                
156900                                                                          
157000******************************************************************        
157100* C800-NUM-TO-TEXT: Eingabe in W-RESULT, Ergebnis (druckbare              
157200* Textform, linksbuendig) in W-RESULT-TEXT                                
157300******************************************************************        
157400 C800-NUM-TO-TEXT SECTION.                                                
157500 C800-00.                                                                 
157600     MOVE SPACES TO W-RESULT-TEXT                                         
157700     MOVE W-RESULT TO W-NUM-EDIT                                          
157800     MOVE W-NUM-EDIT TO W-RESULT-TEXT                                     
157900     .                                                                    
158000 C800-99.                                                                 
158100     EXIT.                                                                
158200                                                                          
158300******************************************************************        
158400* C600-SPLIT-ARGS: Eingabe in W-ARG-STRING, an Kommas auf                 
158500* oberster Klammerebene in W-ARG-TAB(1..W-ARG-COUNT) zerlegen             
158600******************************************************************        
158700 C600-SPLIT-ARGS SECTION.                                                 
158800 C600-00.                                                                 
158900     MOVE ZERO TO C4-PDEPTH, C4-PTR                                       
159000     MOVE SPACES TO W-ARG-TAB(1)                                          
159100     MOVE 1 TO W-ARG-COUNT                                                
159200     MOVE 1 TO C4-I1                                                      
159300     PERFORM C610-SPLIT-ONE-CHAR                                          
159400        UNTIL C4-I1 > 60                                                  
159500     .                                                                    
159600 C600-99.                                                                 
159700     EXIT.                                                                
159800                                                                          
159900******************************************************************        
160000* Ein Zeichen des Argument-Strings der Aufteilung zufuehren               
160100******************************************************************        
160200 C610-SPLIT-ONE-CHAR SECTION.                                             
160300 C610-00.                                                                 
160400     EVALUATE W-ARG-STRING(C4-I1:1)                                       
160500        WHEN "(" ADD 1 TO C4-PDEPTH                                       
160600                 ADD 1 TO C4-PTR                                          
160700                 MOVE "(" TO W-ARG-TAB(W-ARG-COUNT)(C4-PTR:1)             
160800        WHEN ")" SUBTRACT 1 FROM C4-PDEPTH                                
160900                 ADD 1 TO C4-PTR                                          
161000                 MOVE ")" TO W-ARG-TAB(W-ARG-COUNT)(C4-PTR:1)             
161100        WHEN ","                                                          
161200           IF C4-PDEPTH = ZERO                                            
161300              ADD 1 TO W-ARG-COUNT                                        
161400              MOVE SPACES TO W-ARG-TAB(W-ARG-COUNT)                       
161500              MOVE ZERO TO C4-PTR                                         
161600           ELSE                                                           
161700              ADD 1 TO C4-PTR                                             
161800              MOVE "," TO W-ARG-TAB(W-ARG-COUNT)(C4-PTR:1)                
161900           END-IF                                                         
162000        WHEN OTHER                                                        
162100           IF W-ARG-STRING(C4-I1:1) NOT = SPACE OR C4-PTR > ZERO          
162200              ADD 1 TO C4-PTR                                             
162300              MOVE W-ARG-STRING(C4-I1:1)                                  
162400                   TO W-ARG-TAB(W-ARG-COUNT)(C4-PTR:1)                    
162500           END-IF                                                         
162600     END-EVALUATE                                                         
162700     ADD 1 TO C4-I1                                                       
162800     .                                                                    
162900 C610-99.                                                                 
163000     EXIT.                                                                
163100                                                                          
163200******************************************************************        
163300* C120-EXPAND-RANGE: Eingabe in W-RANGE-TEXT (z.B. "B3:B7" oder           
163400* "A1:B2"), Ergebnis wird an W-ARGVAL-TAB(W-ARGVAL-COUNT+1...)            
163500* angehaengt und W-ARGVAL-COUNT entsprechend erhoeht                      
163600******************************************************************        
163700 C120-EXPAND-RANGE SECTION.                                               
163800 C120-00.                                                                 
163900     MOVE ZERO TO C4-PTR                                                  
164000     MOVE 1 TO C4-I1                                                      
164100     PERFORM C121-FIND-COLON                                              
164200        UNTIL C4-I1 > 6 OR C4-PTR > ZERO                                  
164300                                                                          
164400     MOVE SPACES TO W-PARSE-INPUT                                         
164500     MOVE W-RANGE-TEXT(1:C4-PTR - 1) TO W-PARSE-INPUT                     
164600     PERFORM C122-PARSE-CELLREF                                           
164700     MOVE W-COL-NUM TO W-COL-START                                        
164800     MOVE W-ROW-NUM TO W-ROW-START                                        
164900                                                                          
165000     MOVE SPACES TO W-PARSE-INPUT                                         
165100     MOVE W-RANGE-TEXT(C4-PTR + 1:6) TO W-PARSE-INPUT                     
165200     PERFORM C122-PARSE-CELLREF                                           
165300     MOVE W-COL-NUM TO W-COL-END                                          
165400     MOVE W-ROW-NUM TO W-ROW-END                                          
165500                                                                          
165600     MOVE W-ROW-START TO W-ROW-NUM                                        
165700     PERFORM C125-EXPAND-ONE-ROW                                          
165800        UNTIL W-ROW-NUM > W-ROW-END                                       
165900     .                                                                    
166000 C120-99.                                                                 
166100     EXIT.                                                                
166200                                                                          
166300******************************************************************        
166400* Das Trennzeichen ":" innerhalb von W-RANGE-TEXT suchen                  
166500******************************************************************        
166600 C121-FIND-COLON SECTION.                                                 
166700 C121-00.                                                                 
166800     IF W-RANGE-TEXT(C4-I1:1) = ":"                                       
166900        MOVE C4-I1 TO C4-PTR                                              
167000     ELSE                                                                 
167100        ADD 1 TO C4-I1                                                    
167200     END-IF                                                               
167300     .                                                                    
167400 C121-99.                                                                 
167500     EXIT.                                                                
167600                                                                          
167700******************************************************************        
167800* C122-PARSE-CELLREF: Eingabe in W-PARSE-INPUT (Buchstabe +               
167900* Ziffern, z.B. "B12"), Ergebnis in W-COL-NUM/W-ROW-NUM. Die              
168000* Spaltennummer wird ueber die Konstante K-ALPHABET ermittelt             
168100* (kein FUNCTION ORD auf dieser Anlage verfuegbar)                        
168200******************************************************************        
168300 C122-PARSE-CELLREF SECTION.                                              
168400 C122-00.                                                                 
168500     MOVE ZERO TO W-COL-NUM                                               
168600     MOVE 1 TO C4-I2                                                      
168700     PERFORM C123-SCAN-ALPHABET                                           
168800        UNTIL C4-I2 > 26 OR W-COL-NUM > ZERO                              
168900                                                                          
169000     MOVE SPACES TO W-SCAN-TEXT                                           
169100     MOVE W-PARSE-INPUT(2:5) TO W-SCAN-TEXT(1:5)                          
169200     PERFORM C140-TEXT-TO-NUM                                             
169300     MOVE W-NUM1 TO W-ROW-NUM                                             
169400     .                                                                    
169500 C122-99.                                                                 
169600     EXIT.                                                                
169700                                                                          
169800******************************************************************        
169900* Eine Stelle der Konstante K-ALPHABET gegen den Spaltenbuchstaben        
170000* pruefen                                                                 
170100******************************************************************        
170200 C123-SCAN-ALPHABET SECTION.                                              
170300 C123-00.                                                                 
170400     IF K-ALPHABET(C4-I2:1) = W-PARSE-INPUT(1:1)                          
170500        MOVE C4-I2 TO W-COL-NUM                                           
170600     ELSE                                                                 
170700        ADD 1 TO C4-I2                                                    
170800     END-IF                                                               
170900     .                                                                    
171000 C123-99.                                                                 
171100     EXIT.                                                                
171200                                                                          
171300******************************************************************        
171400* Eine Zeile des Bereiches ueber alle Spalten hinweg auswerten            
171500******************************************************************        
171600 C125-EXPAND-ONE-ROW SECTION.                                             
171700 C125-00.                                                                 
171800     MOVE W-COL-START TO W-COL-NUM                                        
171900     PERFORM C126-EXPAND-ONE-CELL                                         
172000        UNTIL W-COL-NUM > W-COL-END                                       
172100     ADD 1 TO W-ROW-NUM                                                   
172200     .                                                                    
172300 C125-99.                                                                 
172400     EXIT.                                                                
172500                                                                          
172600 C126-EXPAND-ONE-CELL SECTION.                                            
172700 C126-00.                                                                 
172800     PERFORM C127-BUILD-REF                                               
172900     PERFORM C110-RESOLVE-CELLREF                                         
173000     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
173100     PERFORM C140-TEXT-TO-NUM                                             
173200     ADD 1 TO W-ARGVAL-COUNT                                              
173300     IF W-VALID                                                           
173400        MOVE W-NUM1 TO W-ARGVAL-TAB(W-ARGVAL-COUNT)                       
173500     ELSE                                                                 
173600        MOVE ZERO   TO W-ARGVAL-TAB(W-ARGVAL-COUNT)                       
173700     END-IF                                                               
173800     ADD 1 TO W-COL-NUM                                                   
173900     .                                                                    
174000 C126-99.                                                                 
174100     EXIT.                                                                
174200                                                                          
174300******************************************************************        
174400* C127-BUILD-REF: aus W-COL-NUM/W-ROW-NUM den Zellbezug (z.B.             
174500* "B12") in W-SCAN-TEXT(1:6) aufbauen                                     
174600******************************************************************        
174700 C127-BUILD-REF SECTION.                                                  
174800 C127-00.                                                                 
174900     MOVE SPACES TO W-SCAN-TEXT                                           
175000     MOVE K-ALPHABET(W-COL-NUM:1) TO W-SCAN-TEXT(1:1)                     
175100     MOVE W-ROW-NUM     TO D-NUM4                                         
175200     MOVE D-NUM4(2:3) TO W-SCAN-TEXT(2:3)                                 
175300     .                                                                    
175400 C127-99.                                                                 
175500     EXIT.                                                                
175600                                                                          
175700******************************************************************        
175800* C620-RESOLVE-ARGLIST-NUMERIC: Eingabe in W-ARG-STRING, Ergebnis         
175900* in W-ARGVAL-TAB(1..W-ARGVAL-COUNT). Bereiche tragen jede Zelle          
176000* bei (0, falls nicht numerisch), Zahlkonstanten ihren Wert,              
176100* nicht-numerische Konstanten werden uebersprungen.                       
176200******************************************************************        
176300 C620-RESOLVE-ARGLIST-NUMERIC SECTION.                                    
176400 C620-00.                                                                 
176500     PERFORM C600-SPLIT-ARGS                                              
176600     MOVE ZERO TO W-ARGVAL-COUNT                                          
176700     MOVE 1 TO C4-I1                                                      
176800     PERFORM C621-RESOLVE-ONE-ARG                                         
176900        UNTIL C4-I1 > W-ARG-COUNT                                         
177000     .                                                                    
177100 C620-99.                                                                 
177200     EXIT.                                                                
177300                                                                          
177400******************************************************************        
177500* Ein Listenelement der Argumentliste aufloesen                           
177600******************************************************************        
177700 C621-RESOLVE-ONE-ARG SECTION.                                            
177800 C621-00.                                                                 
177900     MOVE W-ARG-TAB(C4-I1) TO W-RANGE-TEXT                                
178000     PERFORM C622-HAS-COLON                                               
178100                                                                          
178200     IF W-VALID                                                           
178300        PERFORM C120-EXPAND-RANGE                                         
178400     ELSE                                                                 
178500        MOVE W-ARG-TAB(C4-I1) TO W-SCAN-TEXT                              
178600        PERFORM C115-IS-CELLREF                                           
178700        IF W-VALID                                                        
178800           PERFORM C110-RESOLVE-CELLREF                                   
178900           MOVE W-RESULT-TEXT TO W-SCAN-TEXT                              
179000           PERFORM C140-TEXT-TO-NUM                                       
179100           ADD 1 TO W-ARGVAL-COUNT                                        
179200           IF W-VALID                                                     
179300              MOVE W-NUM1 TO W-ARGVAL-TAB(W-ARGVAL-COUNT)                 
179400           ELSE                                                           
179500              MOVE ZERO   TO W-ARGVAL-TAB(W-ARGVAL-COUNT)                 
179600           END-IF                                                         
179700        ELSE                                                              
179800           MOVE W-ARG-TAB(C4-I1) TO W-SCAN-TEXT                           
179900           PERFORM C140-TEXT-TO-NUM                                       
180000           IF W-VALID                                                     
180100              ADD 1 TO W-ARGVAL-COUNT                                     
180200              MOVE W-NUM1 TO W-ARGVAL-TAB(W-ARGVAL-COUNT)                 
180300           END-IF                                                         
180400        END-IF                                                            
180500     END-IF                                                               
180600     ADD 1 TO C4-I1                                                       
180700     .                                                                    
180800 C621-99.                                                                 
180900     EXIT.                                                                
181000                                                                          
181100******************************************************************        
181200* C622-HAS-COLON: prueft W-ARG-TAB(C4-I1) auf ein Trennzeichen            
181300* ":" (Bereichsangabe)                                                    
181400******************************************************************        
181500 C622-HAS-COLON SECTION.                                                  
181600 C622-00.                                                                 
181700     SET W-NOT-VALID TO TRUE                                              
181800     MOVE 1 TO C4-I2                                                      
181900     PERFORM C623-SCAN-FOR-COLON                                          
182000        UNTIL C4-I2 > 60 OR W-VALID                                       
182100     .                                                                    
182200 C622-99.                                                                 
182300     EXIT.                                                                
182400                                                                          
182500 C623-SCAN-FOR-COLON SECTION.                                             
182600 C623-00.                                                                 
182700     IF W-ARG-TAB(C4-I1)(C4-I2:1) = ":"                                   
182800        SET W-VALID TO TRUE                                               
182900     ELSE                                                                 
183000        ADD 1 TO C4-I2                                                    
183100     END-IF                                                               
183200     .                                                                    
183300 C623-99.                                                                 
183400     EXIT.                                                                
183500                                                                          
183600******************************************************************        
183700* C630-RESOLVE-ARGLIST-COUNT: Eingabe in W-ARG-STRING, Anzahl der         
183800* von COUNT zu beruecksichtigenden Werte in C9-ANZ (Bereiche              
183900* zaehlen vollstaendig, Zahlkonstanten zaehlen, nicht-numerische          
184000* Konstanten nicht)                                                       
184100******************************************************************        
184200 C630-RESOLVE-ARGLIST-COUNT SECTION.                                      
184300 C630-00.                                                                 
184400     PERFORM C600-SPLIT-ARGS                                              
184500     MOVE ZERO TO C9-ANZ                                                  
184600     MOVE 1 TO C4-I1                                                      
184700     PERFORM C631-COUNT-ONE-ARG                                           
184800        UNTIL C4-I1 > W-ARG-COUNT                                         
184900     .                                                                    
185000 C630-99.                                                                 
185100     EXIT.                                                                
185200                                                                          
185300 C631-COUNT-ONE-ARG SECTION.                                              
185400 C631-00.                                                                 
185500     MOVE W-ARG-TAB(C4-I1) TO W-RANGE-TEXT                                
185600     PERFORM C622-HAS-COLON                                               
185700     IF W-VALID                                                           
185800        MOVE W-ARGVAL-COUNT TO C4-SAVE-COUNT                              
185900        PERFORM C120-EXPAND-RANGE                                         
186000        COMPUTE C9-ANZ = C9-ANZ + (W-ARGVAL-COUNT - C4-SAVE-COUNT)        
186100     ELSE                                                                 
186200        MOVE W-ARG-TAB(C4-I1) TO W-SCAN-TEXT                              
186300        PERFORM C115-IS-CELLREF                                           
186400        IF W-VALID                                                        
186500           ADD 1 TO C9-ANZ                                                
186600        ELSE                                                              
186700           PERFORM C140-TEXT-TO-NUM                                       
186800           IF W-VALID                                                     
186900              ADD 1 TO C9-ANZ                                             
187000           END-IF                                                         
187100        END-IF                                                            
187200     END-IF                                                               
187300     ADD 1 TO C4-I1                                                       
187400     .                                                                    
187500 C631-99.                                                                 
187600     EXIT.                                                                
187700                                                                          
187800******************************************************************        
187900* C200-EVAL-FUNCTION: Eingabe in W-FUNC-NAME/W-ARG-STRING,                
188000* Funktionsverteiler. Ergebnis in W-RESULT-TEXT, Fehlerschalter           
188100* W-ERROR-SW                                                              
188200******************************************************************        
188300 C200-EVAL-FUNCTION SECTION.                                              
188400 C200-00.                                                                 
188500     INSPECT W-FUNC-NAME                                                  
188600        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
188700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
188800                                                                          
188900     EVALUATE W-FUNC-NAME                                                 
189000        WHEN "SUM         "   PERFORM C210-FN-SUM                         
189100        WHEN "AVERAGE     "   PERFORM C220-FN-AVERAGE                     
189200        WHEN "MIN         "   PERFORM C230-FN-MIN                         
189300        WHEN "MAX         "   PERFORM C240-FN-MAX                         
189400        WHEN "COUNT       "   PERFORM C250-FN-COUNT                       
189500        WHEN "MEDIAN      "   PERFORM C260-FN-MEDIAN                      
189600        WHEN "IF          "   PERFORM C265-FN-IF                          
189700        WHEN "AND         "   PERFORM C266-FN-AND                         
189800        WHEN "OR          "   PERFORM C267-FN-OR                          
189900        WHEN "NOT         "   PERFORM C268-FN-NOT                         
190000        WHEN "ABS         "   PERFORM C270-FN-ABS                         
190100        WHEN "SQRT        "   PERFORM C271-FN-SQRT                        
190200        WHEN "FLOOR       "   PERFORM C272-FN-FLOOR                       
190300        WHEN "CEILING     "   PERFORM C273-FN-CEIL                        
190400        WHEN "CEIL        "   PERFORM C273-FN-CEIL                        
190500        WHEN "ROUND       "   PERFORM C274-FN-ROUND                       
190600        WHEN "MOD         "   PERFORM C275-FN-MOD                         
190700        WHEN "POWER       "   PERFORM C276-FN-POWER                       
190800        WHEN "POW         "   PERFORM C276-FN-POWER                       
190900        WHEN "PI          "   MOVE K-PI-TEXT TO W-RESULT-TEXT             
191000                               SET W-NO-ERROR TO TRUE                     
191100        WHEN "E           "   MOVE K-E-TEXT  TO W-RESULT-TEXT             
191200                               SET W-NO-ERROR TO TRUE                     
191300        WHEN "TODAY       "   PERFORM C290-FN-TODAY                       
191400        WHEN "NOW         "   PERFORM C291-FN-NOW                         
191500        WHEN "DATE        "   PERFORM C292-FN-DATE                        
191600        WHEN "TIME        "   PERFORM C293-FN-TIME                        
191700        WHEN OTHER                                                        
191800           MOVE "#ERROR: UNKNOWN-FUNCTION" TO W-RESULT-TEXT               
191900           SET W-ERROR TO TRUE                                            
192000     END-EVALUATE                                                         
192100     .                                                                    
192200 C200-99.                                                                 
192300     EXIT.                                                                
192400                                                                          
192500 C210-FN-SUM SECTION.                                                     
192600 C210-00.                                                                 
192700     PERFORM C620-RESOLVE-ARGLIST-NUMERIC                                 
192800     MOVE ZERO TO W-ACCUM                                                 
192900     MOVE 1 TO C4-I1                                                      
193000     PERFORM C211-ADD-ONE-VALUE                                           
193100        UNTIL C4-I1 > W-ARGVAL-COUNT                                      
193200     MOVE W-ACCUM TO W-RESULT                                             
193300     PERFORM C800-NUM-TO-TEXT                                             
193400     SET W-NO-ERROR TO TRUE                                               
193500     .                                                                    
193600 C210-99.                                                                 
193700     EXIT.                                                                
193800                                                                          
193900 C211-ADD-ONE-VALUE SECTION.                                              
194000 C211-00.                                                                 
194100     ADD W-ARGVAL-TAB(C4-I1) TO W-ACCUM                                   
194200     ADD 1 TO C4-I1                                                       
194300     .                                                                    
194400 C211-99.                                                                 
194500     EXIT.                                                                
194600                                                                          
194700 C220-FN-AVERAGE SECTION.                                                 
194800 C220-00.                                                                 
194900     PERFORM C620-RESOLVE-ARGLIST-NUMERIC                                 
195000     MOVE ZERO TO W-ACCUM                                                 
195100     MOVE 1 TO C4-I1                                                      
195200     PERFORM C211-ADD-ONE-VALUE                                           
195300        UNTIL C4-I1 > W-ARGVAL-COUNT                                      
195400     IF W-ARGVAL-COUNT = ZERO                                             
195500        MOVE ZERO TO W-RESULT                                             
195600     ELSE                                                                 
195700        COMPUTE W-RESULT ROUNDED = W-ACCUM / W-ARGVAL-COUNT               
195800     END-IF                                                               
195900     PERFORM C800-NUM-TO-TEXT                                             
196000     SET W-NO-ERROR TO TRUE                                               
196100     .                                                                    
196200 C220-99.                                                                 
196300     EXIT.                                                                
196400                                                                          
196500 C230-FN-MIN SECTION.                                                     
196600 C230-00.                                                                 
196700     PERFORM C620-RESOLVE-ARGLIST-NUMERIC                                 
196800     IF W-ARGVAL-COUNT = ZERO                                             
196900        MOVE ZERO TO W-RESULT                                             
197000     ELSE                                                                 
197100        MOVE W-ARGVAL-TAB(1) TO W-RESULT                                  
197200        MOVE 2 TO C4-I1                                                   
197300        PERFORM C231-MIN-ONE-VALUE                                        
197400           UNTIL C4-I1 > W-ARGVAL-COUNT                                   
197500     END-IF                                                               
197600     PERFORM C800-NUM-TO-TEXT                                             
197700     SET W-NO-ERROR TO TRUE                                               
197800     .                                                                    
197900 C230-99.                                                                 
198000     EXIT.                                                                
198100                                                                          
198200 C231-MIN-ONE-VALUE SECTION.                                              
198300 C231-00.                                                                 
198400     IF W-ARGVAL-TAB(C4-I1) < W-RESULT                                    
198500        MOVE W-ARGVAL-TAB(C4-I1) TO W-RESULT                              
198600     END-IF                                                               
198700     ADD 1 TO C4-I1                                                       
198800     .                                                                    
198900 C231-99.                                                                 
199000     EXIT.                                                                
199100                                                                          
199200 C240-FN-MAX SECTION.                                                     
199300 C240-00.                                                                 
199400     PERFORM C620-RESOLVE-ARGLIST-NUMERIC                                 
199500     IF W-ARGVAL-COUNT = ZERO                                             
199600        MOVE ZERO TO W-RESULT                                             
199700     ELSE                                                                 
199800        MOVE W-ARGVAL-TAB(1) TO W-RESULT                                  
199900        MOVE 2 TO C4-I1                                                   
200000        PERFORM C241-MAX-ONE-VALUE                                        
200100           UNTIL C4-I1 > W-ARGVAL-COUNT                                   
200200     END-IF                                                               
200300     PERFORM C800-NUM-TO-TEXT                                             
200400     SET W-NO-ERROR TO TRUE                                               
200500     .                                                                    
200600 C240-99.                                                                 
200700     EXIT.                                                                
200800                                                                          
200900 C241-MAX-ONE-VALUE SECTION.                                              
201000 C241-00.                                                                 
201100     IF W-ARGVAL-TAB(C4-I1) > W-RESULT                                    
201200        MOVE W-ARGVAL-TAB(C4-I1) TO W-RESULT                              
201300     END-IF                                                               
201400     ADD 1 TO C4-I1                                                       
201500     .                                                                    
201600 C241-99.                                                                 
201700     EXIT.                                                                
201800                                                                          
201900 C250-FN-COUNT SECTION.                                                   
202000 C250-00.                                                                 
202100     PERFORM C630-RESOLVE-ARGLIST-COUNT                                   
202200     MOVE C9-ANZ TO W-RESULT                                              
202300     PERFORM C800-NUM-TO-TEXT                                             
202400     SET W-NO-ERROR TO TRUE                                               
202500     .                                                                    
202600 C250-99.                                                                 
202700     EXIT.                                                                
202800                                                                          
202900******************************************************************        
203000* C260-FN-MEDIAN: Werteliste aufsteigend sortieren (einfache              
203100* Austauschsortierung, Tabellen sind klein) und Median ermitteln          
203200******************************************************************        
203300 C260-FN-MEDIAN SECTION.                                                  
203400 C260-00.                                                                 
203500     PERFORM C620-RESOLVE-ARGLIST-NUMERIC                                 
203600     IF W-ARGVAL-COUNT = ZERO                                             
203700        MOVE ZERO TO W-RESULT                                             
203800        PERFORM C800-NUM-TO-TEXT                                          
203900        SET W-NO-ERROR TO TRUE                                            
204000        EXIT SECTION                                                      
204100     END-IF                                                               
204200                                                                          
204300     MOVE 1 TO C4-I1                                                      
204400     PERFORM C261-SORT-OUTER-PASS                                         
204500        UNTIL C4-I1 >= W-ARGVAL-COUNT                                     
204600                                                                          
204700     DIVIDE W-ARGVAL-COUNT BY 2 GIVING C4-QUO                             
204800                               REMAINDER C4-I3                            
204900     IF C4-I3 = 1                                                         
205000        ADD 1 TO C4-QUO                                                   
205100        MOVE W-ARGVAL-TAB(C4-QUO) TO W-RESULT                             
205200     ELSE                                                                 
205300        COMPUTE W-RESULT =                                                
205400          ( W-ARGVAL-TAB(C4-QUO) + W-ARGVAL-TAB(C4-QUO + 1) ) / 2         
205500     END-IF                                                               
205600     PERFORM C800-NUM-TO-TEXT                                             
205700     SET W-NO-ERROR TO TRUE                                               
205800     .                                                                    
205900 C260-99.                                                                 
206000     EXIT.                                                                
206100                                                                          
206200 C261-SORT-OUTER-PASS SECTION.                                            
206300 C261-00.                                                                 
206400     MOVE C4-I1 TO C4-I2                                                  
206500     PERFORM C262-SORT-INNER-PASS                                         
206600        UNTIL C4-I2 >= W-ARGVAL-COUNT                                     
206700     ADD 1 TO C4-I1                                                       
206800     .                                                                    
206900 C261-99.                                                                 
207000     EXIT.                                                                
207100                                                                          
207200 C262-SORT-INNER-PASS SECTION.                                            
207300 C262-00.                                                                 
207400     IF W-ARGVAL-TAB(C4-I2) > W-ARGVAL-TAB(C4-I2 + 1)                     
207500        MOVE W-ARGVAL-TAB(C4-I2)     TO W-GUESS                           
207600        MOVE W-ARGVAL-TAB(C4-I2 + 1) TO W-ARGVAL-TAB(C4-I2)               
207700        MOVE W-GUESS                 TO W-ARGVAL-TAB(C4-I2 + 1)           
207800     END-IF                                                               
207900     ADD 1 TO C4-I2                                                       
208000     .                                                                    
208100 C262-99.                                                                 
208200     EXIT.                                                                
208300                                                                          
208400******************************************************************        
208500* C265-FN-IF: Bedingung auswerten, passenden Zweig als                    
208600* Teilausdruck der Formel-Engine erneut zufuehren                         
208700******************************************************************        
208800 C265-FN-IF SECTION.                                                      
208900 C265-00.                                                                 
209000     PERFORM C600-SPLIT-ARGS                                              
209100     IF W-ARG-COUNT NOT = 3                                               
209200        MOVE "#ERROR: IF-ARGCOUNT" TO W-RESULT-TEXT                       
209300        SET W-ERROR TO TRUE                                               
209400        EXIT SECTION                                                      
209500     END-IF                                                               
209600                                                                          
209700     MOVE SPACES TO W-SUBEXPR-IN                                          
209800     MOVE W-ARG-TAB(1) TO W-SUBEXPR-IN                                    
209900     PERFORM C103-EVAL-SUBEXPR                                            
210000                                                                          
210100     IF W-ERROR                                                           
210200        MOVE W-ARG-TAB(3) TO W-BRANCH-TEXT                                
210300     ELSE                                                                 
210400        MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                 
210500        PERFORM C140-TEXT-TO-NUM                                          
210600        IF W-VALID AND W-NUM1 NOT = ZERO                                  
210700           MOVE W-ARG-TAB(2) TO W-BRANCH-TEXT                             
210800        ELSE                                                              
210900           MOVE W-ARG-TAB(3) TO W-BRANCH-TEXT                             
211000        END-IF                                                            
211100     END-IF                                                               
211200                                                                          
211300     MOVE SPACES TO W-SUBEXPR-IN                                          
211400     MOVE W-BRANCH-TEXT TO W-SUBEXPR-IN                                   
211500     SET W-NO-ERROR TO TRUE                                               
211600     PERFORM C103-EVAL-SUBEXPR                                            
211700     .                                                                    
211800 C265-99.                                                                 
211900     EXIT.                                                                
212000                                                                          
212100******************************************************************        
212200* C266-FN-AND / C267-FN-OR: jede Teilbedingung unabhaengig                
212300* auswerten; ein Auswertungsfehler gilt als "falsch"                      
212400******************************************************************        
212500 C266-FN-AND SECTION.                                                     
212600 C266-00.                                                                 
212700     PERFORM C600-SPLIT-ARGS                                              
212800     MOVE 1 TO C4-I1                                                      
212900     PERFORM C268B-EVAL-ONE-COND                                          
213000        UNTIL C4-I1 > W-ARG-COUNT                                         
213100                                                                          
213200     MOVE ZERO TO C4-I2                                                   
213300     MOVE 1 TO C4-I1                                                      
213400     PERFORM C266B-CHECK-ALL-TRUE                                         
213500        UNTIL C4-I1 > W-ARG-COUNT                                         
213600                                                                          
213700     IF C4-I2 = ZERO                                                      
213800        MOVE "1" TO W-RESULT-TEXT                                         
213900     ELSE                                                                 
214000        MOVE "0" TO W-RESULT-TEXT                                         
214100     END-IF                                                               
214200     SET W-NO-ERROR TO TRUE                                               
214300     .                                                                    
214400 C266-99.                                                                 
214500     EXIT.                                                                
214600                                                                          
214700 C266B-CHECK-ALL-TRUE SECTION.                                            
214800 C266B-00.                                                                
214900     IF W-ARGVAL-TAB(C4-I1) = ZERO                                        
215000        ADD 1 TO C4-I2                                                    
215100     END-IF                                                               
215200     ADD 1 TO C4-I1                                                       
215300     .                                                                    
215400 C266B-99.                                                                
215500     EXIT.                                                                
215600                                                                          
215700 C267-FN-OR SECTION.                                                      
215800 C267-00.                                                                 
215900     PERFORM C600-SPLIT-ARGS                                              
216000     MOVE 1 TO C4-I1                                                      
216100     PERFORM C268B-EVAL-ONE-COND                                          
216200        UNTIL C4-I1 > W-ARG-COUNT                                         
216300                                                                          
216400     MOVE ZERO TO C4-I2                                                   
216500     MOVE 1 TO C4-I1                                                      
216600     PERFORM C267B-CHECK-ANY-TRUE                                         
216700        UNTIL C4-I1 > W-ARG-COUNT                                         
216800                                                                          
216900     IF C4-I2 > ZERO                                                      
217000        MOVE "1" TO W-RESULT-TEXT                                         
217100     ELSE                                                                 
217200        MOVE "0" TO W-RESULT-TEXT                                         
217300     END-IF                                                               
217400     SET W-NO-ERROR TO TRUE                                               
217500     .                                                                    
217600 C267-99.                                                                 
217700     EXIT.                                                                
217800                                                                          
217900 C267B-CHECK-ANY-TRUE SECTION.                                            
218000 C267B-00.                                                                
218100     IF W-ARGVAL-TAB(C4-I1) NOT = ZERO                                    
218200        ADD 1 TO C4-I2                                                    
218300     END-IF                                                               
218400     ADD 1 TO C4-I1                                                       
218500     .                                                                    
218600 C267B-99.                                                                
218700     EXIT.                                                                
218800                                                                          
218900******************************************************************        
219000* Eine Teilbedingung von AND/OR auswerten (Text in                        
219100* W-ARG-TAB(C4-I1)); Ergebnis (1/0) wird in W-ARGVAL-TAB an der           
219200* passenden Position abgelegt                                             
219300******************************************************************        
219400 C268B-EVAL-ONE-COND SECTION.                                             
219500 C268B-00.                                                                
219600     MOVE SPACES TO W-SUBEXPR-IN                                          
219700     MOVE W-ARG-TAB(C4-I1) TO W-SUBEXPR-IN                                
219800     PERFORM C103-EVAL-SUBEXPR                                            
219900     IF W-ERROR                                                           
220000        MOVE ZERO TO W-ARGVAL-TAB(C4-I1)                                  
220100     ELSE                                                                 
220200        MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                 
220300        PERFORM C140-TEXT-TO-NUM                                          
220400        IF W-VALID AND W-NUM1 NOT = ZERO                                  
220500           MOVE 1    TO W-ARGVAL-TAB(C4-I1)                               
220600        ELSE                                                              
220700           MOVE ZERO TO W-ARGVAL-TAB(C4-I1)                               
220800        END-IF                                                            
220900     END-IF                                                               
221000     SET W-NO-ERROR TO TRUE                                               
221100     ADD 1 TO C4-I1                                                       
221200     .                                                                    
221300 C268B-99.                                                                
221400     EXIT.                                                                
221500                                                                          
221600******************************************************************        
221700* C268-FN-NOT: logische Verneinung; Auswertungsfehler gilt als            
221800* WAHR (siehe Fachspezifikation)                                          
221900******************************************************************        
222000 C268-FN-NOT SECTION.                                                     
222100 C268-00.                                                                 
222200     MOVE SPACES TO W-SUBEXPR-IN                                          
222300     MOVE W-ARG-STRING TO W-SUBEXPR-IN                                    
222400     PERFORM C103-EVAL-SUBEXPR                                            
222500                                                                          
222600     IF W-ERROR                                                           
222700        MOVE "1" TO W-RESULT-TEXT                                         
222800     ELSE                                                                 
222900        MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                 
223000        PERFORM C140-TEXT-TO-NUM                                          
223100        IF W-VALID AND W-NUM1 NOT = ZERO                                  
223200           MOVE "0" TO W-RESULT-TEXT                                      
223300        ELSE                                                              
223400           MOVE "1" TO W-RESULT-TEXT                                      
223500        END-IF                                                            
223600     END-IF                                                               
223700     SET W-NO-ERROR TO TRUE                                               
223800     .                                                                    
223900 C268-99.                                                                 
224000     EXIT.                                                                
224100                                                                          
224200******************************************************************        
224300* C270-FN-ABS .. C276-FN-POWER: die einfachen mathematischen              
224400* Funktionen. Jede loest zunaechst ihr(e) Argument(e) ueber               
224500* C103-EVAL-SUBEXPR auf (Eingabe W-SUBEXPR-IN), nicht mehr direkt         
224600* ueber C130-RESOLVE-OPERAND, damit auch ein Argument wie "A1+B1"         
224700* oder "(A1+B1)*2" und nicht nur ein einzelner Operand erlaubt ist        
224800* (A.06.01)                                                               
224900******************************************************************        
225000 C270-FN-ABS SECTION.                                                     
225100 C270-00.                                                                 
225200     MOVE SPACES TO W-SUBEXPR-IN                                          
225300     MOVE W-ARG-STRING TO W-SUBEXPR-IN                                    
225400     PERFORM C103-EVAL-SUBEXPR                                            
225500     IF W-ERROR                                                           
225600        EXIT SECTION                                                      
225700     END-IF                                                               
225800     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
225900     PERFORM C140-TEXT-TO-NUM                                             
226000     IF W-NUM1 < ZERO                                                     
226100        COMPUTE W-RESULT = W-NUM1 * -1                                    
226200     ELSE                                                                 
226300        MOVE W-NUM1 TO W-RESULT                                           
226400     END-IF                                                               
226500     PERFORM C800-NUM-TO-TEXT                                             
226600     SET W-NO-ERROR TO TRUE                                               
226700     .                                                                    
226800 C270-99.                                                                 
226900     EXIT.                                                                
227000                                                                          
227100******************************************************************        
227200* C271-FN-SQRT: Newton-Verfahren (kein FUNCTION SQRT verfuegbar)          
227300******************************************************************        
227400 C271-FN-SQRT SECTION.                                                    
227500 C271-00.                                                                 
227600     MOVE SPACES TO W-SUBEXPR-IN                                          
227700     MOVE W-ARG-STRING TO W-SUBEXPR-IN                                    
227800     PERFORM C103-EVAL-SUBEXPR                                            
227900     IF W-ERROR                                                           
228000        EXIT SECTION                                                      
228100     END-IF                                                               
228200     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
228300     PERFORM C140-TEXT-TO-NUM                                             
228400                                                                          
228500     IF W-NUM1 < ZERO                                                     
228600        MOVE "#ERROR: SQRT-NEGATIVE" TO W-RESULT-TEXT                     
228700        SET W-ERROR TO TRUE                                               
228800        EXIT SECTION                                                      
228900     END-IF                                                               
229000                                                                          
229100     IF W-NUM1 = ZERO                                                     
229200        MOVE ZERO TO W-RESULT                                             
229300        PERFORM C800-NUM-TO-TEXT                                          
229400        SET W-NO-ERROR TO TRUE                                            
229500        EXIT SECTION                                                      
229600     END-IF                                                               
229700                                                                          
229800     COMPUTE W-GUESS = (W-NUM1 / 2) + 1                                   
229900     PERFORM C271B-NEWTON-STEP K-SQRT-ITER TIMES                          
230000     MOVE W-GUESS TO W-RESULT                                             
230100     PERFORM C800-NUM-TO-TEXT                                             
230200     SET W-NO-ERROR TO TRUE                                               
230300     .                                                                    
230400 C271-99.                                                                 
230500     EXIT.                                                                
230600                                                                          
230700 C271B-NEWTON-STEP SECTION.                                               
230800 C271B-00.                                                                
230900     COMPUTE W-GUESS ROUNDED =                                            
231000        ( W-GUESS + ( W-NUM1 / W-GUESS ) ) / 2                            
231100     .                                                                    
231200 C271B-99.                                                                
231300     EXIT.                                                                
231400                                                                          
231500******************************************************************        
231600* C272-FN-FLOOR / C273-FN-CEIL: Rundung ueber den Ganzzahlanteil          
231700* (MOVE in ein Ganzzahlfeld schneidet den Nachkommaanteil ab)             
231800******************************************************************        
231900 C272-FN-FLOOR SECTION.                                                   
232000 C272-00.                                                                 
232100     MOVE SPACES TO W-SUBEXPR-IN                                          
232200     MOVE W-ARG-STRING TO W-SUBEXPR-IN                                    
232300     PERFORM C103-EVAL-SUBEXPR                                            
232400     IF W-ERROR                                                           
232500        EXIT SECTION                                                      
232600     END-IF                                                               
232700     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
232800     PERFORM C140-TEXT-TO-NUM                                             
232900     MOVE W-NUM1 TO W-INT-PART                                            
233000                                                                          
233100     IF W-NUM1 >= ZERO OR W-NUM1 = W-INT-PART                             
233200        MOVE W-INT-PART TO W-RESULT                                       
233300     ELSE                                                                 
233400        COMPUTE W-RESULT = W-INT-PART - 1                                 
233500     END-IF                                                               
233600     PERFORM C800-NUM-TO-TEXT                                             
233700     SET W-NO-ERROR TO TRUE                                               
233800     .                                                                    
233900 C272-99.                                                                 
234000     EXIT.                                                                
234100                                                                          
234200 C273-FN-CEIL SECTION.                                                    
234300 C273-00.                                                                 
234400     MOVE SPACES TO W-SUBEXPR-IN                                          
234500     MOVE W-ARG-STRING TO W-SUBEXPR-IN                                    
234600     PERFORM C103-EVAL-SUBEXPR                                            
234700     IF W-ERROR                                                           
234800        EXIT SECTION                                                      
234900     END-IF                                                               
235000     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
235100     PERFORM C140-TEXT-TO-NUM                                             
235200     MOVE W-NUM1 TO W-INT-PART                                            
235300                                                                          
235400     IF W-NUM1 <= ZERO OR W-NUM1 = W-INT-PART                             
235500        MOVE W-INT-PART TO W-RESULT                                       
235600     ELSE                                                                 
235700        COMPUTE W-RESULT = W-INT-PART + 1                                 
235800     END-IF                                                               
235900     PERFORM C800-NUM-TO-TEXT                                             
236000     SET W-NO-ERROR TO TRUE                                               
236100     .                                                                    
236200 C273-99.                                                                 
236300     EXIT.                                                                
236400                                                                          
236500******************************************************************        
236600* C274-FN-ROUND: kaufmaennisch gerundet (ROUNDED-Klausel); die            
236700* Fachspezifikation erlaubt dies ausdruecklich als Ersatz fuer            
236800* die im Quellsystem verwendete Rundungsregel                             
236900******************************************************************        
237000 C274-FN-ROUND SECTION.                                                   
237100 C274-00.                                                                 
237200     MOVE SPACES TO W-SUBEXPR-IN                                          
237300     MOVE W-ARG-STRING TO W-SUBEXPR-IN                                    
237400     PERFORM C103-EVAL-SUBEXPR                                            
237500     IF W-ERROR                                                           
237600        EXIT SECTION                                                      
237700     END-IF                                                               
237800     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
237900     PERFORM C140-TEXT-TO-NUM                                             
238000     COMPUTE W-RESULT ROUNDED = W-NUM1                                    
238100     PERFORM C800-NUM-TO-TEXT                                             
238200     SET W-NO-ERROR TO TRUE                                               
238300     .                                                                    
238400 C274-99.                                                                 
238500     EXIT.                                                                
238600                                                                          
238700******************************************************************        
238800* C275-FN-MOD: a modulo b (DIVIDE ... REMAINDER)                          
238900******************************************************************        
239000 C275-FN-MOD SECTION.                                                     
239100 C275-00.                                                                 
239200     PERFORM C600-SPLIT-ARGS                                              
239300     IF W-ARG-COUNT NOT = 2                                               
239400        MOVE "#ERROR: MOD-ARGCOUNT" TO W-RESULT-TEXT                      
239500        SET W-ERROR TO TRUE                                               
239600        EXIT SECTION                                                      
239700     END-IF                                                               
239800                                                                          
239900     MOVE SPACES TO W-SUBEXPR-IN                                          
240000     MOVE W-ARG-TAB(1) TO W-SUBEXPR-IN                                    
240100     PERFORM C103-EVAL-SUBEXPR                                            
240200     IF W-ERROR                                                           
240300        EXIT SECTION                                                      
240400     END-IF                                                               
240500     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
240600     PERFORM C140-TEXT-TO-NUM                                             
240700     MOVE W-NUM1 TO W-ACCUM                                               
240800                                                                          
240900     MOVE SPACES TO W-SUBEXPR-IN                                          
241000     MOVE W-ARG-TAB(2) TO W-SUBEXPR-IN                                    
241100     PERFORM C103-EVAL-SUBEXPR                                            
241200     IF W-ERROR                                                           
241300        EXIT SECTION                                                      
241400     END-IF                                                               
241500     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
241600     PERFORM C140-TEXT-TO-NUM                                             
241700                                                                          
241800     IF W-NUM1 = ZERO                                                     
241900        MOVE "#ERROR: DIV-ZERO" TO W-RESULT-TEXT                          
242000        SET W-ERROR TO TRUE                                               
242100        EXIT SECTION                                                      
242200     END-IF                                                               
242300                                                                          
242400     DIVIDE W-ACCUM BY W-NUM1 GIVING C4-QUO REMAINDER W-RESULT            
242500     PERFORM C800-NUM-TO-TEXT                                             
242600     SET W-NO-ERROR TO TRUE                                               
242700     .                                                                    
242800 C275-99.                                                                 
242900     EXIT.                                                                
243000                                                                          
243100******************************************************************        
243200* C276-FN-POWER: a hoch b (ganzzahliger Exponent, Wiederholungs-          
243300* multiplikation - nicht-ganzzahlige Exponenten werden auf die            
243400* naechste Ganzzahl abgeschnitten, siehe A.04.01)                         
243500******************************************************************        
243600 C276-FN-POWER SECTION.                                                   
243700 C276-00.                                                                 
243800     PERFORM C600-SPLIT-ARGS                                              
243900     IF W-ARG-COUNT NOT = 2                                               
244000        MOVE "#ERROR: POWER-ARGCOUNT" TO W-RESULT-TEXT                    
244100        SET W-ERROR TO TRUE                                               
244200        EXIT SECTION                                                      
244300     END-IF                                                               
244400                                                                          
244500     MOVE SPACES TO W-SUBEXPR-IN                                          
244600     MOVE W-ARG-TAB(1) TO W-SUBEXPR-IN                                    
244700     PERFORM C103-EVAL-SUBEXPR                                            
244800     IF W-ERROR                                                           
244900        EXIT SECTION                                                      
245000     END-IF                                                               
245100     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
245200     PERFORM C140-TEXT-TO-NUM                                             
245300     MOVE W-NUM1 TO W-ACCUM                                               
245400                                                                          
245500     MOVE SPACES TO W-SUBEXPR-IN                                          
245600     MOVE W-ARG-TAB(2) TO W-SUBEXPR-IN                                    
245700     PERFORM C103-EVAL-SUBEXPR                                            
245800     IF W-ERROR                                                           
245900        EXIT SECTION                                                      
246000     END-IF                                                               
246100     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
246200     PERFORM C140-TEXT-TO-NUM                                             
246300     MOVE W-NUM1 TO W-POWER-EXP                                           
246400     MOVE W-ACCUM TO W-NUM1                                               
246500                                                                          
246600     PERFORM C276B-INT-POWER                                              
246700     PERFORM C800-NUM-TO-TEXT                                             
246800     SET W-NO-ERROR TO TRUE                                               
246900     .                                                                    
247000 C276-99.                                                                 
247100     EXIT.                                                                
247200                                                                          
247300******************************************************************        
247400* C276B-INT-POWER: Eingabe in W-NUM1 (Basis) und W-POWER-EXP              
247500* (ganzzahliger Exponent), Ergebnis in W-RESULT                           
247600******************************************************************        
247700 C276B-INT-POWER SECTION.                                                 
247800 C276B-00.                                                                
247900     MOVE 1 TO W-RESULT                                                   
248000     IF W-POWER-EXP >= ZERO                                               
248100        MOVE W-POWER-EXP TO C4-ANZ                                        
248200     ELSE                                                                 
248300        COMPUTE C4-ANZ = W-POWER-EXP * -1                                 
248400     END-IF                                                               
248500                                                                          
248600     MOVE 1 TO C4-I1                                                      
248700     PERFORM C276C-MULTIPLY-ONE                                           
248800        UNTIL C4-I1 > C4-ANZ                                              
248900                                                                          
249000     IF W-POWER-EXP < ZERO AND W-RESULT NOT = ZERO                        
249100        COMPUTE W-RESULT ROUNDED = 1 / W-RESULT                           
249200     END-IF                                                               
249300     .                                                                    
249400 C276B-99.                                                                
249500     EXIT.                                                                
249600                                                                          
249700 C276C-MULTIPLY-ONE SECTION.                                              
249800 C276C-00.                                                                
249900     COMPUTE W-RESULT = W-RESULT * W-NUM1                                 
250000     ADD 1 TO C4-I1                                                       
250100     .                                                                    
250200 C276C-99.                                                                
250300     EXIT.                                                                
250400                                                                          
250500******************************************************************        
250600* C290-FN-TODAY / C291-FN-NOW: Serialtag ueber das Untermodul             
250700* SPKDTE0O ermitteln                                                      
250800******************************************************************        
250900 C290-FN-TODAY SECTION.                                                   
251000 C290-00.                                                                 
251100     MOVE "TODAY" TO DTE-FUNC                                             
251200     CALL "SPKDTE0O" USING DTE-LINK-REC                                   
251300     MOVE DTE-OUT-SERIAL TO W-RESULT                                      
251400     PERFORM C800-NUM-TO-TEXT                                             
251500     SET W-NO-ERROR TO TRUE                                               
251600     .                                                                    
251700 C290-99.                                                                 
251800     EXIT.                                                                
251900                                                                          
252000 C291-FN-NOW SECTION.                                                     
252100 C291-00.                                                                 
252200     MOVE "NOW" TO DTE-FUNC                                               
252300     CALL "SPKDTE0O" USING DTE-LINK-REC                                   
252400     MOVE DTE-OUT-SERIAL TO W-RESULT                                      
252500     PERFORM C800-NUM-TO-TEXT                                             
252600     SET W-NO-ERROR TO TRUE                                               
252700     .                                                                    
252800 C291-99.                                                                 
252900     EXIT.                                                                
253000                                                                          
253100******************************************************************        
253200* C292-FN-DATE / C293-FN-TIME: Serialtag (Argument) in Datum bzw.         
253300* Uhrzeit wandeln                                                         
253400******************************************************************        
253500 C292-FN-DATE SECTION.                                                    
253600 C292-00.                                                                 
253700     MOVE SPACES TO W-OPERAND-L                                           
253800     MOVE W-ARG-STRING TO W-OPERAND-L                                     
253900     PERFORM C130-RESOLVE-OPERAND                                         
254000     IF W-ERROR                                                           
254100        EXIT SECTION                                                      
254200     END-IF                                                               
254300     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
254400     PERFORM C140-TEXT-TO-NUM                                             
254500     IF W-NOT-VALID                                                       
254600        MOVE "#ERROR: DATE-ARG" TO W-RESULT-TEXT                          
254700        SET W-ERROR TO TRUE                                               
254800        EXIT SECTION                                                      
254900     END-IF                                                               
255000                                                                          
255100     MOVE "DATE" TO DTE-FUNC                                              
255200     MOVE W-NUM1 TO DTE-IN-SERIAL                                         
255300     CALL "SPKDTE0O" USING DTE-LINK-REC                                   
255400     MOVE SPACES TO W-RESULT-TEXT                                         
255500     MOVE DTE-OUT-DATE TO W-RESULT-TEXT                                   
255600     SET W-NO-ERROR TO TRUE                                               
255700     .                                                                    
255800 C292-99.                                                                 
255900     EXIT.                                                                
256000                                                                          
256100 C293-FN-TIME SECTION.                                                    
256200 C293-00.                                                                 
256300     MOVE SPACES TO W-OPERAND-L                                           
256400     MOVE W-ARG-STRING TO W-OPERAND-L                                     
256500     PERFORM C130-RESOLVE-OPERAND                                         
256600     IF W-ERROR                                                           
256700        EXIT SECTION                                                      
256800     END-IF                                                               
256900     MOVE W-RESULT-TEXT TO W-SCAN-TEXT                                    
257000     PERFORM C140-TEXT-TO-NUM                                             
257100     IF W-NOT-VALID                                                       
257200        MOVE "#ERROR: TIME-ARG" TO W-RESULT-TEXT                          
257300        SET W-ERROR TO TRUE                                               
257400        EXIT SECTION                                                      
257500     END-IF                                                               
257600                                                                          
257700     MOVE "TIME" TO DTE-FUNC                                              
257800     MOVE W-NUM1 TO DTE-IN-SERIAL                                         
257900     CALL "SPKDTE0O" USING DTE-LINK-REC                                   
258000     MOVE SPACES TO W-RESULT-TEXT                                         
258100     MOVE DTE-OUT-TIME TO W-RESULT-TEXT                                   
258200     SET W-NO-ERROR TO TRUE                                               
258300     .                                                                    
258400 C293-99.                                                                 
258500     EXIT.                                                                
258600                                                                          
258700******************************************************************        
258800* F100-READ-SHEET-MASTER: naechsten Satz der Stammdatei lesen             
258900******************************************************************        
259000 F100-READ-SHEET-MASTER SECTION.                                          
259100 F100-00.                                                                 
259200     READ SHEET-MASTER-FILE                                               
259300        AT END                                                            
259400           SET SHEET-MASTER-EOF TO TRUE                                   
259500     END-READ                                                             
259600     .                                                                    
259700 F100-99.                                                                 
259800     EXIT.                                                                
259900                                                                          
260000******************************************************************        
260100* Dateifehlerbehandlung - ersetzt bei SPARK Personal die teuere           
260200* Z001-SQLERROR des Mutterprogramms (kein SQL hier), Aufbau sonst         
260300* wie gewohnt (Regeln siehe SPKERRL-Fehlerablage)                         
260400******************************************************************        
260500 Z900-DATEIFEHLER SECTION.                                                
260600 Z900-00.                                                                 
260700     MOVE 1          TO ERR-STAT                                          
260800     MOVE K-MODUL    TO ERR-MODUL-NAME                                    
260900     MOVE "FE"       TO ERR-KZ                                            
261000     MOVE SPACES     TO ERR-TEXT                                          
261100     STRING "OPEN FEHLER " W-ERR-DATEI " STATUS=" FILE-STATUS             
261200        DELIMITED BY SIZE INTO ERR-TEXT                                   
261300     PERFORM Z999-ERRLOG                                                  
261400     .                                                                    
261500 Z900-99.                                                                 
261600     EXIT.                                                                
261700                                                                          
261800******************************************************************        
261900* Fehlersatz auf SYSOUT ausgeben und Lauf abbrechen - SPARK               
262000* Personal hat keine zentrale Fehlertabelle wie =MSGLIB/WSYS022C,         
262100* daher Ausgabe auf Konsole statt CALL "WSYS022"                          
262200******************************************************************        
262300 Z999-ERRLOG SECTION.                                                     
262400 Z999-00.                                                                 
262500     DISPLAY "*** " ERR-MODUL-NAME " FEHLER " ERR-KZ " *** "              
262600             ERR-TEXT                                                     
262700     SET PRG-ABBRUCH TO TRUE                                              
262800     STOP RUN                                                             
262900     .                                                                    
263000 Z999-99.                                                                 
263100     EXIT.                                                                
263200                                                                          
263300******************************************************************        
263400* ENDE Source-Programm                                                    
263500******************************************************************        
