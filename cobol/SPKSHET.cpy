000100*****************************************************************         
000200* Copybook       :: SPKSHET                                               
000300* Kurzbeschr.    :: Satzbild SHEETS-MASTER (Kopf- und Zellsaetze)         
000400*----------------------------------------------------------------*        
000500* Vers. | Datum    | von | Kommentar                                      
000600*-------|----------|-----|---------------------------------------*        
000700*A.00.00|1986-02-11| hrm | Neuerstellung fuer Tabellenblaetter            
000800*A.01.00|1988-07-02| wkr | Zellsatz getrennt vom Kopfsatz                 
000900*A.02.00|1999-01-18| hrm | Jahr-2000: Zeitstempel bleiben 4-stelli        
001000*----------------------------------------------------------------*        
001100*--> gemeinsames Satzbild - Unterscheidung ueber SHT-REC-TYPE             
001200 01      SPK-SHEET-FILE-RECORD.                                           
001300     05  SHT-REC-TYPE            PIC X(01).                               
001400         88  SHT-REC-HEADER          VALUE "H".                           
001500         88  SHT-REC-CELL            VALUE "C".                           
001600     05  SHT-REC-ID              PIC 9(09).                               
001700     05  SHT-REC-FILLER          PIC X(99).                               
001800*--> Sicht auf Kopfsatz (ein Satz je Tabellenblatt)                       
001900 01      SPK-SHEET-HEADER-REC REDEFINES SPK-SHEET-FILE-RECORD.            
002000     05  SHTH-REC-TYPE           PIC X(01).                               
002100     05  SHTH-SHEET-ID           PIC 9(09).                               
002200     05  SHTH-SHEET-NAME         PIC X(40).                               
002300     05  SHTH-CELL-COUNT         PIC 9(04).                               
002400     05  SHTH-CREATED            PIC X(19).                               
002500     05  SHTH-MODIFIED           PIC X(19).                               
002600     05  FILLER                  PIC X(17).                               
002700*--> Sicht auf Zellsatz (ein Satz je belegter Zelle)                      
002800 01      SPK-SHEET-CELL-REC REDEFINES SPK-SHEET-FILE-RECORD.              
002900     05  SHTC-REC-TYPE           PIC X(01).                               
003000     05  SHTC-SHEET-ID           PIC 9(09).                               
003100     05  SHTC-CELL-REF           PIC X(06).                               
003200     05  SHTC-CELL-VALUE         PIC X(60).                               
003300     05  FILLER                  PIC X(33).                               
