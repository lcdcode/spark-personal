000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. SPKMNT0O.                                                    
001000 AUTHOR.          H.R. MUELLER.                                           
001100 INSTALLATION.    SPARK PERSONAL - WISSENSSPEICHER.                       
001200 DATE-WRITTEN.    1986-02-20.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.        NUR FUER INTERNEN GEBRAUCH.                             
001500                                                                          
001600                                                                          
001700*****************************************************************         
001800* Letzte Aenderung :: 2002-06-03                                          
001900* Letzte Version   :: A.04.02                                             
002000* Kurzbeschreibung :: Stapelpflege Wissensspeicher-Stammdaten             
002100* Auftrag          :: WIKB-001                                            
002200*                                                                         
002300* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002500*----------------------------------------------------------------*        
002600* Vers. | Datum    | von | Kommentar                             *        
002700*-------|----------|-----|---------------------------------------*        
002800*A.00.00|1986-02-20| hrm | Neuerstellung - Notizstamm add/update/         
002900*       |          |     | delete ueber Transaktionsdatei                 
003000*A.01.00|1988-11-03| wkr | Tabellenblatt- und Schnipsel-Staemme           
003100*       |          |     | mit aufgenommen (gemeinsamer Lauf)             
003200*A.02.00|1992-07-17| hrm | Pflegereport mit Listen je Satzart in          
003300*       |          |     | Sortierfolge der Fachspezifikation             
003400*A.03.00|1995-09-08| wkr | Startbestueckung (Demo-Datensaetze), fa        
003500*       |          |     | Notizstamm beim Lauf leer vorgefunden w        
003600*A.04.00|1998-02-12| hrm | Pruefung ueber SPKVAL0O/SPKHIR0O statt         
003700*       |          |     | programmeigener Kopien der Regeln              
003800*A.04.01|1999-01-18| hrm | Jahrtausendwechsel: Zeitstempel ueber          
003900*       |          |     | SPKDTE0O, keine 2-stelligen Jahre mehr         
004000*A.04.02|2002-06-03| slk | Revision WIKB-001: Pflichtfeldpruefung         
004100*       |          |     | K100-CHECK-NAME gilt bereits fuer A und        
004200*       |          |     | U, keine Programmaenderung noetig              
004300*----------------------------------------------------------------*        
004400*                                                                         
004500* Programmbeschreibung                                                    
004600* --------------------                                                    
004700*                                                                         
004800* Liest die Transaktionsdatei (TRANSIN) satzweise. Jede Transaktio        
004900* traegt eine Aktion (A=Neuanlage, U=Aenderung, D=Loeschung), eine        
005000* Satzart (N=Notiz, S=Tabellenblatt, C=Schnipsel) und die Feldwert        
005100* Die drei Staemme (NOTMSTR/SHTMSTR/SNPMSTR) werden beim Vorlauf          
005200* vollstaendig in Arbeitstabellen eingelesen, gegen die Transaktio        
005300* fortgeschrieben und beim Nachlauf in der von der Fachspezifikati        
005400* vorgeschriebenen Sortierfolge neu geschrieben.                          
005500*                                                                         
005600* Ist der Notizstamm beim Einlesen leer, wird vor der eigentlichen        
005700* Transaktionsverarbeitung eine feste Startbestueckung (vier Notiz        
005800* zwei Tabellenblaetter, fuenf Schnipsel) ueber denselben Neuanlag        
005900* Zweig wie eine normale Transaktion eingespielt - Ids und Zeit-          
006000* stempel entstehen dabei wie bei jeder anderen Neuanlage.                
006100*                                                                         
006200* Die Pflichtfeldpruefung und die PARENT-ID-Existenzpruefung laufe        
006300* ueber das Untermodul SPKVAL0O, die Zyklus- und Kaskadenpruefung         
006400* Notizhierarchie ueber SPKHIR0O - beide Abschnitte tauschen ihre         
006500* Werte ausschliesslich ueber die jeweilige LINK-REC-Struktur aus.        
006600*                                                                         
006700******************************************************************        
006800                                                                          
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SPECIAL-NAMES.                                                           
007200     SWITCH-15 IS ANZEIGE-VERSION                                         
007300         ON STATUS IS SHOW-VERSION                                        
007400     CLASS ALPHNUM IS "0123456789"                                        
007500                      "abcdefghijklmnopqrstuvwxyz"                        
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007700                      " .,;-_!$%&/=*+".                                   
007800                                                                          
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100     SELECT NOTES-MASTER-FILE    ASSIGN TO "NOTMSTR"                      
008200            ORGANIZATION IS SEQUENTIAL                                    
008300            ACCESS MODE IS SEQUENTIAL                                     
008400            FILE STATUS IS FILE-STATUS.                                   
008500     SELECT SHEETS-MASTER-FILE   ASSIGN TO "SHTMSTR"                      
008600            ORGANIZATION IS SEQUENTIAL                                    
008700            ACCESS MODE IS SEQUENTIAL                                     
008800            FILE STATUS IS FILE-STATUS.                                   
008900     SELECT SNIPS-MASTER-FILE    ASSIGN TO "SNPMSTR"                      
009000            ORGANIZATION IS SEQUENTIAL                                    
009100            ACCESS MODE IS SEQUENTIAL                                     
009200            FILE STATUS IS FILE-STATUS.                                   
009300     SELECT TRANS-FILE           ASSIGN TO "TRANSIN"                      
009400            ORGANIZATION IS SEQUENTIAL                                    
009500            ACCESS MODE IS SEQUENTIAL                                     
009600            FILE STATUS IS FILE-STATUS.                                   
009700     SELECT MAINT-REPORT-FILE    ASSIGN TO "MNTRPT"                       
009800            ORGANIZATION IS SEQUENTIAL                                    
009900            ACCESS MODE IS SEQUENTIAL.                                    
010000                                                                          
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300                                                                          
010400 FD  NOTES-MASTER-FILE                                                    
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD.                                          
010700     COPY SPKNOTE.                                                        
010800                                                                          
010900 FD  SHEETS-MASTER-FILE                                                   
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORDS ARE STANDARD.                                          
011200     COPY SPKSHET.                                                        
011300                                                                          
011400 FD  SNIPS-MASTER-FILE                                                    
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORDS ARE STANDARD.                                          
011700     COPY SPKSNIP.                                                        
011800                                                                          
011900 FD  TRANS-FILE                                                           
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD.                                          
012200     COPY SPKTRAN.                                                        
012300                                                                          
012400 FD  MAINT-REPORT-FILE                                                    
012500     RECORDING MODE IS F                                                  
012600     LABEL RECORDS ARE STANDARD.                                          
012700 01  MAINT-REPORT-LINE.                                                   
012800     05  MRL-ACTION              PIC X(01).                               
012900     05  FILLER                  PIC X(02).                               
013000     05  MRL-TYPE                PIC X(01).                               
013100     05  FILLER                  PIC X(02).                               
013200     05  MRL-ID                  PIC Z(8)9.                               
013300     05  FILLER                  PIC X(02).                               
013400     05  MRL-STATUS              PIC X(08).                               
013500     05  FILLER                  PIC X(01).                               
013600     05  MRL-REASON              PIC X(30).                               
013700     05  FILLER                  PIC X(153).                              
013800 01  MAINT-TRAILER-LINE REDEFINES MAINT-REPORT-LINE.                      
013900     05  MTL-LABEL               PIC X(20).                               
014000     05  FILLER                  PIC X(02).                               
014100     05  MTL-APPLIED             PIC ZZZ,ZZ9.                             
014200     05  FILLER                  PIC X(02).                               
014300     05  MTL-REJECTED            PIC ZZZ,ZZ9.                             
014400     05  FILLER                  PIC X(169).                              
014500 01  MAINT-LISTING-LINE REDEFINES MAINT-REPORT-LINE.                      
014600     05  MLL-ID                  PIC Z(8)9.                               
014700     05  FILLER                  PIC X(02).                               
014800     05  MLL-PARENT-OR-LANG      PIC X(20).                               
014900     05  FILLER                  PIC X(02).                               
015000     05  MLL-TITLE               PIC X(60).                               
015100     05  FILLER                  PIC X(115).                              
015200                                                                          
015300 WORKING-STORAGE SECTION.                                                 
015400*-----------------------------------------------------------------        
015500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
015600*-----------------------------------------------------------------        
015700 01          COMP-FELDER.                                                 
015800     05      C4-I1               PIC S9(04) COMP.                         
015900     05      C4-I2               PIC S9(04) COMP.                         
016000     05      C4-J1               PIC S9(04) COMP.                         
016100     05      C4-SWAP-FLAG        PIC S9(04) COMP.                         
016200                                                                          
016300     05      C9-NOTE-ANZ         PIC S9(09) COMP.                         
016400     05      C9-SHEET-ANZ        PIC S9(09) COMP.                         
016500     05      C9-SNIP-ANZ         PIC S9(09) COMP.                         
016600     05      C9-CELL-ANZ         PIC S9(09) COMP.                         
016700     05      C9-NEXT-NOTE-ID     PIC S9(09) COMP.                         
016800     05      C9-NEXT-SHEET-ID    PIC S9(09) COMP.                         
016900     05      C9-NEXT-SNIP-ID     PIC S9(09) COMP.                         
017000     05      C9-WORK-ID          PIC S9(09) COMP.                         
017100                                                                          
017200     05      C9-APPL-N           PIC S9(09) COMP.                         
017300     05      C9-REJ-N            PIC S9(09) COMP.                         
017400     05      C9-APPL-S           PIC S9(09) COMP.                         
017500     05      C9-REJ-S            PIC S9(09) COMP.                         
017600     05      C9-APPL-C           PIC S9(09) COMP.                         
017700     05      C9-REJ-C            PIC S9(09) COMP.                         
017800                                                                          
017900*-----------------------------------------------------------------        
018000* Display-Felder: Praefix D                                               
018100*-----------------------------------------------------------------        
018200 01          DISPLAY-FELDER.                                              
018300     05      D-NUM9              PIC  9(09).                              
018400                                                                          
018500*-----------------------------------------------------------------        
018600* Felder mit konstantem Inhalt: Praefix K                                 
018700*-----------------------------------------------------------------        
018800 01          KONSTANTE-FELDER.                                            
018900     05      K-MODUL             PIC X(08)          VALUE "SPKMNT0        
019000     05      K-MAX-NOTE          PIC S9(04) COMP     VALUE 500.           
019100     05      K-MAX-SHEET         PIC S9(04) COMP     VALUE  50.           
019200     05      K-MAX-SNIP          PIC S9(04) COMP     VALUE 200.           
019300     05      K-MAX-CELL          PIC S9(04) COMP     VALUE 300.           
019400     05      K-NOTE-SCRATCH      PIC S9(04) COMP     VALUE 501.           
019500     05      K-SHEET-SCRATCH     PIC S9(04) COMP     VALUE  51.           
019600     05      K-SNIP-SCRATCH      PIC S9(04) COMP     VALUE 201.           
019700                                                                          
019800*----------------------------------------------------------------*        
019900* Conditional-Felder                                                      
020000*----------------------------------------------------------------*        
020100 01          SCHALTER.                                                    
020200     05      FILE-STATUS          PIC X(02).                              
020300          88 FILE-OK                          VALUE "00".                 
020400          88 FILE-AT-END                      VALUE "10".                 
020500          88 FILE-NOK                         VALUE "01" THRU "99"        
020600     05      TRANS-EOF-SW         PIC X.                                  
020700          88 TRANS-EOF                        VALUE "Y".                  
020800          88 TRANS-NOT-EOF                    VALUE "N".                  
020900     05      NOTES-EOF-SW         PIC X.                                  
021000          88 NOTES-EOF                        VALUE "Y".                  
021100          88 NOTES-NOT-EOF                    VALUE "N".                  
021200     05      SHEETS-EOF-SW        PIC X.                                  
021300          88 SHEETS-EOF                       VALUE "Y".                  
021400          88 SHEETS-NOT-EOF                   VALUE "N".                  
021500     05      SNIPS-EOF-SW         PIC X.                                  
021600          88 SNIPS-EOF                        VALUE "Y".                  
021700          88 SNIPS-NOT-EOF                    VALUE "N".                  
021800     05      W-VALID-SW           PIC X.                                  
021900          88 W-VALID                          VALUE "Y".                  
022000          88 W-NOT-VALID                      VALUE "N".                  
022100     05      W-FOUND-SW           PIC X.                                  
022200          88 W-FOUND                          VALUE "Y".                  
022300          88 W-NOT-FOUND                      VALUE "N".                  
022400     05      W-DEMO-SW            PIC X.                                  
022500          88 W-DEMO-RUN                       VALUE "Y".                  
022600          88 W-NO-DEMO-RUN                    VALUE "N".                  
022700     05      PRG-STATUS           PIC 9.                                  
022800          88 PRG-OK                           VALUE ZERO.                 
022900          88 PRG-ABBRUCH                      VALUE 2.                    
023000                                                                          
023100*-----------------------------------------------------------------        
023200* Datum-Uhrzeitfelder (Standard-Kopierblock, hier ohne Aufruf)            
023300*-----------------------------------------------------------------        
023400 01          TAL-TIME-D.                                                  
023500     05      TAL-JHJJMMTT.                                                
023600        10   TAL-JHJJ             PIC  9(04).                             
023700        10   TAL-MM               PIC  9(02).                             
023800        10   TAL-TT               PIC  9(02).                             
023900     05      TAL-HHMI.                                                    
024000        10   TAL-HH               PIC  9(02).                             
024100        10   TAL-MI               PIC  9(02).                             
024200     05      TAL-SS               PIC  9(02).                             
024300     05      TAL-HS               PIC  9(02).                             
024400     05      TAL-MS               PIC  9(02).                             
024500 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
024600     05      TAL-TIME-N16         PIC  9(16).                             
024700     05      TAL-TIME-REST        PIC  9(02).                             
024800                                                                          
024900*-----------------------------------------------------------------        
025000* Arbeitstabelle NOTIZSTAMM (Praefix NT-)                                 
025100*-----------------------------------------------------------------        
025200* (501. Element dient als Tauschplatz beim Sortieren, siehe               
025300*  F130-SWAP-NOTE-PAIR - die Fachspezifikation begrenzt den               
025400*  Notizstamm praktisch auf 500 Saetze)                                   
025500 01          NOTE-TABELLE.                                                
025600     05      NT-ENTRY OCCURS 501 TIMES INDEXED BY NT-IX.                  
025700         10  NT-ID                PIC 9(09).                              
025800         10  NT-TITLE             PIC X(60).                              
025900         10  NT-CONTENT           PIC X(2000).                            
026000         10  NT-PARENT-ID         PIC 9(09).                              
026100         10  NT-CREATED           PIC X(19).                              
026200         10  NT-MODIFIED          PIC X(19).                              
026300         10  NT-STAT              PIC X.                                  
026400             88 NT-ACTIVE             VALUE "A".                          
026500             88 NT-DELETED            VALUE "D".                          
026600                                                                          
026700*-----------------------------------------------------------------        
026800* Arbeitstabelle TABELLENBLATT-KOPFDATEN (Praefix SH-) und                
026900* zugehoerige Zellsaetze flach in ST- (ueber alle Blaetter)               
027000*-----------------------------------------------------------------        
027100* (51. Element dient als Tauschplatz beim Sortieren)                      
027200 01          SHEET-TABELLE.                                               
027300     05      SH-ENTRY OCCURS 51 TIMES INDEXED BY SH-IX.                   
027400         10  SH-ID                PIC 9(09).                              
027500         10  SH-NAME              PIC X(40).                              
027600         10  SH-CREATED           PIC X(19).                              
027700         10  SH-MODIFIED          PIC X(19).                              
027800         10  SH-CELL-COUNT        PIC 9(04).                              
027900         10  SH-STAT              PIC X.                                  
028000             88 SH-ACTIVE             VALUE "A".                          
028100             88 SH-DELETED            VALUE "D".                          
028200 01          SHEET-CELL-TABELLE.                                          
028300     05      ST-ENTRY OCCURS 300 TIMES INDEXED BY ST-IX.                  
028400         10  ST-SHEET-ID          PIC 9(09).                              
028500         10  ST-CELL-REF          PIC X(06).                              
028600         10  ST-CELL-VALUE        PIC X(60).                              
028700                                                                          
028800*-----------------------------------------------------------------        
028900* Arbeitstabelle SCHNIPSELSTAMM (Praefix SN-)                             
029000*-----------------------------------------------------------------        
029100* (201. Element dient als Tauschplatz beim Sortieren)                     
029200 01          SNIP-TABELLE.                                                
029300     05      SN-ENTRY OCCURS 201 TIMES INDEXED BY SN-IX.                  
029400         10  SN-ID                PIC 9(09).                              
029500         10  SN-TITLE             PIC X(60).                              
029600         10  SN-CODE              PIC X(2000).                            
029700         10  SN-LANGUAGE          PIC X(20).                              
029800         10  SN-TAGS              PIC X(100).                             
029900         10  SN-CREATED           PIC X(19).                              
030000         10  SN-MODIFIED          PIC X(19).                              
030100         10  SN-STAT              PIC X.                                  
030200             88 SN-ACTIVE             VALUE "A".                          
030300             88 SN-DELETED            VALUE "D".                          
030400                                                                          
030500*-----------------------------------------------------------------        
030600* Arbeitsfelder fuer die laufende Transaktion und den aktuellen           
030700* Ablehnungsgrund                                                         
030800*-----------------------------------------------------------------        
030900 01          TRANS-ARBEITSFELDER.                                         
031000     05      W-REJECT-REASON      PIC X(30).                              
031100     05      W-RUNSTAMP           PIC X(19).                              
031200     05      W-DEMO-TAB-IX        PIC S9(04) COMP.                        
031300                                                                          
031400*-----------------------------------------------------------------        
031500* Feste Startbestueckung (Praefix DM-), je ein Eintrag entspricht         
031600* genau einer Neuanlage-Transaktion (siehe B050-DEMO-SEED)                
031700*-----------------------------------------------------------------        
031800 01          DEMO-TABELLE.                                                
031900     05      DM-ENTRY OCCURS 11 TIMES.                                    
032000         10  DM-TYPE              PIC X.                                  
032100         10  DM-PARENT-TITLE      PIC X(60).                              
032200         10  DM-TITLE             PIC X(60).                              
032300         10  DM-LANGUAGE          PIC X(20).                              
032400         10  DM-CELL-COUNT        PIC 9(01).                              
032500         10  DM-CELL-REF-1        PIC X(06).                              
032600         10  DM-CELL-VAL-1        PIC X(60).                              
032700         10  DM-CELL-REF-2        PIC X(06).                              
032800         10  DM-CELL-VAL-2        PIC X(60).                              
032900         10  DM-CELL-REF-3        PIC X(06).                              
033000         10  DM-CELL-VAL-3        PIC X(60).                              
033100                                                                          
033200*-----------------------------------------------------------------        
033300* Uebergabebereich fuer den Aufruf SPKVAL0O (Feldpruefung)                
033400*-----------------------------------------------------------------        
033500 01          VAL-LINK-REC.                                                
033600     05      VAL-FUNC             PIC X(10).                              
033700     05      VAL-RC               PIC S9(04) COMP.                        
033800     05      VAL-NAME             PIC X(60).                              
033900     05      VAL-PARENT-ID        PIC 9(09).                              
034000     05      VAL-ID-COUNT         PIC S9(04) COMP.                        
034100     05      VAL-ID-TAB OCCURS 500 TIMES                                  
034200                                  PIC 9(09).                              
034300                                                                          
034400*-----------------------------------------------------------------        
034500* Uebergabebereich fuer den Aufruf SPKHIR0O (Hierarchieregeln)            
034600*-----------------------------------------------------------------        
034700 01          HIR-LINK-REC.                                                
034800     05      HIR-FUNC             PIC X(10).                              
034900     05      HIR-RC               PIC S9(04) COMP.                        
035000     05      HIR-NOTE-ID          PIC 9(09).                              
035100     05      HIR-NEW-PARENT-ID    PIC 9(09).                              
035200     05      HIR-ID-COUNT         PIC S9(04) COMP.                        
035300     05      HIR-ID-TAB OCCURS 500 TIMES                                  
035400                                  PIC 9(09).                              
035500     05      HIR-PARENT-TAB OCCURS 500 TIMES                              
035600                                  PIC 9(09).                              
035700     05      HIR-RESULT-COUNT     PIC S9(04) COMP.                        
035800     05      HIR-RESULT-TAB OCCURS 500 TIMES                              
035900                                  PIC 9(09).                              
036000                                                                          
036100*-----------------------------------------------------------------        
036200* Uebergabebereich fuer den Aufruf SPKDTE0O (Laufzeitstempel)             
036300*-----------------------------------------------------------------        
036400 01          DTE-LINK-REC.                                                
036500     05      DTE-FUNC             PIC X(10).                              
036600     05      DTE-RC               PIC S9(04) COMP.                        
036700     05      DTE-IN-SERIAL        PIC S9(09)V9(06) COMP.                  
036800     05      DTE-IN-DATE          PIC X(10).                              
036900     05      DTE-OUT-SERIAL       PIC S9(09)V9(06) COMP.                  
037000     05      DTE-OUT-STAMP        PIC X(19).                              
037100     05      DTE-OUT-DATE         PIC X(10).                              
037200     05      DTE-OUT-TIME         PIC X(08).                              
037300                                                                          
037400*-----------------------------------------------------------------        
037500* Arbeitsfeld fuer die Fehlerablage (SPKERRL) - Name der Datei,           
037600* deren OPEN fehlschlug, wird vor PERFORM Z900 hier eingetragen           
037700*-----------------------------------------------------------------        
037800 01          W-ERR-DATEI          PIC X(20).                              
037900                                                                          
038000     COPY SPKERRL.                                                        
038100                                                                          
038200 PROCEDURE DIVISION.                                                      
038300******************************************************************        
038400* Steuerungs-Section                                                      
038500******************************************************************        
038600 A100-STEUERUNG SECTION.                                                  
038700 A100-00.                                                                 
038800     IF  SHOW-VERSION                                                     
038900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
039000         STOP RUN                                                         
039100     END-IF                                                               
039200                                                                          
039300     PERFORM B000-VORLAUF                                                 
039400     PERFORM B100-VERARBEITUNG                                            
039500     PERFORM B090-ENDE                                                    
039600     STOP RUN                                                             
039700     .                                                                    
039800 A100-99.                                                                 
039900     EXIT.                                                                
040000                                                                          
040100******************************************************************        
040200* Vorlauf - Dateien oeffnen, Staemme einlesen, Startbestueckung           
040300******************************************************************        
040400 B000-VORLAUF SECTION.                                                    
040500 B000-00.                                                                 
040600     PERFORM C000-INIT                                                    
040700                                                                          
040800     OPEN INPUT  NOTES-MASTER-FILE                                        
040900     MOVE "NOTES-MASTER-FILE" TO W-ERR-DATEI                              
041000     IF FILE-NOK                                                          
041100        PERFORM Z900-DATEIFEHLER                                          
041200     END-IF                                                               
041300     PERFORM D100-LOAD-NOTES                                              
041400        UNTIL NOTES-EOF                                                   
041500     CLOSE NOTES-MASTER-FILE                                              
041600                                                                          
041700     OPEN INPUT  SHEETS-MASTER-FILE                                       
041800     MOVE "SHEETS-MASTER-FILE" TO W-ERR-DATEI                             
041900     IF FILE-NOK                                                          
042000        PERFORM Z900-DATEIFEHLER                                          
042100     END-IF                                                               
042200     PERFORM D200-LOAD-SHEETS                                             
042300        UNTIL SHEETS-EOF                                                  
042400     CLOSE SHEETS-MASTER-FILE                                             
042500                                                                          
042600     OPEN INPUT  SNIPS-MASTER-FILE                                        
042700     MOVE "SNIPS-MASTER-FILE" TO W-ERR-DATEI                              
042800     IF FILE-NOK                                                          
042900        PERFORM Z900-DATEIFEHLER                                          
043000     END-IF                                                               
043100     PERFORM D300-LOAD-SNIPS                                              
043200        UNTIL SNIPS-EOF                                                   
043300     CLOSE SNIPS-MASTER-FILE                                              
043400                                                                          
043500     PERFORM D400-SET-NEXT-IDS                                            
043600                                                                          
043700     OPEN INPUT  TRANS-FILE                                               
043800     MOVE "TRANS-FILE" TO W-ERR-DATEI                                     
043900     IF FILE-NOK                                                          
044000        PERFORM Z900-DATEIFEHLER                                          
044100     END-IF                                                               
044200     OPEN OUTPUT MAINT-REPORT-FILE                                        
044300     MOVE "MAINT-REPORT-FILE" TO W-ERR-DATEI                              
044400     IF FILE-NOK                                                          
044500        PERFORM Z900-DATEIFEHLER                                          
044600     END-IF                                                               
044700                                                                          
044800     MOVE "RUNSTAMP" TO DTE-FUNC                                          
044900     CALL "SPKDTE0O" USING DTE-LINK-REC                                   
045000     MOVE DTE-OUT-STAMP TO W-RUNSTAMP                                     
045100                                                                          
045200     IF C9-NOTE-ANZ = ZERO                                                
045300        SET W-DEMO-RUN TO TRUE                                            
045400        PERFORM B050-DEMO-SEED                                            
045500     ELSE                                                                 
045600        SET W-NO-DEMO-RUN TO TRUE                                         
045700     END-IF                                                               
045800     .                                                                    
045900 B000-99.                                                                 
046000     EXIT.                                                                
046100                                                                          
046200******************************************************************        
046300* Startbestueckung - feste Demo-Datensaetze ueber den normalen            
046400* Neuanlage-Zweig einspielen (nur wenn Notizstamm leer vorgef.)           
046500******************************************************************        
046600 B050-DEMO-SEED SECTION.                                                  
046700 B050-00.                                                                 
046800     PERFORM E000-BUILD-DEMO-TAB                                          
046900                                                                          
047000     MOVE 1 TO W-DEMO-TAB-IX                                              
047100     PERFORM E900-APPLY-ONE-DEMO                                          
047200        UNTIL W-DEMO-TAB-IX > 11                                          
047300     .                                                                    
047400 B050-99.                                                                 
047500     EXIT.                                                                
047600                                                                          
047700******************************************************************        
047800* Nachlauf - Staemme in Sortierfolge zurueckschreiben, Report-            
047900* Trailer und -Listen schreiben, Dateien schliessen                       
048000******************************************************************        
048100 B090-ENDE SECTION.                                                       
048200 B090-00.                                                                 
048300     PERFORM F100-SORT-NOTES                                              
048400     PERFORM F200-SORT-SHEETS                                             
048500     PERFORM F300-SORT-SNIPS                                              
048600                                                                          
048700     OPEN OUTPUT NOTES-MASTER-FILE                                        
048800     MOVE "NOTES-MASTER-FILE" TO W-ERR-DATEI                              
048900     IF FILE-NOK                                                          
049000        PERFORM Z900-DATEIFEHLER                                          
049100     END-IF                                                               
049200     PERFORM G100-WRITE-NOTES                                             
049300        VARYING NT-IX FROM 1 BY 1 UNTIL NT-IX > C9-NOTE-ANZ               
049400     CLOSE NOTES-MASTER-FILE                                              
049500                                                                          
049600     OPEN OUTPUT SHEETS-MASTER-FILE                                       
049700     MOVE "SHEETS-MASTER-FILE" TO W-ERR-DATEI                             
049800     IF FILE-NOK                                                          
049900        PERFORM Z900-DATEIFEHLER                                          
050000     END-IF                                                               
050100     PERFORM G200-WRITE-SHEETS                                            
050200        VARYING SH-IX FROM 1 BY 1 UNTIL SH-IX > C9-SHEET-ANZ              
050300     CLOSE SHEETS-MASTER-FILE                                             
050400                                                                          
050500     OPEN OUTPUT SNIPS-MASTER-FILE                                        
050600     MOVE "SNIPS-MASTER-FILE" TO W-ERR-DATEI                              
050700     IF FILE-NOK                                                          
050800        PERFORM Z900-DATEIFEHLER                                          
050900     END-IF                                                               
051000     PERFORM G300-WRITE-SNIPS                                             
051100        VARYING SN-IX FROM 1 BY 1 UNTIL SN-IX > C9-SNIP-ANZ               
051200     CLOSE SNIPS-MASTER-FILE                                              
051300                                                                          
051400     MOVE "TRANSAKTIONEN N"  TO MTL-LABEL                                 
051500     MOVE C9-APPL-N TO MTL-APPLIED                                        
051600     MOVE C9-REJ-N  TO MTL-REJECTED                                       
051700     WRITE MAINT-TRAILER-LINE                                             
051800                                                                          
051900     MOVE "TRANSAKTIONEN S"  TO MTL-LABEL                                 
052000     MOVE C9-APPL-S TO MTL-APPLIED                                        
052100     MOVE C9-REJ-S  TO MTL-REJECTED                                       
052200     WRITE MAINT-TRAILER-LINE                                             
052300                                                                          
052400     MOVE "TRANSAKTIONEN C"  TO MTL-LABEL                                 
052500     MOVE C9-APPL-C TO MTL-APPLIED                                        
052600     MOVE C9-REJ-C  TO MTL-REJECTED                                       
052700     WRITE MAINT-TRAILER-LINE                                             
052800                                                                          
052900     PERFORM H100-LIST-NOTES                                              
053000     PERFORM H200-LIST-SHEETS                                             
053100     PERFORM H300-LIST-SNIPS                                              
053200                                                                          
053300     CLOSE TRANS-FILE                                                     
053400     CLOSE MAINT-REPORT-FILE                                              
053500     .                                                                    
053600 B090-99.                                                                 
053700     EXIT.                                                                
053800                                                                          
053900******************************************************************        
054000* Verarbeitung - Transaktionen bis Dateiende lesen und verteilen          
054100******************************************************************        
054200 B100-VERARBEITUNG SECTION.                                               
054300 B100-00.                                                                 
054400     PERFORM I100-READ-TRANS                                              
054500     PERFORM I200-HANDLE-TRANS                                            
054600        UNTIL TRANS-EOF                                                   
054700     .                                                                    
054800 B100-99.                                                                 
054900     EXIT.                                                                
055000                                                                          
055100******************************************************************        
055200* Initialisierung von Feldern und Strukturen                              
055300******************************************************************        
055400 C000-INIT SECTION.                                                       
055500 C000-00.                                                                 
055600     INITIALIZE SCHALTER                                                  
055700     INITIALIZE COMP-FELDER                                               
055800     MOVE ZERO TO C9-NOTE-ANZ C9-SHEET-ANZ C9-SNIP-ANZ                    
055900     .                                                                    
056000 C000-99.                                                                 
056100     EXIT.                                                                
056200                                                                          
056300******************************************************************        
056400* Notizstamm einlesen und in NOTE-TABELLE uebernehmen                     
056500******************************************************************        
056600 D100-LOAD-NOTES SECTION.                                                 
056700 D100-00.                                                                 
056800     READ NOTES-MASTER-FILE                                               
056900        AT END                                                            
057000           SET NOTES-EOF TO TRUE                                          
057100        NOT AT END                                                        
057200           ADD 1 TO C9-NOTE-ANZ                                           
057300           MOVE NOTE-ID        TO NT-ID(C9-NOTE-ANZ)                      
057400           MOVE NOTE-TITLE     TO NT-TITLE(C9-NOTE-ANZ)                   
057500           MOVE NOTE-CONTENT   TO NT-CONTENT(C9-NOTE-ANZ)                 
057600           MOVE NOTE-PARENT-ID TO NT-PARENT-ID(C9-NOTE-ANZ)               
057700           MOVE NOTE-CREATED   TO NT-CREATED(C9-NOTE-ANZ)                 
057800           MOVE NOTE-MODIFIED  TO NT-MODIFIED(C9-NOTE-ANZ)                
057900           SET NT-ACTIVE(C9-NOTE-ANZ) TO TRUE                             
058000     END-READ                                                             
058100     .                                                                    
058200 D100-99.                                                                 
058300     EXIT.                                                                
058400                                                                          
058500******************************************************************        
058600* Tabellenblatt-Stamm einlesen - Kopf- und Zellsaetze trennen             
058700******************************************************************        
058800 D200-LOAD-SHEETS SECTION.                                                
058900 D200-00.                                                                 
059000     READ SHEETS-MASTER-FILE                                              
059100        AT END                                                            
059200           SET SHEETS-EOF TO TRUE                                         
059300        NOT AT END                                                        
059400           IF SHT-REC-HEADER                                              
059500              ADD 1 TO C9-SHEET-ANZ                                       
059600              MOVE SHTH-SHEET-ID    TO SH-ID(C9-SHEET-ANZ)                
059700              MOVE SHTH-SHEET-NAME  TO SH-NAME(C9-SHEET-ANZ)              
059800              MOVE SHTH-CREATED     TO SH-CREATED(C9-SHEET-ANZ)           
059900              MOVE SHTH-MODIFIED    TO SH-MODIFIED(C9-SHEET-ANZ)          
060000              MOVE SHTH-CELL-COUNT  TO SH-CELL-COUNT(C9-SHEET-ANZ)        
060100              SET SH-ACTIVE(C9-SHEET-ANZ) TO TRUE                         
060200           ELSE                                                           
060300              ADD 1 TO C9-CELL-ANZ                                        
060400              MOVE SHTC-SHEET-ID    TO ST-SHEET-ID(C9-CELL-ANZ)           
060500              MOVE SHTC-CELL-REF    TO ST-CELL-REF(C9-CELL-ANZ)           
060600              MOVE SHTC-CELL-VALUE  TO ST-CELL-VALUE(C9-CELL-ANZ)         
060700           END-IF                                                         
060800     END-READ                                                             
060900     .                                                                    
061000 D200-99.                                                                 
061100     EXIT.                                                                
061200                                                                          
061300******************************************************************        
061400* Schnipselstamm einlesen und in SNIP-TABELLE uebernehmen                 
061500******************************************************************        
061600 D300-LOAD-SNIPS SECTION.                                                 
061700 D300-00.                                                                 
061800     READ SNIPS-MASTER-FILE                                               
061900        AT END                                                            
062000           SET SNIPS-EOF TO TRUE                                          
062100        NOT AT END                                                        
062200           ADD 1 TO C9-SNIP-ANZ                                           
062300           MOVE SNIP-ID        TO SN-ID(C9-SNIP-ANZ)                      
062400           MOVE SNIP-TITLE     TO SN-TITLE(C9-SNIP-ANZ)                   
062500           MOVE SNIP-CODE      TO SN-CODE(C9-SNIP-ANZ)                    
062600           MOVE SNIP-LANGUAGE  TO SN-LANGUAGE(C9-SNIP-ANZ)                
062700           MOVE SNIP-TAGS      TO SN-TAGS(C9-SNIP-ANZ)                    
062800           MOVE SNIP-CREATED   TO SN-CREATED(C9-SNIP-ANZ)                 
062900           MOVE SNIP-MODIFIED  TO SN-MODIFIED(C9-SNIP-ANZ)                
063000           SET SN-ACTIVE(C9-SNIP-ANZ) TO TRUE                             
063100     END-READ                                                             
063200     .                                                                    
063300 D300-99.                                                                 
063400     EXIT.                                                                
063500                                                                          
063600******************************************************************        
063700* Naechste freie Id je Satzart ermitteln (hoechste eingelesene Id         
063800* plus 1 - die Ids bleiben fortlaufend im Sinne der Fachspezifika-        
063900* tion, auch wenn zwischenzeitlich geloescht wurde)                       
064000******************************************************************        
064100 D400-SET-NEXT-IDS SECTION.                                               
064200 D400-00.                                                                 
064300     MOVE 1 TO C9-NEXT-NOTE-ID                                            
064400     MOVE 1 TO C4-I1                                                      
064500     PERFORM D410-MAX-NOTE-ID                                             
064600        UNTIL C4-I1 > C9-NOTE-ANZ                                         
064700                                                                          
064800     MOVE 1 TO C9-NEXT-SHEET-ID                                           
064900     MOVE 1 TO C4-I1                                                      
065000     PERFORM D420-MAX-SHEET-ID                                            
065100        UNTIL C4-I1 > C9-SHEET-ANZ                                        
065200                                                                          
065300     MOVE 1 TO C9-NEXT-SNIP-ID                                            
065400     MOVE 1 TO C4-I1                                                      
065500     PERFORM D430-MAX-SNIP-ID                                             
065600        UNTIL C4-I1 > C9-SNIP-ANZ                                         
065700     .                                                                    
065800 D400-99.                                                                 
065900     EXIT.                                                                
066000                                                                          
066100 D410-MAX-NOTE-ID SECTION.                                                
066200 D410-00.                                                                 
066300     IF NT-ID(C4-I1) >= C9-NEXT-NOTE-ID                                   
066400        COMPUTE C9-NEXT-NOTE-ID = NT-ID(C4-I1) + 1                        
066500     END-IF                                                               
066600     ADD 1 TO C4-I1                                                       
066700     .                                                                    
066800 D410-99.                                                                 
066900     EXIT.                                                                
067000                                                                          
067100 D420-MAX-SHEET-ID SECTION.                                               
067200 D420-00.                                                                 
067300     IF SH-ID(C4-I1) >= C9-NEXT-SHEET-ID                                  
067400        COMPUTE C9-NEXT-SHEET-ID = SH-ID(C4-I1) + 1                       
067500     END-IF                                                               
067600     ADD 1 TO C4-I1                                                       
067700     .                                                                    
067800 D420-99.                                                                 
067900     EXIT.                                                                
068000                                                                          
068100 D430-MAX-SNIP-ID SECTION.                                                
068200 D430-00.                                                                 
068300     IF SN-ID(C4-I1) >= C9-NEXT-SNIP-ID                                   
068400        COMPUTE C9-NEXT-SNIP-ID = SN-ID(C4-I1) + 1                        
068500     END-IF                                                               
068600     ADD 1 TO C4-I1                                                       
068700     .                                                                    
068800 D430-99.                                                                 
068900     EXIT.                                                                
069000                                                                          
069100******************************************************************        
069200* Feste Startbestueckung (A.03.00) - Notizen, Tabellenblaetter und        
069300* Schnipsel laut Pflichtenheft Kap. 6 als DEMO-TABELLE aufbauen.          
069400* Die Notiz "Kurze Tipps" wird als Unter-Notiz von "Programming           
069500* Tips" angelegt - dazu muss diese vor jener stehen.                      
069600******************************************************************        
069700 E000-BUILD-DEMO-TAB SECTION.                                             
069800 E000-00.                                                                 
069900     INITIALIZE DEMO-TABELLE                                              
070000                                                                          
070100     MOVE "N" TO DM-TYPE(1)                                               
070200     MOVE "Willkommen bei SPARK Personal" TO DM-TITLE(1)                  
070300                                                                          
070400     MOVE "N" TO DM-TYPE(2)                                               
070500     MOVE "Programming Tips" TO DM-TITLE(2)                               
070600                                                                          
070700     MOVE "N" TO DM-TYPE(3)                                               
070800     MOVE "Programming Tips" TO DM-PARENT-TITLE(3)                        
070900     MOVE "Kurze Tipps" TO DM-TITLE(3)                                    
071000                                                                          
071100     MOVE "N" TO DM-TYPE(4)                                               
071200     MOVE "Einkaufsliste" TO DM-TITLE(4)                                  
071300                                                                          
071400     MOVE "S" TO DM-TYPE(5)                                               
071500     MOVE "Monthly Budget" TO DM-TITLE(5)                                 
071600     MOVE 1 TO DM-CELL-COUNT(5)                                           
071700     MOVE "B8"             TO DM-CELL-REF-1(5)                            
071800     MOVE "=SUM(B4:B6)"    TO DM-CELL-VAL-1(5)                            
071900                                                                          
072000     MOVE "S" TO DM-TYPE(6)                                               
072100     MOVE "Calculator" TO DM-TITLE(6)                                     
072200     MOVE 3 TO DM-CELL-COUNT(6)                                           
072300     MOVE "B5"             TO DM-CELL-REF-1(6)                            
072400     MOVE "=SUM(B3,B4)"    TO DM-CELL-VAL-1(6)                            
072500     MOVE "B6"             TO DM-CELL-REF-2(6)                            
072600     MOVE "=AVERAGE(B3:B4)" TO DM-CELL-VAL-2(6)                           
072700     MOVE "B8"             TO DM-CELL-REF-3(6)                            
072800     MOVE "=DATE(TODAY())" TO DM-CELL-VAL-3(6)                            
072900                                                                          
073000     MOVE "C" TO DM-TYPE(7)                                               
073100     MOVE "Python" TO DM-LANGUAGE(7)                                      
073200     MOVE "Hallo Welt" TO DM-TITLE(7)                                     
073300                                                                          
073400     MOVE "C" TO DM-TYPE(8)                                               
073500     MOVE "JavaScript" TO DM-LANGUAGE(8)                                  
073600     MOVE "Array filtern" TO DM-TITLE(8)                                  
073700                                                                          
073800     MOVE "C" TO DM-TYPE(9)                                               
073900     MOVE "SQL" TO DM-LANGUAGE(9)                                         
074000     MOVE "Tabelle anlegen" TO DM-TITLE(9)                                
074100                                                                          
074200     MOVE "C" TO DM-TYPE(10)                                              
074300     MOVE "Bash" TO DM-LANGUAGE(10)                                       
074400     MOVE "Backup-Skript" TO DM-TITLE(10)                                 
074500                                                                          
074600     MOVE "C" TO DM-TYPE(11)                                              
074700     MOVE "Python" TO DM-LANGUAGE(11)                                     
074800     MOVE "Dateien einlesen" TO DM-TITLE(11)                              
074900     .                                                                    
075000 E000-99.                                                                 
075100     EXIT.                                                                
075200                                                                          
075300******************************************************************        
075400* Einen Eintrag der DEMO-TABELLE als Neuanlage-Transaktion in die         
075500* Arbeitstabellen der jeweiligen Satzart einspielen                       
075600******************************************************************        
075700 E900-APPLY-ONE-DEMO SECTION.                                             
075800 E900-00.                                                                 
075900     EVALUATE DM-TYPE(W-DEMO-TAB-IX)                                      
076000        WHEN "N"  PERFORM E910-SEED-NOTE                                  
076100        WHEN "S"  PERFORM E920-SEED-SHEET                                 
076200        WHEN "C"  PERFORM E930-SEED-SNIP                                  
076300     END-EVALUATE                                                         
076400     ADD 1 TO W-DEMO-TAB-IX                                               
076500     .                                                                    
076600 E900-99.                                                                 
076700     EXIT.                                                                
076800                                                                          
076900 E910-SEED-NOTE SECTION.                                                  
077000 E910-00.                                                                 
077100     MOVE ZERO TO C9-WORK-ID                                              
077200     IF DM-PARENT-TITLE(W-DEMO-TAB-IX) NOT = SPACE                        
077300        MOVE 1 TO C4-I1                                                   
077400        PERFORM E915-FIND-NOTE-BY-TITLE                                   
077500           UNTIL C4-I1 > C9-NOTE-ANZ OR C9-WORK-ID NOT = ZERO             
077600     END-IF                                                               
077700                                                                          
077800     ADD 1 TO C9-NOTE-ANZ                                                 
077900     MOVE C9-NEXT-NOTE-ID TO NT-ID(C9-NOTE-ANZ)                           
078000     ADD 1 TO C9-NEXT-NOTE-ID                                             
078100     MOVE DM-TITLE(W-DEMO-TAB-IX) TO NT-TITLE(C9-NOTE-ANZ)                
078200     MOVE SPACE TO NT-CONTENT(C9-NOTE-ANZ)                                
078300     MOVE C9-WORK-ID TO NT-PARENT-ID(C9-NOTE-ANZ)                         
078400     MOVE W-RUNSTAMP TO NT-CREATED(C9-NOTE-ANZ)                           
078500     MOVE W-RUNSTAMP TO NT-MODIFIED(C9-NOTE-ANZ)                          
078600     SET NT-ACTIVE(C9-NOTE-ANZ) TO TRUE                                   
078700     ADD 1 TO C9-APPL-N                                                   
078800     .                                                                    
078900 E910-99.                                                                 
079000     EXIT.                                                                
079100                                                                          
079200 E915-FIND-NOTE-BY-TITLE SECTION.                                         
079300 E915-00.                                                                 
079400     IF NT-TITLE(C4-I1) = DM-PARENT-TITLE(W-DEMO-TAB-IX)                  
079500        MOVE NT-ID(C4-I1) TO C9-WORK-ID                                   
079600     ELSE                                                                 
079700        ADD 1 TO C4-I1                                                    
079800     END-IF                                                               
079900     .                                                                    
080000 E915-99.                                                                 
080100     EXIT.                                                                
080200                                                                          
080300 E920-SEED-SHEET SECTION.                                                 
080400 E920-00.                                                                 
080500     ADD 1 TO C9-SHEET-ANZ                                                
080600     MOVE C9-NEXT-SHEET-ID TO SH-ID(C9-SHEET-ANZ)                         
080700     ADD 1 TO C9-NEXT-SHEET-ID                                            
080800     MOVE DM-TITLE(W-DEMO-TAB-IX) TO SH-NAME(C9-SHEET-ANZ)                
080900     MOVE DM-CELL-COUNT(W-DEMO-TAB-IX) TO SH-CELL-COUNT(C9-SHEET-A        
081000     MOVE W-RUNSTAMP TO SH-CREATED(C9-SHEET-ANZ)                          
081100     MOVE W-RUNSTAMP TO SH-MODIFIED(C9-SHEET-ANZ)                         
081200     SET SH-ACTIVE(C9-SHEET-ANZ) TO TRUE                                  
081300                                                                          
081400     IF DM-CELL-COUNT(W-DEMO-TAB-IX) >= 1                                 
081500        ADD 1 TO C9-CELL-ANZ                                              
081600        MOVE SH-ID(C9-SHEET-ANZ) TO ST-SHEET-ID(C9-CELL-ANZ)              
081700        MOVE DM-CELL-REF-1(W-DEMO-TAB-IX) TO ST-CELL-REF(C9-CELL-A        
081800        MOVE DM-CELL-VAL-1(W-DEMO-TAB-IX)                                 
081900                                    TO ST-CELL-VALUE(C9-CELL-ANZ)         
082000     END-IF                                                               
082100     IF DM-CELL-COUNT(W-DEMO-TAB-IX) >= 2                                 
082200        ADD 1 TO C9-CELL-ANZ                                              
082300        MOVE SH-ID(C9-SHEET-ANZ) TO ST-SHEET-ID(C9-CELL-ANZ)              
082400        MOVE DM-CELL-REF-2(W-DEMO-TAB-IX) TO ST-CELL-REF(C9-CELL-A        
082500        MOVE DM-CELL-VAL-2(W-DEMO-TAB-IX)                                 
082600                                    TO ST-CELL-VALUE(C9-CELL-ANZ)         
082700     END-IF                                                               
082800     IF DM-CELL-COUNT(W-DEMO-TAB-IX) >= 3                                 
082900        ADD 1 TO C9-CELL-ANZ                                              
083000        MOVE SH-ID(C9-SHEET-ANZ) TO ST-SHEET-ID(C9-CELL-ANZ)              
083100        MOVE DM-CELL-REF-3(W-DEMO-TAB-IX) TO ST-CELL-REF(C9-CELL-A        
083200        MOVE DM-CELL-VAL-3(W-DEMO-TAB-IX)                                 
083300                                    TO ST-CELL-VALUE(C9-CELL-ANZ)         
083400     END-IF                                                               
083500     ADD 1 TO C9-APPL-S                                                   
083600     .                                                                    
083700 E920-99.                                                                 
083800     EXIT.                                                                
083900                                                                          
084000 E930-SEED-SNIP SECTION.                                                  
084100 E930-00.                                                                 
084200     ADD 1 TO C9-SNIP-ANZ                                                 
084300     MOVE C9-NEXT-SNIP-ID TO SN-ID(C9-SNIP-ANZ)                           
084400     ADD 1 TO C9-NEXT-SNIP-ID                                             
084500     MOVE DM-TITLE(W-DEMO-TAB-IX) TO SN-TITLE(C9-SNIP-ANZ)                
084600     MOVE SPACE TO SN-CODE(C9-SNIP-ANZ)                                   
084700     MOVE DM-LANGUAGE(W-DEMO-TAB-IX) TO SN-LANGUAGE(C9-SNIP-ANZ)          
084800     MOVE SPACE TO SN-TAGS(C9-SNIP-ANZ)                                   
084900     MOVE W-RUNSTAMP TO SN-CREATED(C9-SNIP-ANZ)                           
085000     MOVE W-RUNSTAMP TO SN-MODIFIED(C9-SNIP-ANZ)                          
085100     SET SN-ACTIVE(C9-SNIP-ANZ) TO TRUE                                   
085200     ADD 1 TO C9-APPL-C                                                   
085300     .                                                                    
085400 E930-99.                                                                 
085500     EXIT.                                                                
085600                                                                          
085700******************************************************************        
085800* Eine Transaktion lesen                                                  
085900******************************************************************        
086000 I100-READ-TRANS SECTION.                                                 
086100 I100-00.                                                                 
086200     READ TRANS-FILE                                                      
086300        AT END                                                            
086400           SET TRANS-EOF TO TRUE                                          
086500     END-READ                                                             
086600     .                                                                    
086700 I100-99.                                                                 
086800     EXIT.                                                                
086900                                                                          
087000******************************************************************        
087100* Transaktion nach Aktion und Satzart verteilen, Report-Zeile             
087200* schreiben, naechste Transaktion lesen                                   
087300******************************************************************        
087400 I200-HANDLE-TRANS SECTION.                                               
087500 I200-00.                                                                 
087600     SET W-VALID TO TRUE                                                  
087700     MOVE SPACE TO W-REJECT-REASON                                        
087800                                                                          
087900     EVALUATE TRUE                                                        
088000        WHEN TRAN-ADD     PERFORM J100-DO-ADD                             
088100        WHEN TRAN-UPDATE  PERFORM J200-DO-UPDATE                          
088200        WHEN TRAN-DELETE  PERFORM J300-DO-DELETE                          
088300     END-EVALUATE                                                         
088400                                                                          
088500     MOVE TRAN-ACTION TO MRL-ACTION                                       
088600     MOVE TRAN-TYPE   TO MRL-TYPE                                         
088700     MOVE TRAN-ID     TO MRL-ID                                           
088800     IF W-VALID                                                           
088900        MOVE "APPLIED"  TO MRL-STATUS                                     
089000        MOVE SPACE      TO MRL-REASON                                     
089100     ELSE                                                                 
089200        MOVE "REJECTED" TO MRL-STATUS                                     
089300        MOVE W-REJECT-REASON TO MRL-REASON                                
089400     END-IF                                                               
089500     WRITE MAINT-REPORT-LINE                                              
089600                                                                          
089700     PERFORM I100-READ-TRANS                                              
089800     .                                                                    
089900 I200-99.                                                                 
090000     EXIT.                                                                
090100                                                                          
090200******************************************************************        
090300* Neuanlage - Pflichtfeldpruefung, PARENT-ID-Pruefung, naechste Id        
090400* Zeitstempel, Uebernahme in die Arbeitstabelle der Satzart               
090500******************************************************************        
090600 J100-DO-ADD SECTION.                                                     
090700 J100-00.                                                                 
090800     EVALUATE TRUE                                                        
090900        WHEN TRAN-TYPE-NOTE     PERFORM J110-ADD-NOTE                     
091000        WHEN TRAN-TYPE-SHEET    PERFORM J120-ADD-SHEET                    
091100        WHEN TRAN-TYPE-SNIPPET  PERFORM J130-ADD-SNIP                     
091200     END-EVALUATE                                                         
091300     .                                                                    
091400 J100-99.                                                                 
091500     EXIT.                                                                
091600                                                                          
091700 J110-ADD-NOTE SECTION.                                                   
091800 J110-00.                                                                 
091900     PERFORM K100-CHECK-NAME                                              
092000     IF W-VALID                                                           
092100        PERFORM K200-CHECK-PARENT                                         
092200     END-IF                                                               
092300                                                                          
092400     IF W-VALID                                                           
092500        ADD 1 TO C9-NOTE-ANZ                                              
092600        MOVE C9-NEXT-NOTE-ID TO NT-ID(C9-NOTE-ANZ)                        
092700        MOVE C9-NEXT-NOTE-ID TO TRAN-ID                                   
092800        ADD 1 TO C9-NEXT-NOTE-ID                                          
092900        MOVE TRAN-NAME       TO NT-TITLE(C9-NOTE-ANZ)                     
093000        MOVE TRAN-CONTENT    TO NT-CONTENT(C9-NOTE-ANZ)                   
093100        MOVE TRAN-PARENT-ID  TO NT-PARENT-ID(C9-NOTE-ANZ)                 
093200        MOVE W-RUNSTAMP      TO NT-CREATED(C9-NOTE-ANZ)                   
093300        MOVE W-RUNSTAMP      TO NT-MODIFIED(C9-NOTE-ANZ)                  
093400        SET NT-ACTIVE(C9-NOTE-ANZ) TO TRUE                                
093500        ADD 1 TO C9-APPL-N                                                
093600     ELSE                                                                 
093700        ADD 1 TO C9-REJ-N                                                 
093800     END-IF                                                               
093900     .                                                                    
094000 J110-99.                                                                 
094100     EXIT.                                                                
094200                                                                          
094300 J120-ADD-SHEET SECTION.                                                  
094400 J120-00.                                                                 
094500     PERFORM K100-CHECK-NAME                                              
094600     IF W-VALID                                                           
094700        ADD 1 TO C9-SHEET-ANZ                                             
094800        MOVE C9-NEXT-SHEET-ID TO SH-ID(C9-SHEET-ANZ)                      
094900        MOVE C9-NEXT-SHEET-ID TO TRAN-ID                                  
095000        ADD 1 TO C9-NEXT-SHEET-ID                                         
095100        MOVE TRAN-NAME         TO SH-NAME(C9-SHEET-ANZ)                   
095200        MOVE TRAN-CELL-COUNT   TO SH-CELL-COUNT(C9-SHEET-ANZ)             
095300        MOVE W-RUNSTAMP        TO SH-CREATED(C9-SHEET-ANZ)                
095400        MOVE W-RUNSTAMP        TO SH-MODIFIED(C9-SHEET-ANZ)               
095500        SET SH-ACTIVE(C9-SHEET-ANZ) TO TRUE                               
095600                                                                          
095700        MOVE 1 TO C4-I1                                                   
095800        PERFORM K300-COPY-ONE-CELL                                        
095900           UNTIL C4-I1 > TRAN-CELL-COUNT                                  
096000        ADD 1 TO C9-APPL-S                                                
096100     ELSE                                                                 
096200        ADD 1 TO C9-REJ-S                                                 
096300     END-IF                                                               
096400     .                                                                    
096500 J120-99.                                                                 
096600     EXIT.                                                                
096700                                                                          
096800 K300-COPY-ONE-CELL SECTION.                                              
096900 K300-00.                                                                 
097000     ADD 1 TO C9-CELL-ANZ                                                 
097100     MOVE SH-ID(C9-SHEET-ANZ)        TO ST-SHEET-ID(C9-CELL-ANZ)          
097200     MOVE TRAN-CELL-REF(C4-I1)       TO ST-CELL-REF(C9-CELL-ANZ)          
097300     MOVE TRAN-CELL-VALUE(C4-I1)     TO ST-CELL-VALUE(C9-CELL-ANZ)        
097400     ADD 1 TO C4-I1                                                       
097500     .                                                                    
097600 K300-99.                                                                 
097700     EXIT.                                                                
097800                                                                          
097900 J130-ADD-SNIP SECTION.                                                   
098000 J130-00.                                                                 
098100     PERFORM K100-CHECK-NAME                                              
098200     IF W-VALID                                                           
098300        ADD 1 TO C9-SNIP-ANZ                                              
098400        MOVE C9-NEXT-SNIP-ID TO SN-ID(C9-SNIP-ANZ)                        
098500        MOVE C9-NEXT-SNIP-ID TO TRAN-ID                                   
098600        ADD 1 TO C9-NEXT-SNIP-ID                                          
098700        MOVE TRAN-NAME       TO SN-TITLE(C9-SNIP-ANZ)                     
098800        MOVE TRAN-CONTENT    TO SN-CODE(C9-SNIP-ANZ)                      
098900        MOVE TRAN-LANGUAGE   TO SN-LANGUAGE(C9-SNIP-ANZ)                  
099000        MOVE TRAN-TAGS       TO SN-TAGS(C9-SNIP-ANZ)                      
099100        MOVE W-RUNSTAMP      TO SN-CREATED(C9-SNIP-ANZ)                   
099200        MOVE W-RUNSTAMP      TO SN-MODIFIED(C9-SNIP-ANZ)                  
099300        SET SN-ACTIVE(C9-SNIP-ANZ) TO TRUE                                
099400        ADD 1 TO C9-APPL-C                                                
099500     ELSE                                                                 
099600        ADD 1 TO C9-REJ-C                                                 
099700     END-IF                                                               
099800     .                                                                    
099900 J130-99.                                                                 
100000     EXIT.                                                                
100100                                                                          
100200******************************************************************        
100300* Aenderung - Satz per Id suchen, Feldpruefung, ggf. Umhaengen            
100400* der Elternnotiz ueber SPKHIR0O, MODIFIED neu stempeln                   
100500******************************************************************        
100600 J200-DO-UPDATE SECTION.                                                  
100700 J200-00.                                                                 
100800     EVALUATE TRUE                                                        
100900        WHEN TRAN-TYPE-NOTE     PERFORM J210-UPDATE-NOTE                  
101000        WHEN TRAN-TYPE-SHEET    PERFORM J220-UPDATE-SHEET                 
101100        WHEN TRAN-TYPE-SNIPPET  PERFORM J230-UPDATE-SNIP                  
101200     END-EVALUATE                                                         
101300     .                                                                    
101400 J200-99.                                                                 
101500     EXIT.                                                                
101600                                                                          
101700 J210-UPDATE-NOTE SECTION.                                                
101800 J210-00.                                                                 
101900     SET W-NOT-FOUND TO TRUE                                              
102000     MOVE 1 TO C4-I1                                                      
102100     PERFORM K400-FIND-NOTE-BY-ID                                         
102200        UNTIL C4-I1 > C9-NOTE-ANZ OR W-FOUND                              
102300                                                                          
102400     IF W-NOT-FOUND                                                       
102500        SET W-NOT-VALID TO TRUE                                           
102600        MOVE "ID NICHT GEFUNDEN" TO W-REJECT-REASON                       
102700        ADD 1 TO C9-REJ-N                                                 
102800        EXIT SECTION                                                      
102900     END-IF                                                               
103000                                                                          
103100     PERFORM K100-CHECK-NAME                                              
103200     IF W-VALID AND TRAN-PARENT-ID NOT = NT-PARENT-ID(C4-I1)              
103300        PERFORM K500-CHECK-REPARENT                                       
103400     END-IF                                                               
103500     IF W-VALID                                                           
103600        PERFORM K200-CHECK-PARENT                                         
103700     END-IF                                                               
103800                                                                          
103900     IF W-VALID                                                           
104000        MOVE TRAN-NAME      TO NT-TITLE(C4-I1)                            
104100        MOVE TRAN-CONTENT   TO NT-CONTENT(C4-I1)                          
104200        MOVE TRAN-PARENT-ID TO NT-PARENT-ID(C4-I1)                        
104300        MOVE W-RUNSTAMP     TO NT-MODIFIED(C4-I1)                         
104400        ADD 1 TO C9-APPL-N                                                
104500     ELSE                                                                 
104600        ADD 1 TO C9-REJ-N                                                 
104700     END-IF                                                               
104800     .                                                                    
104900 J210-99.                                                                 
105000     EXIT.                                                                
105100                                                                          
105200 K400-FIND-NOTE-BY-ID SECTION.                                            
105300 K400-00.                                                                 
105400     IF NT-ID(C4-I1) = TRAN-ID AND NT-ACTIVE(C4-I1)                       
105500        SET W-FOUND TO TRUE                                               
105600     ELSE                                                                 
105700        ADD 1 TO C4-I1                                                    
105800     END-IF                                                               
105900     .                                                                    
106000 K400-99.                                                                 
106100     EXIT.                                                                
106200                                                                          
106300 J220-UPDATE-SHEET SECTION.                                               
106400 J220-00.                                                                 
106500     SET W-NOT-FOUND TO TRUE                                              
106600     MOVE 1 TO C4-I1                                                      
106700     PERFORM K410-FIND-SHEET-BY-ID                                        
106800        UNTIL C4-I1 > C9-SHEET-ANZ OR W-FOUND                             
106900                                                                          
107000     IF W-NOT-FOUND                                                       
107100        SET W-NOT-VALID TO TRUE                                           
107200        MOVE "ID NICHT GEFUNDEN" TO W-REJECT-REASON                       
107300        ADD 1 TO C9-REJ-S                                                 
107400        EXIT SECTION                                                      
107500     END-IF                                                               
107600                                                                          
107700     PERFORM K100-CHECK-NAME                                              
107800     IF W-VALID                                                           
107900        MOVE TRAN-NAME       TO SH-NAME(C4-I1)                            
108000        MOVE TRAN-CELL-COUNT TO SH-CELL-COUNT(C4-I1)                      
108100        MOVE W-RUNSTAMP      TO SH-MODIFIED(C4-I1)                        
108200        PERFORM K420-REMOVE-OLD-CELLS                                     
108300        MOVE 1 TO C4-I2                                                   
108400        PERFORM K430-COPY-UPDATE-CELL                                     
108500           UNTIL C4-I2 > TRAN-CELL-COUNT                                  
108600        ADD 1 TO C9-APPL-S                                                
108700     ELSE                                                                 
108800        ADD 1 TO C9-REJ-S                                                 
108900     END-IF                                                               
109000     .                                                                    
109100 J220-99.                                                                 
109200     EXIT.                                                                
109300                                                                          
109400 K410-FIND-SHEET-BY-ID SECTION.                                           
109500 K410-00.                                                                 
109600     IF SH-ID(C4-I1) = TRAN-ID AND SH-ACTIVE(C4-I1)                       
109700        SET W-FOUND TO TRUE                                               
109800     ELSE                                                                 
109900        ADD 1 TO C4-I1                                                    
110000     END-IF                                                               
110100     .                                                                    
110200 K410-99.                                                                 
110300     EXIT.                                                                
110400                                                                          
110500 K420-REMOVE-OLD-CELLS SECTION.                                           
110600 K420-00.                                                                 
110700     MOVE 1 TO C4-J1                                                      
110800     PERFORM K425-MARK-ONE-OLD-CELL                                       
110900        UNTIL C4-J1 > C9-CELL-ANZ                                         
111000     .                                                                    
111100 K420-99.                                                                 
111200     EXIT.                                                                
111300                                                                          
111400 K425-MARK-ONE-OLD-CELL SECTION.                                          
111500 K425-00.                                                                 
111600     IF ST-SHEET-ID(C4-J1) = SH-ID(C4-I1)                                 
111700        MOVE ZERO TO ST-SHEET-ID(C4-J1)                                   
111800     END-IF                                                               
111900     ADD 1 TO C4-J1                                                       
112000     .                                                                    
112100 K425-99.                                                                 
112200     EXIT.                                                                
112300                                                                          
112400 K430-COPY-UPDATE-CELL SECTION.                                           
112500 K430-00.                                                                 
112600     ADD 1 TO C9-CELL-ANZ                                                 
112700     MOVE SH-ID(C4-I1)                TO ST-SHEET-ID(C9-CELL-ANZ)         
112800     MOVE TRAN-CELL-REF(C4-I2)        TO ST-CELL-REF(C9-CELL-ANZ)         
112900     MOVE TRAN-CELL-VALUE(C4-I2)      TO ST-CELL-VALUE(C9-CELL-ANZ        
113000     ADD 1 TO C4-I2                                                       
113100     .                                                                    
113200 K430-99.                                                                 
113300     EXIT.                                                                
113400                                                                          
113500 J230-UPDATE-SNIP SECTION.                                                
113600 J230-00.                                                                 
113700     SET W-NOT-FOUND TO TRUE                                              
113800     MOVE 1 TO C4-I1                                                      
113900     PERFORM K440-FIND-SNIP-BY-ID                                         
114000        UNTIL C4-I1 > C9-SNIP-ANZ OR W-FOUND                              
114100                                                                          
114200     IF W-NOT-FOUND                                                       
114300        SET W-NOT-VALID TO TRUE                                           
114400        MOVE "ID NICHT GEFUNDEN" TO W-REJECT-REASON                       
114500        ADD 1 TO C9-REJ-C                                                 
114600        EXIT SECTION                                                      
114700     END-IF                                                               
114800                                                                          
114900     PERFORM K100-CHECK-NAME                                              
115000     IF W-VALID                                                           
115100        MOVE TRAN-NAME     TO SN-TITLE(C4-I1)                             
115200        MOVE TRAN-CONTENT  TO SN-CODE(C4-I1)                              
115300        MOVE TRAN-LANGUAGE TO SN-LANGUAGE(C4-I1)                          
115400        MOVE TRAN-TAGS     TO SN-TAGS(C4-I1)                              
115500        MOVE W-RUNSTAMP    TO SN-MODIFIED(C4-I1)                          
115600        ADD 1 TO C9-APPL-C                                                
115700     ELSE                                                                 
115800        ADD 1 TO C9-REJ-C                                                 
115900     END-IF                                                               
116000     .                                                                    
116100 J230-99.                                                                 
116200     EXIT.                                                                
116300                                                                          
116400 K440-FIND-SNIP-BY-ID SECTION.                                            
116500 K440-00.                                                                 
116600     IF SN-ID(C4-I1) = TRAN-ID AND SN-ACTIVE(C4-I1)                       
116700        SET W-FOUND TO TRUE                                               
116800     ELSE                                                                 
116900        ADD 1 TO C4-I1                                                    
117000     END-IF                                                               
117100     .                                                                    
117200 K440-99.                                                                 
117300     EXIT.                                                                
117400                                                                          
117500******************************************************************        
117600* Loeschung - Satz per Id suchen; bei Notizen zusaetzlich die             
117700* Kaskade ueber SPKHIR0O ermitteln und alle betroffenen Notizen           
117800* als geloescht markieren                                                 
117900******************************************************************        
118000 J300-DO-DELETE SECTION.                                                  
118100 J300-00.                                                                 
118200     EVALUATE TRUE                                                        
118300        WHEN TRAN-TYPE-NOTE     PERFORM J310-DELETE-NOTE                  
118400        WHEN TRAN-TYPE-SHEET    PERFORM J320-DELETE-SHEET                 
118500        WHEN TRAN-TYPE-SNIPPET  PERFORM J330-DELETE-SNIP                  
118600     END-EVALUATE                                                         
118700     .                                                                    
118800 J300-99.                                                                 
118900     EXIT.                                                                
119000                                                                          
119100 J310-DELETE-NOTE SECTION.                                                
119200 J310-00.                                                                 
119300     SET W-NOT-FOUND TO TRUE                                              
119400     MOVE 1 TO C4-I1                                                      
119500     PERFORM K400-FIND-NOTE-BY-ID                                         
119600        UNTIL C4-I1 > C9-NOTE-ANZ OR W-FOUND                              
119700                                                                          
119800     IF W-NOT-FOUND                                                       
119900        SET W-NOT-VALID TO TRUE                                           
120000        MOVE "ID NICHT GEFUNDEN" TO W-REJECT-REASON                       
120100        ADD 1 TO C9-REJ-N                                                 
120200        EXIT SECTION                                                      
120300     END-IF                                                               
120400                                                                          
120500     MOVE "CASCADE" TO HIR-FUNC                                           
120600     MOVE TRAN-ID   TO HIR-NOTE-ID                                        
120700     MOVE C9-NOTE-ANZ TO HIR-ID-COUNT                                     
120800     MOVE 1 TO C4-J1                                                      
120900     PERFORM K450-COPY-ID-TAB                                             
121000        UNTIL C4-J1 > C9-NOTE-ANZ                                         
121100     CALL "SPKHIR0O" USING HIR-LINK-REC                                   
121200                                                                          
121300     MOVE 1 TO C4-J1                                                      
121400     PERFORM K460-MARK-CASCADE-DELETED                                    
121500        UNTIL C4-J1 > HIR-RESULT-COUNT                                    
121600                                                                          
121700     SET NT-DELETED(C4-I1) TO TRUE                                        
121800     ADD 1 TO C9-APPL-N                                                   
121900     .                                                                    
122000 J310-99.                                                                 
122100     EXIT.                                                                
122200                                                                          
122300 K450-COPY-ID-TAB SECTION.                                                
122400 K450-00.                                                                 
122500     MOVE NT-ID(C4-J1)        TO HIR-ID-TAB(C4-J1)                        
122600     MOVE NT-PARENT-ID(C4-J1) TO HIR-PARENT-TAB(C4-J1)                    
122700     ADD 1 TO C4-J1                                                       
122800     .                                                                    
122900 K450-99.                                                                 
123000     EXIT.                                                                
123100                                                                          
123200 K460-MARK-CASCADE-DELETED SECTION.                                       
123300 K460-00.                                                                 
123400     MOVE 1 TO C4-I2                                                      
123500     PERFORM K465-MARK-ONE-IF-MATCH                                       
123600        UNTIL C4-I2 > C9-NOTE-ANZ                                         
123700     ADD 1 TO C4-J1                                                       
123800     .                                                                    
123900 K460-99.                                                                 
124000     EXIT.                                                                
124100                                                                          
124200 K465-MARK-ONE-IF-MATCH SECTION.                                          
124300 K465-00.                                                                 
124400     IF NT-ID(C4-I2) = HIR-RESULT-TAB(C4-J1)                              
124500        SET NT-DELETED(C4-I2) TO TRUE                                     
124600     END-IF                                                               
124700     ADD 1 TO C4-I2                                                       
124800     .                                                                    
124900 K465-99.                                                                 
125000     EXIT.                                                                
125100                                                                          
125200 J320-DELETE-SHEET SECTION.                                               
125300 J320-00.                                                                 
125400     SET W-NOT-FOUND TO TRUE                                              
125500     MOVE 1 TO C4-I1                                                      
125600     PERFORM K410-FIND-SHEET-BY-ID                                        
125700        UNTIL C4-I1 > C9-SHEET-ANZ OR W-FOUND                             
125800                                                                          
125900     IF W-NOT-FOUND                                                       
126000        SET W-NOT-VALID TO TRUE                                           
126100        MOVE "ID NICHT GEFUNDEN" TO W-REJECT-REASON                       
126200        ADD 1 TO C9-REJ-S                                                 
126300        EXIT SECTION                                                      
126400     END-IF                                                               
126500                                                                          
126600     SET SH-DELETED(C4-I1) TO TRUE                                        
126700     PERFORM K420-REMOVE-OLD-CELLS                                        
126800     ADD 1 TO C9-APPL-S                                                   
126900     .                                                                    
127000 J320-99.                                                                 
127100     EXIT.                                                                
127200                                                                          
127300 J330-DELETE-SNIP SECTION.                                                
127400 J330-00.                                                                 
127500     SET W-NOT-FOUND TO TRUE                                              
127600     MOVE 1 TO C4-I1                                                      
127700     PERFORM K440-FIND-SNIP-BY-ID                                         
127800        UNTIL C4-I1 > C9-SNIP-ANZ OR W-FOUND                              
127900                                                                          
128000     IF W-NOT-FOUND                                                       
128100        SET W-NOT-VALID TO TRUE                                           
128200        MOVE "ID NICHT GEFUNDEN" TO W-REJECT-REASON                       
128300        ADD 1 TO C9-REJ-C                                                 
128400        EXIT SECTION                                                      
128500     END-IF                                                               
128600                                                                          
128700     SET SN-DELETED(C4-I1) TO TRUE                                        
128800     ADD 1 TO C9-APPL-C                                                   
128900     .                                                                    
129000 J330-99.                                                                 
129100     EXIT.                                                                
129200                                                                          
129300******************************************************************        
129400* Pflichtfeldpruefung TITLE/NAME ueber SPKVAL0O                           
129500******************************************************************        
129600 K100-CHECK-NAME SECTION.                                                 
129700 K100-00.                                                                 
129800     MOVE "CHKNAME" TO VAL-FUNC                                           
129900     MOVE TRAN-NAME  TO VAL-NAME                                          
130000     CALL "SPKVAL0O" USING VAL-LINK-REC                                   
130100                                                                          
130200     IF VAL-RC NOT = ZERO                                                 
130300        SET W-NOT-VALID TO TRUE                                           
130400        MOVE "NAME FEHLT" TO W-REJECT-REASON                              
130500     END-IF                                                               
130600     .                                                                    
130700 K100-99.                                                                 
130800     EXIT.                                                                
130900                                                                          
131000******************************************************************        
131100* PARENT-ID-Existenzpruefung ueber SPKVAL0O (nur Notizen)                 
131200******************************************************************        
131300 K200-CHECK-PARENT SECTION.                                               
131400 K200-00.                                                                 
131500     MOVE "CHKPARENT"   TO VAL-FUNC                                       
131600     MOVE TRAN-PARENT-ID TO VAL-PARENT-ID                                 
131700     MOVE C9-NOTE-ANZ    TO VAL-ID-COUNT                                  
131800     MOVE 1 TO C4-J1                                                      
131900     PERFORM K210-COPY-VAL-ID-TAB                                         
132000        UNTIL C4-J1 > C9-NOTE-ANZ                                         
132100     CALL "SPKVAL0O" USING VAL-LINK-REC                                   
132200                                                                          
132300     IF VAL-RC NOT = ZERO                                                 
132400        SET W-NOT-VALID TO TRUE                                           
132500        MOVE "PARENT-ID UNBEKANNT" TO W-REJECT-REASON                     
132600     END-IF                                                               
132700     .                                                                    
132800 K200-99.                                                                 
132900     EXIT.                                                                
133000                                                                          
133100 K210-COPY-VAL-ID-TAB SECTION.                                            
133200 K210-00.                                                                 
133300     MOVE NT-ID(C4-J1) TO VAL-ID-TAB(C4-J1)                               
133400     ADD 1 TO C4-J1                                                       
133500     .                                                                    
133600 K210-99.                                                                 
133700     EXIT.                                                                
133800                                                                          
133900******************************************************************        
134000* Umhaengepruefung (Selbstbezug / Zyklus) ueber SPKHIR0O, nur wenn        
134100* sich PARENT-ID gegenueber dem gespeicherten Wert aendert                
134200******************************************************************        
134300 K500-CHECK-REPARENT SECTION.                                             
134400 K500-00.                                                                 
134500     MOVE "CHKCYCLE" TO HIR-FUNC                                          
134600     MOVE TRAN-ID     TO HIR-NOTE-ID                                      
134700     MOVE TRAN-PARENT-ID TO HIR-NEW-PARENT-ID                             
134800     MOVE C9-NOTE-ANZ TO HIR-ID-COUNT                                     
134900     MOVE 1 TO C4-J1                                                      
135000     PERFORM K450-COPY-ID-TAB                                             
135100        UNTIL C4-J1 > C9-NOTE-ANZ                                         
135200     CALL "SPKHIR0O" USING HIR-LINK-REC                                   
135300                                                                          
135400     IF HIR-RC NOT = ZERO                                                 
135500        SET W-NOT-VALID TO TRUE                                           
135600        IF HIR-RC = 1                                                     
135700           MOVE "SELBSTBEZUG" TO W-REJECT-REASON                          
135800        ELSE                                                              
135900           MOVE "ZYKLUS" TO W-REJECT-REASON                               
136000        END-IF                                                            
136100     END-IF                                                               
136200     .                                                                    
136300 K500-99.                                                                 
136400     EXIT.                                                                
136500                                                                          
136600******************************************************************        
136700* Notizstamm sortieren - Wurzelnotizen (PARENT-ID = 0) und Kinder         
136800* je Elternnotiz jeweils nach TITLE (vorgeschriebene Listenfolge)         
136900******************************************************************        
137000 F100-SORT-NOTES SECTION.                                                 
137100 F100-00.                                                                 
137200     MOVE 1 TO C4-SWAP-FLAG                                               
137300     PERFORM F110-BUBBLE-PASS-NOTES                                       
137400        UNTIL C4-SWAP-FLAG = ZERO                                         
137500     .                                                                    
137600 F100-99.                                                                 
137700     EXIT.                                                                
137800                                                                          
137900 F110-BUBBLE-PASS-NOTES SECTION.                                          
138000 F110-00.                                                                 
138100     MOVE ZERO TO C4-SWAP-FLAG                                            
138200     MOVE 1 TO C4-I1                                                      
138300     PERFORM F120-COMPARE-NOTE-PAIR                                       
138400        UNTIL C4-I1 > C9-NOTE-ANZ - 1                                     
138500     .                                                                    
138600 F110-99.                                                                 
138700     EXIT.                                                                
138800                                                                          
138900 F120-COMPARE-NOTE-PAIR SECTION.                                          
139000 F120-00.                                                                 
139100     IF NT-PARENT-ID(C4-I1) > NT-PARENT-ID(C4-I1 + 1)                     
139200     OR (NT-PARENT-ID(C4-I1) = NT-PARENT-ID(C4-I1 + 1)                    
139300         AND NT-TITLE(C4-I1) > NT-TITLE(C4-I1 + 1))                       
139400        PERFORM F130-SWAP-NOTE-PAIR                                       
139500        MOVE 1 TO C4-SWAP-FLAG                                            
139600     END-IF                                                               
139700     ADD 1 TO C4-I1                                                       
139800     .                                                                    
139900 F120-99.                                                                 
140000     EXIT.                                                                
140100                                                                          
140200 F130-SWAP-NOTE-PAIR SECTION.                                             
140300 F130-00.                                                                 
140400     MOVE NT-ENTRY(C4-I1)     TO NT-ENTRY(K-NOTE-SCRATCH)                 
140500     MOVE NT-ENTRY(C4-I1 + 1) TO NT-ENTRY(C4-I1)                          
140600     MOVE NT-ENTRY(K-NOTE-SCRATCH) TO NT-ENTRY(C4-I1 + 1)                 
140700     .                                                                    
140800 F130-99.                                                                 
140900     EXIT.                                                                
141000                                                                          
141100******************************************************************        
141200* Tabellenblatt-Stamm sortieren - vorgeschriebene Folge nach NAME         
141300******************************************************************        
141400 F200-SORT-SHEETS SECTION.                                                
141500 F200-00.                                                                 
141600     MOVE 1 TO C4-SWAP-FLAG                                               
141700     PERFORM F210-BUBBLE-PASS-SHEETS                                      
141800        UNTIL C4-SWAP-FLAG = ZERO                                         
141900     .                                                                    
142000 F200-99.                                                                 
142100     EXIT.                                                                
142200                                                                          
142300 F210-BUBBLE-PASS-SHEETS SECTION.                                         
142400 F210-00.                                                                 
142500     MOVE ZERO TO C4-SWAP-FLAG                                            
142600     MOVE 1 TO C4-I1                                                      
142700     PERFORM F220-COMPARE-SHEET-PAIR                                      
142800        UNTIL C4-I1 > C9-SHEET-ANZ - 1                                    
142900     .                                                                    
143000 F210-99.                                                                 
143100     EXIT.                                                                
143200                                                                          
143300 F220-COMPARE-SHEET-PAIR SECTION.                                         
143400 F220-00.                                                                 
143500     IF SH-NAME(C4-I1) > SH-NAME(C4-I1 + 1)                               
143600        MOVE SH-ENTRY(C4-I1)     TO SH-ENTRY(K-SHEET-SCRATCH)             
143700        MOVE SH-ENTRY(C4-I1 + 1) TO SH-ENTRY(C4-I1)                       
143800        MOVE SH-ENTRY(K-SHEET-SCRATCH) TO SH-ENTRY(C4-I1 + 1)             
143900        MOVE 1 TO C4-SWAP-FLAG                                            
144000     END-IF                                                               
144100     ADD 1 TO C4-I1                                                       
144200     .                                                                    
144300 F220-99.                                                                 
144400     EXIT.                                                                
144500                                                                          
144600******************************************************************        
144700* Schnipselstamm sortieren - vorgeschriebene Folge LANGUAGE, TITLE        
144800******************************************************************        
144900 F300-SORT-SNIPS SECTION.                                                 
145000 F300-00.                                                                 
145100     MOVE 1 TO C4-SWAP-FLAG                                               
145200     PERFORM F310-BUBBLE-PASS-SNIPS                                       
145300        UNTIL C4-SWAP-FLAG = ZERO                                         
145400     .                                                                    
145500 F300-99.                                                                 
145600     EXIT.                                                                
145700                                                                          
145800 F310-BUBBLE-PASS-SNIPS SECTION.                                          
145900 F310-00.                                                                 
146000     MOVE ZERO TO C4-SWAP-FLAG                                            
146100     MOVE 1 TO C4-I1                                                      
146200     PERFORM F320-COMPARE-SNIP-PAIR                                       
146300        UNTIL C4-I1 > C9-SNIP-ANZ - 1                                     
146400     .                                                                    
146500 F310-99.                                                                 
146600     EXIT.                                                                
146700                                                                          
146800 F320-COMPARE-SNIP-PAIR SECTION.                                          
146900 F320-00.                                                                 
147000     IF SN-LANGUAGE(C4-I1) > SN-LANGUAGE(C4-I1 + 1)                       
147100     OR (SN-LANGUAGE(C4-I1) = SN-LANGUAGE(C4-I1 + 1)                      
147200         AND SN-TITLE(C4-I1) > SN-TITLE(C4-I1 + 1))                       
147300        MOVE SN-ENTRY(C4-I1)     TO SN-ENTRY(K-SNIP-SCRATCH)              
147400        MOVE SN-ENTRY(C4-I1 + 1) TO SN-ENTRY(C4-I1)                       
147500        MOVE SN-ENTRY(K-SNIP-SCRATCH) TO SN-ENTRY(C4-I1 + 1)              
147600        MOVE 1 TO C4-SWAP-FLAG                                            
147700     END-IF                                                               
147800     ADD 1 TO C4-I1                                                       
147900     .                                                                    
148000 F320-99.                                                                 
148100     EXIT.                                                                
148200                                                                          
148300******************************************************************        
148400* Notizstamm zurueckschreiben - geloeschte Saetze werden nicht            
148500* wieder ausgegeben (tatsaechliches Entfernen aus dem Stamm)              
148600******************************************************************        
148700 G100-WRITE-NOTES SECTION.                                                
148800 G100-00.                                                                 
148900     IF NT-ACTIVE(NT-IX)                                                  
149000        MOVE NT-ID(NT-IX)       TO NOTE-ID                                
149100        MOVE NT-TITLE(NT-IX)    TO NOTE-TITLE                             
149200        MOVE NT-CONTENT(NT-IX)  TO NOTE-CONTENT                           
149300        MOVE NT-PARENT-ID(NT-IX) TO NOTE-PARENT-ID                        
149400        MOVE NT-CREATED(NT-IX)  TO NOTE-CREATED                           
149500        MOVE NT-MODIFIED(NT-IX) TO NOTE-MODIFIED                          
149600        WRITE SPK-NOTE-RECORD                                             
149700     END-IF                                                               
149800     .                                                                    
149900 G100-99.                                                                 
150000     EXIT.                                                                
150100                                                                          
150200******************************************************************        
150300* Tabellenblatt-Stamm zurueckschreiben - je Blatt ein Kopfsatz,           
150400* gefolgt von dessen Zellsaetzen                                          
150500******************************************************************        
150600 G200-WRITE-SHEETS SECTION.                                               
150700 G200-00.                                                                 
150800     IF SH-ACTIVE(SH-IX)                                                  
150900        MOVE "H"                TO SHTH-REC-TYPE                          
151000        MOVE SH-ID(SH-IX)        TO SHTH-SHEET-ID                         
151100        MOVE SH-NAME(SH-IX)      TO SHTH-SHEET-NAME                       
151200        MOVE SH-CELL-COUNT(SH-IX) TO SHTH-CELL-COUNT                      
151300        MOVE SH-CREATED(SH-IX)   TO SHTH-CREATED                          
151400        MOVE SH-MODIFIED(SH-IX)  TO SHTH-MODIFIED                         
151500        WRITE SPK-SHEET-HEADER-REC                                        
151600                                                                          
151700        MOVE 1 TO C4-J1                                                   
151800        PERFORM G210-WRITE-ONE-CELL                                       
151900           UNTIL C4-J1 > C9-CELL-ANZ                                      
152000     END-IF                                                               
152100     .                                                                    
152200 G200-99.                                                                 
152300     EXIT.                                                                
152400                                                                          
152500 G210-WRITE-ONE-CELL SECTION.                                             
152600 G210-00.                                                                 
152700     IF ST-SHEET-ID(C4-J1) = SH-ID(SH-IX)                                 
152800        MOVE "C"                TO SHTC-REC-TYPE                          
152900        MOVE ST-SHEET-ID(C4-J1)  TO SHTC-SHEET-ID                         
153000        MOVE ST-CELL-REF(C4-J1)  TO SHTC-CELL-REF                         
153100        MOVE ST-CELL-VALUE(C4-J1) TO SHTC-CELL-VALUE                      
153200        WRITE SPK-SHEET-CELL-REC                                          
153300     END-IF                                                               
153400     ADD 1 TO C4-J1                                                       
153500     .                                                                    
153600 G210-99.                                                                 
153700     EXIT.                                                                
153800                                                                          
153900******************************************************************        
154000* Schnipselstamm zurueckschreiben                                         
154100******************************************************************        
154200 G300-WRITE-SNIPS SECTION.                                                
154300 G300-00.                                                                 
154400     IF SN-ACTIVE(SN-IX)                                                  
154500        MOVE SN-ID(SN-IX)       TO SNIP-ID                                
154600        MOVE SN-TITLE(SN-IX)    TO SNIP-TITLE                             
154700        MOVE SN-CODE(SN-IX)     TO SNIP-CODE                              
154800        MOVE SN-LANGUAGE(SN-IX) TO SNIP-LANGUAGE                          
154900        MOVE SN-TAGS(SN-IX)     TO SNIP-TAGS                              
155000        MOVE SN-CREATED(SN-IX)  TO SNIP-CREATED                           
155100        MOVE SN-MODIFIED(SN-IX) TO SNIP-MODIFIED                          
155200        WRITE SPK-SNIPPET-RECORD                                          
155300     END-IF                                                               
155400     .                                                                    
155500 G300-99.                                                                 
155600     EXIT.                                                                
155700                                                                          
155800******************************************************************        
155900* Notizliste auf den Pflegereport schreiben (bereits in der               
156000* vorgeschriebenen Folge sortiert - siehe F100-SORT-NOTES)                
156100******************************************************************        
156200 H100-LIST-NOTES SECTION.                                                 
156300 H100-00.                                                                 
156400     MOVE 1 TO C4-I1                                                      
156500     PERFORM H110-LIST-ONE-NOTE                                           
156600        UNTIL C4-I1 > C9-NOTE-ANZ                                         
156700     .                                                                    
156800 H100-99.                                                                 
156900     EXIT.                                                                
157000                                                                          
157100 H110-LIST-ONE-NOTE SECTION.                                              
157200 H110-00.                                                                 
157300     IF NT-ACTIVE(C4-I1)                                                  
157400        MOVE NT-ID(C4-I1) TO MLL-ID                                       
157500        MOVE NT-PARENT-ID(C4-I1) TO D-NUM9                                
157600        MOVE D-NUM9 TO MLL-PARENT-OR-LANG                                 
157700        MOVE NT-TITLE(C4-I1) TO MLL-TITLE                                 
157800        WRITE MAINT-LISTING-LINE                                          
157900     END-IF                                                               
158000     ADD 1 TO C4-I1                                                       
158100     .                                                                    
158200 H110-99.                                                                 
158300     EXIT.                                                                
158400                                                                          
158500******************************************************************        
158600* Tabellenblattliste auf den Pflegereport schreiben                       
158700******************************************************************        
158800 H200-LIST-SHEETS SECTION.                                                
158900 H200-00.                                                                 
159000     MOVE 1 TO C4-I1                                                      
159100     PERFORM H210-LIST-ONE-SHEET                                          
159200        UNTIL C4-I1 > C9-SHEET-ANZ                                        
159300     .                                                                    
159400 H200-99.                                                                 
159500     EXIT.                                                                
159600                                                                          
159700 H210-LIST-ONE-SHEET SECTION.                                             
159800 H210-00.                                                                 
159900     IF SH-ACTIVE(C4-I1)                                                  
160000        MOVE SH-ID(C4-I1) TO MLL-ID                                       
160100        MOVE SPACE TO MLL-PARENT-OR-LANG                                  
160200        MOVE SH-NAME(C4-I1) TO MLL-TITLE                                  
160300        WRITE MAINT-LISTING-LINE                                          
160400     END-IF                                                               
160500     ADD 1 TO C4-I1                                                       
160600     .                                                                    
160700 H210-99.                                                                 
160800     EXIT.                                                                
160900                                                                          
161000******************************************************************        
161100* Schnipselliste auf den Pflegereport schreiben                           
161200******************************************************************        
161300 H300-LIST-SNIPS SECTION.                                                 
161400 H300-00.                                                                 
161500     MOVE 1 TO C4-I1                                                      
161600     PERFORM H310-LIST-ONE-SNIP                                           
161700        UNTIL C4-I1 > C9-SNIP-ANZ                                         
161800     .                                                                    
161900 H300-99.                                                                 
162000     EXIT.                                                                
162100                                                                          
162200 H310-LIST-ONE-SNIP SECTION.                                              
162300 H310-00.                                                                 
162400     IF SN-ACTIVE(C4-I1)                                                  
162500        MOVE SN-ID(C4-I1) TO MLL-ID                                       
162600        MOVE SN-LANGUAGE(C4-I1) TO MLL-PARENT-OR-LANG                     
162700        MOVE SN-TITLE(C4-I1) TO MLL-TITLE                                 
162800        WRITE MAINT-LISTING-LINE                                          
162900     END-IF                                                               
163000     ADD 1 TO C4-I1                                                       
163100     .                                                                    
163200 H310-99.                                                                 
163300     EXIT.                                                                
163400                                                                          
163500******************************************************************        
163600* Dateifehlerbehandlung - ersetzt bei SPARK Personal die teuere           
163700* Z001-SQLERROR des Mutterprogramms (kein SQL hier), Aufbau sonst         
163800* wie gewohnt (Regeln siehe SPKERRL-Fehlerablage)                         
163900******************************************************************        
164000 Z900-DATEIFEHLER SECTION.                                                
164100 Z900-00.                                                                 
164200     MOVE 1          TO ERR-STAT                                          
164300     MOVE K-MODUL    TO ERR-MODUL-NAME                                    
164400     MOVE "FE"       TO ERR-KZ                                            
164500     MOVE SPACES     TO ERR-TEXT                                          
164600     STRING "OPEN FEHLER " W-ERR-DATEI " STATUS=" FILE-STATUS             
164700        DELIMITED BY SIZE INTO ERR-TEXT                                   
164800     PERFORM Z999-ERRLOG                                                  
164900     .                                                                    
165000 Z900-99.                                                                 
165100     EXIT.                                                                
165200                                                                          
165300******************************************************************        
165400* Fehlersatz auf SYSOUT ausgeben und Lauf abbrechen - SPARK               
165500* Personal hat keine zentrale Fehlertabelle wie =MSGLIB/WSYS022C,         
165600* daher Ausgabe auf Konsole statt CALL "WSYS022"                          
165700******************************************************************        
165800 Z999-ERRLOG SECTION.                                                     
165900 Z999-00.                                                                 
166000     DISPLAY "*** " ERR-MODUL-NAME " FEHLER " ERR-KZ " *** "              
166100             ERR-TEXT                                                     
166200     SET PRG-ABBRUCH TO TRUE                                              
166300     STOP RUN                                                             
166400     .                                                                    
166500 Z999-99.                                                                 
166600     EXIT.                                                                
166700                                                                          
166800******************************************************************        
166900* ENDE Source-Programm                                                    
167000******************************************************************        
