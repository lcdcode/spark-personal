000100*****************************************************************         
000200* Copybook       :: SPKSRCH                                               
000300* Kurzbeschr.    :: Satzbild SEARCH-FILE (Suchauftraege)                  
000400*----------------------------------------------------------------*        
000500* Vers. | Datum    | von | Kommentar                                      
000600*-------|----------|-----|---------------------------------------*        
000700*A.00.00|1992-06-10| wkr | Neuerstellung fuer Stapel-Suche                
000800*A.01.00|1999-01-18| hrm | Jahr-2000: keine Aenderung am Satzbild         
000900*----------------------------------------------------------------*        
001000 01      SPK-SEARCH-RECORD.                                               
001100     05  SRCH-TARGET             PIC X(01).                               
001200         88  SRCH-TARGET-NOTES       VALUE "N".                           
001300         88  SRCH-TARGET-SNIPPETS    VALUE "S".                           
001400         88  SRCH-TARGET-LANGUAGE    VALUE "L".                           
001500     05  SRCH-QUERY               PIC X(40).                              
001600     05  FILLER                   PIC X(19).                              
