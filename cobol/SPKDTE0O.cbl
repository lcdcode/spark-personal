000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. SPKDTE0O.                                                    
001000 AUTHOR.          H.R. MUELLER.                                           
001100 INSTALLATION.    SPARK PERSONAL - WISSENSSPEICHER.                       
001200 DATE-WRITTEN.    1986-02-11.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY.        NUR FUER INTERNEN GEBRAUCH.                             
001500                                                                          
001600                                                                          
001700*****************************************************************         
001800* Letzte Aenderung :: 2000-11-30                                          
001900* Letzte Version   :: A.03.01                                             
002000* Kurzbeschreibung :: Untermodul Datum/Uhrzeit fuer Formel-Maschin        
002100* Auftrag          :: WIKB-014                                            
002200*                                                                         
002300* Aenderungen (Version und Datum in Variable K-MODUL aendern)             
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002500*----------------------------------------------------------------*        
002600* Vers. | Datum    | von | Kommentar                             *        
002700*-------|----------|-----|---------------------------------------*        
002800*A.00.00|1986-02-11| hrm | Neuerstellung - Serialtag seit Epoche          
002900*A.00.01|1986-02-14| hrm | Schaltjahrpruefung korrigiert (Jahrh.)         
003000*A.01.00|1988-09-30| wkr | Funktion DTOS fuer Zellbezug auf Datum         
003100*A.01.01|1991-03-05| hrm | TIME-Ausgabe auf HH:MM:SS umgestellt           
003200*A.02.00|1994-07-19| wkr | Funktion NOW (Bruchteil Serialtag)             
003300*A.02.01|1996-11-08| hrm | Rundungsfehler bei NOW behoben (C18-VAL        
003400*A.03.00|1999-01-18| hrm | JAHR-2000-FIX: Jahrhundert aus ACCEPT-         
003500*       |          |     | DATE (JJ) wird ab JJ < 70 auf 20JJ             
003600*       |          |     | gesetzt, sonst 19JJ (Epoche 1970-01-01)        
003700*A.03.01|2000-11-30| wkr | Schwelle in C400-GET-RUNSTAMP von JJ<70        
003800*       |          |     | auf JJ<60 herabgesetzt (Revision WIKB-         
003900*       |          |     | 014, laengerer Vorlauf vor Jahrhundert-        
004000*       |          |     | wende der Schwelle selbst)                     
004100*----------------------------------------------------------------*        
004200*                                                                         
004300* Programmbeschreibung                                                    
004400* --------------------                                                    
004500*                                                                         
004600* Liefert dem Rufer (SPKRCL0O Formel-Maschine, SPKMNT0O Pflege-           
004700* lauf, SPKRET0O Sicherungs-Retention) Datums- und Zeitwerte auf          
004800* Basis des Serialtags (Tage seit 1970-01-01), analog zur                 
004900* Quell-Spezifikation der Formel-Funktionen TODAY/NOW/DATE/TIME.          
005000*                                                                         
005100******************************************************************        
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     SWITCH-15 IS ANZEIGE-VERSION                                         
005700         ON STATUS IS SHOW-VERSION                                        
005800     CLASS ALPHNUM IS "0123456789"                                        
005900                      "abcdefghijklmnopqrstuvwxyz"                        
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006100                      " .,;-_!$%&/=*+".                                   
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800                                                                          
006900 WORKING-STORAGE SECTION.                                                 
007000*-----------------------------------------------------------------        
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007200*-----------------------------------------------------------------        
007300 01          COMP-FELDER.                                                 
007400     05      C4-ANZ              PIC S9(04) COMP.                         
007500     05      C4-COUNT            PIC S9(04) COMP.                         
007600     05      C4-YR               PIC S9(04) COMP.                         
007700     05      C4-MM               PIC S9(04) COMP.                         
007800     05      C4-DD               PIC S9(04) COMP.                         
007900     05      C4-CUM              PIC S9(04) COMP.                         
008000     05      C4-REST             PIC S9(04) COMP.                         
008100     05      C4-QUO              PIC S9(04) COMP.                         
008200                                                                          
008300     05      C4-X.                                                        
008400      10                         PIC X VALUE LOW-VALUE.                   
008500      10     C4-X2               PIC X.                                   
008600     05      C4-NUM REDEFINES C4-X                                        
008700                                 PIC S9(04) COMP.                         
008800                                                                          
008900     05      C9-SER-DAYS         PIC S9(09) COMP.                         
009000     05      C9-SECS-OF-DAY      PIC S9(09) COMP.                         
009100                                                                          
009200     05      C18-VAL             PIC S9(18) COMP.                         
009300                                                                          
009400*-----------------------------------------------------------------        
009500* Display-Felder: Praefix D                                               
009600*-----------------------------------------------------------------        
009700 01          DISPLAY-FELDER.                                              
009800     05      D-NUM1              PIC  9.                                  
009900     05      D-NUM2              PIC  9(02).                              
010000     05      D-NUM4              PIC -9(04).                              
010100     05      D-NUM9              PIC  9(09).                              
010200                                                                          
010300*-----------------------------------------------------------------        
010400* Felder mit konstantem Inhalt: Praefix K                                 
010500*-----------------------------------------------------------------        
010600 01          KONSTANTE-FELDER.                                            
010700     05      K-MODUL             PIC X(08)          VALUE "SPKDTE0        
010800     05      K-EPOCHE-JAHR       PIC 9(04) COMP      VALUE 1970.          
010900                                                                          
011000*----------------------------------------------------------------*        
011100* Conditional-Felder                                                      
011200*----------------------------------------------------------------*        
011300 01          SCHALTER.                                                    
011400     05      PRG-STATUS          PIC 9.                                   
011500          88 PRG-OK                          VALUE ZERO.                  
011600          88 PRG-NOK                         VALUE 1 THRU 9.              
011700          88 PRG-ABBRUCH                     VALUE 2.                     
011800                                                                          
011900     05      LEAP-FLAG           PIC 9       VALUE ZERO.                  
012000          88 LEAP-YES                        VALUE 1.                     
012100          88 LEAP-NO                         VALUE ZERO.                  
012200                                                                          
012300*-----------------------------------------------------------------        
012400* Lauf-Datum/Uhrzeit (fuer ACCEPT FROM DATE/TIME)                         
012500*-----------------------------------------------------------------        
012600 01          WS-RUN-DATE6        PIC 9(06).                               
012700 01          WS-RUN-DATE6-PARTS REDEFINES WS-RUN-DATE6.                   
012800     05      WS-RUN-YY           PIC 9(02).                               
012900     05      WS-RUN-MM           PIC 9(02).                               
013000     05      WS-RUN-DD           PIC 9(02).                               
013100                                                                          
013200 01          WS-RUN-TIME8        PIC 9(08).                               
013300 01          WS-RUN-TIME8-PARTS REDEFINES WS-RUN-TIME8.                   
013400     05      WS-RUN-HH           PIC 9(02).                               
013500     05      WS-RUN-MI           PIC 9(02).                               
013600     05      WS-RUN-SS           PIC 9(02).                               
013700     05      WS-RUN-CS           PIC 9(02).                               
013800                                                                          
013900 01          WS-RUN-CENTURY      PIC 9(02).                               
014000 01          WS-RUN-YYYY         PIC 9(04).                               
014100                                                                          
014200*-----------------------------------------------------------------        
014300* Arbeitsfelder fuer Datumsaufbereitung                                   
014400*-----------------------------------------------------------------        
014500 01          W-DATE-IN.                                                   
014600     05      W-DATE-YYYY         PIC 9(04).                               
014700     05      FILLER              PIC X VALUE "-".                         
014800     05      W-DATE-MM           PIC 9(02).                               
014900     05      FILLER              PIC X VALUE "-".                         
015000     05      W-DATE-DD           PIC 9(02).                               
015100 01          W-DATE-IN-X REDEFINES W-DATE-IN                              
015200                                 PIC X(10).                               
015300                                                                          
015400 01          W-TIME-OUT.                                                  
015500     05      W-TIME-HH           PIC 9(02).                               
015600     05      FILLER              PIC X VALUE ":".                         
015700     05      W-TIME-MI           PIC 9(02).                               
015800     05      FILLER              PIC X VALUE ":".                         
015900     05      W-TIME-SS           PIC 9(02).                               
016000 01          W-TIME-OUT-X REDEFINES W-TIME-OUT                            
016100                                 PIC X(08).                               
016200                                                                          
016300 01          W-STAMP-OUT.                                                 
016400     05      W-STAMP-DATE        PIC X(10).                               
016500     05      FILLER              PIC X VALUE SPACE.                       
016600     05      W-STAMP-TIME        PIC X(08).                               
016700                                                                          
016800 LINKAGE SECTION.                                                         
016900*-->    Uebergabe aus Hauptprogrammen SPKRCL0O / SPKMNT0O / SPKRET        
017000 01     LINK-REC.                                                         
017100    05  LINK-HDR.                                                         
017200     10 LINK-FUNC                PIC X(10).                               
017300          88 LINK-FN-RUNSTAMP        VALUE "RUNSTAMP".                    
017400          88 LINK-FN-TODAY           VALUE "TODAY".                       
017500          88 LINK-FN-NOW             VALUE "NOW".                         
017600          88 LINK-FN-DATE            VALUE "DATE".                        
017700          88 LINK-FN-TIME            VALUE "TIME".                        
017800          88 LINK-FN-DTOS            VALUE "DTOS".                        
017900     10 LINK-RC                  PIC S9(04) COMP.                         
018000*       0    = OK                                                         
018100*       9999 = Programmabbruch - Aufrufer muss reagieren                  
018200    05  LINK-DATA.                                                        
018300     10 LINK-IN-SERIAL           PIC S9(09)V9(06) COMP.                   
018400     10 LINK-IN-DATE             PIC X(10).                               
018500     10 LINK-OUT-SERIAL          PIC S9(09)V9(06) COMP.                   
018600     10 LINK-OUT-STAMP           PIC X(19).                               
018700     10 LINK-OUT-DATE            PIC X(10).                               
018800     10 LINK-OUT-TIME            PIC X(08).                               
018900                                                                          
019000 PROCEDURE DIVISION USING LINK-REC.                                       
019100******************************************************************        
019200* Steuerungs-Section                                                      
019300******************************************************************        
019400 A100-STEUERUNG SECTION.                                                  
019500 A100-00.                                                                 
019600     IF  SHOW-VERSION                                                     
019700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
019800         STOP RUN                                                         
019900     END-IF                                                               
020000                                                                          
020100     PERFORM B000-VORLAUF                                                 
020200     PERFORM B100-VERARBEITUNG                                            
020300     PERFORM B090-ENDE                                                    
020400     EXIT PROGRAM                                                         
020500     .                                                                    
020600 A100-99.                                                                 
020700     EXIT.                                                                
020800                                                                          
020900******************************************************************        
021000* Vorlauf                                                                 
021100******************************************************************        
021200 B000-VORLAUF SECTION.                                                    
021300 B000-00.                                                                 
021400     PERFORM C000-INIT                                                    
021500     .                                                                    
021600 B000-99.                                                                 
021700     EXIT.                                                                
021800                                                                          
021900******************************************************************        
022000* Ende                                                                    
022100******************************************************************        
022200 B090-ENDE SECTION.                                                       
022300 B090-00.                                                                 
022400     IF PRG-ABBRUCH                                                       
022500        MOVE 9999 TO LINK-RC                                              
022600     ELSE                                                                 
022700        MOVE ZERO TO LINK-RC                                              
022800     END-IF                                                               
022900     .                                                                    
023000 B090-99.                                                                 
023100     EXIT.                                                                
023200                                                                          
023300******************************************************************        
023400* Verarbeitung - Funktionsverteiler ueber LINK-FUNC                       
023500******************************************************************        
023600 B100-VERARBEITUNG SECTION.                                               
023700 B100-00.                                                                 
023800     EVALUATE TRUE                                                        
023900        WHEN LINK-FN-RUNSTAMP   PERFORM C400-GET-RUNSTAMP                 
024000        WHEN LINK-FN-TODAY      PERFORM C400-GET-RUNSTAMP                 
024100                                 MOVE C9-SER-DAYS TO LINK-OUT-SERI        
024200        WHEN LINK-FN-NOW        PERFORM C400-GET-RUNSTAMP                 
024300                                 PERFORM C500-ADD-FRACTION                
024400        WHEN LINK-FN-DATE       PERFORM C200-SERIAL-TO-DATE               
024500                                 MOVE W-DATE-IN-X TO LINK-OUT-DATE        
024600        WHEN LINK-FN-TIME       PERFORM C300-SERIAL-TO-TIME               
024700                                 MOVE W-TIME-OUT-X TO LINK-OUT-TIM        
024800        WHEN LINK-FN-DTOS       MOVE LINK-IN-DATE TO W-DATE-IN-X          
024900                                 PERFORM C100-DATE-TO-SERIAL              
025000                                 MOVE C9-SER-DAYS TO LINK-OUT-SERI        
025100        WHEN OTHER              SET PRG-ABBRUCH TO TRUE                   
025200     END-EVALUATE                                                         
025300     .                                                                    
025400 B100-99.                                                                 
025500     EXIT.                                                                
025600                                                                          
025700******************************************************************        
025800* Initialisierung von Feldern und Strukturen                              
025900******************************************************************        
026000 C000-INIT SECTION.                                                       
026100 C000-00.                                                                 
026200     INITIALIZE SCHALTER                                                  
026300     .                                                                    
026400 C000-99.                                                                 
026500     EXIT.                                                                
026600                                                                          
026700******************************************************************        
026800* Datum (W-DATE-IN) in Serialtag (Tage seit 1970-01-01) wandeln           
026900******************************************************************        
027000 C100-DATE-TO-SERIAL SECTION.                                             
027100 C100-00.                                                                 
027200     MOVE ZERO TO C9-SER-DAYS                                             
027300     MOVE K-EPOCHE-JAHR TO C4-YR                                          
027400                                                                          
027500*--> Tage der vollen Jahre seit der Epoche aufsummieren                   
027600     PERFORM C105-ACCUM-YEAR                                              
027700        UNTIL C4-YR = W-DATE-YYYY                                         
027800                                                                          
027900*--> Tage der vollen Monate des Zieljahres aufsummieren                   
028000     MOVE W-DATE-YYYY TO C4-YR                                            
028100     PERFORM C110-LEAP-TEST                                               
028200     PERFORM C120-CUM-MONTH-DAYS                                          
028300     ADD C4-CUM TO C9-SER-DAYS                                            
028400                                                                          
028500*--> restliche Tage des Zielmonats                                        
028600     ADD W-DATE-DD TO C9-SER-DAYS                                         
028700     SUBTRACT 1 FROM C9-SER-DAYS                                          
028800     .                                                                    
028900 C100-99.                                                                 
029000     EXIT.                                                                
029100                                                                          
029200******************************************************************        
029300* Ein volles Jahr (C4-YR) zum Serialtag-Zaehler addieren                  
029400******************************************************************        
029500 C105-ACCUM-YEAR SECTION.                                                 
029600 C105-00.                                                                 
029700     PERFORM C110-LEAP-TEST                                               
029800     IF LEAP-YES                                                          
029900        ADD 366 TO C9-SER-DAYS                                            
030000     ELSE                                                                 
030100        ADD 365 TO C9-SER-DAYS                                            
030200     END-IF                                                               
030300     ADD 1 TO C4-YR                                                       
030400     .                                                                    
030500 C105-99.                                                                 
030600     EXIT.                                                                
030700                                                                          
030800******************************************************************        
030900* Schaltjahrpruefung fuer C4-YR (Gregorianischer Kalender)                
031000******************************************************************        
031100 C110-LEAP-TEST SECTION.                                                  
031200 C110-00.                                                                 
031300     SET LEAP-NO TO TRUE                                                  
031400     DIVIDE C4-YR BY 4 GIVING C4-QUO REMAINDER C4-REST                    
031500     IF C4-REST NOT = ZERO                                                
031600        EXIT SECTION                                                      
031700     END-IF                                                               
031800     DIVIDE C4-YR BY 100 GIVING C4-QUO REMAINDER C4-REST                  
031900     IF C4-REST NOT = ZERO                                                
032000        SET LEAP-YES TO TRUE                                              
032100        EXIT SECTION                                                      
032200     END-IF                                                               
032300     DIVIDE C4-YR BY 400 GIVING C4-QUO REMAINDER C4-REST                  
032400     IF C4-REST = ZERO                                                    
032500        SET LEAP-YES TO TRUE                                              
032600     END-IF                                                               
032700     .                                                                    
032800 C110-99.                                                                 
032900     EXIT.                                                                
033000                                                                          
033100******************************************************************        
033200* Kumulierte Tage vor Beginn des Monats W-DATE-MM in C4-CUM               
033300******************************************************************        
033400 C120-CUM-MONTH-DAYS SECTION.                                             
033500 C120-00.                                                                 
033600     EVALUATE W-DATE-MM                                                   
033700        WHEN 1  MOVE    0 TO C4-CUM                                       
033800        WHEN 2  MOVE   31 TO C4-CUM                                       
033900        WHEN 3  MOVE   59 TO C4-CUM                                       
034000        WHEN 4  MOVE   90 TO C4-CUM                                       
034100        WHEN 5  MOVE  120 TO C4-CUM                                       
034200        WHEN 6  MOVE  151 TO C4-CUM                                       
034300        WHEN 7  MOVE  181 TO C4-CUM                                       
034400        WHEN 8  MOVE  212 TO C4-CUM                                       
034500        WHEN 9  MOVE  243 TO C4-CUM                                       
034600        WHEN 10 MOVE  273 TO C4-CUM                                       
034700        WHEN 11 MOVE  304 TO C4-CUM                                       
034800        WHEN 12 MOVE  334 TO C4-CUM                                       
034900     END-EVALUATE                                                         
035000     IF W-DATE-MM > 2 AND LEAP-YES                                        
035100        ADD 1 TO C4-CUM                                                   
035200     END-IF                                                               
035300     .                                                                    
035400 C120-99.                                                                 
035500     EXIT.                                                                
035600                                                                          
035700******************************************************************        
035800* Serialtag (LINK-IN-SERIAL, Ganzzahlteil) in Datum wandeln               
035900******************************************************************        
036000 C200-SERIAL-TO-DATE SECTION.                                             
036100 C200-00.                                                                 
036200     MOVE LINK-IN-SERIAL TO C9-SER-DAYS                                   
036300     MOVE K-EPOCHE-JAHR TO C4-YR                                          
036400     MOVE C9-SER-DAYS TO C4-REST                                          
036500                                                                          
036600*--> volle Jahre abziehen, bis der Rest ins Zieljahr passt                
036700     PERFORM C110-LEAP-TEST                                               
036800     PERFORM C210-SUB-YEAR                                                
036900        UNTIL ( LEAP-NO  AND C4-REST < 365 )                              
037000           OR ( LEAP-YES AND C4-REST < 366 )                              
037100     MOVE C4-YR TO W-DATE-YYYY                                            
037200                                                                          
037300*--> groessten Monat ermitteln, dessen Monatsanfang <= Rest liegt         
037400     MOVE 12 TO W-DATE-MM                                                 
037500     PERFORM C120-CUM-MONTH-DAYS                                          
037600     PERFORM C220-STEP-DOWN-MONTH                                         
037700        UNTIL C4-CUM NOT > C4-REST                                        
037800     COMPUTE W-DATE-DD = C4-REST - C4-CUM + 1                             
037900     .                                                                    
038000 C200-99.                                                                 
038100     EXIT.                                                                
038200                                                                          
038300******************************************************************        
038400* Ein volles Jahr beim Rueckrechnen Serialtag -> Datum abziehen           
038500******************************************************************        
038600 C210-SUB-YEAR SECTION.                                                   
038700 C210-00.                                                                 
038800     IF LEAP-YES                                                          
038900        SUBTRACT 366 FROM C4-REST                                         
039000     ELSE                                                                 
039100        SUBTRACT 365 FROM C4-REST                                         
039200     END-IF                                                               
039300     ADD 1 TO C4-YR                                                       
039400     PERFORM C110-LEAP-TEST                                               
039500     .                                                                    
039600 C210-99.                                                                 
039700     EXIT.                                                                
039800                                                                          
039900******************************************************************        
040000* Monatsnummer um eins herabsetzen (Suche von Monat 12 abwaerts)          
040100******************************************************************        
040200 C220-STEP-DOWN-MONTH SECTION.                                            
040300 C220-00.                                                                 
040400     SUBTRACT 1 FROM W-DATE-MM                                            
040500     PERFORM C120-CUM-MONTH-DAYS                                          
040600     .                                                                    
040700 C220-99.                                                                 
040800     EXIT.                                                                
040900                                                                          
041000******************************************************************        
041100* Bruchteil Serialtag (LINK-IN-SERIAL) in Uhrzeit HH:MM:SS wandeln        
041200******************************************************************        
041300 C300-SERIAL-TO-TIME SECTION.                                             
041400 C300-00.                                                                 
041500     MOVE LINK-IN-SERIAL TO C9-SER-DAYS                                   
041600     COMPUTE C9-SECS-OF-DAY ROUNDED =                                     
041700             ( LINK-IN-SERIAL - C9-SER-DAYS ) * 86400                     
041800     IF C9-SECS-OF-DAY < ZERO                                             
041900        MOVE ZERO TO C9-SECS-OF-DAY                                       
042000     END-IF                                                               
042100     DIVIDE C9-SECS-OF-DAY BY 3600 GIVING C4-YR REMAINDER C4-REST         
042200     MOVE C4-YR TO W-TIME-HH                                              
042300     DIVIDE C4-REST BY 60 GIVING C4-MM REMAINDER C4-DD                    
042400     MOVE C4-MM TO W-TIME-MI                                              
042500     MOVE C4-DD TO W-TIME-SS                                              
042600     .                                                                    
042700 C300-99.                                                                 
042800     EXIT.                                                                
042900                                                                          
043000******************************************************************        
043100* Lauf-Zeitstempel (C9-SER-DAYS + W-STAMP-OUT) aus ACCEPT FROM            
043200* DATE/TIME aufbauen - siehe Aenderung A.03.00 (Jahr-2000-Fix)            
043300******************************************************************        
043400 C400-GET-RUNSTAMP SECTION.                                               
043500 C400-00.                                                                 
043600     ACCEPT WS-RUN-DATE6 FROM DATE                                        
043700     ACCEPT WS-RUN-TIME8 FROM TIME                                        
043800                                                                          
043900*--> Jahr-2000-Fix, Schwelle A.03.01 von 70 auf 60 nachgezogen            
044000     IF WS-RUN-YY < 60                                                    
044100        MOVE 20 TO WS-RUN-CENTURY                                         
044200     ELSE                                                                 
044300        MOVE 19 TO WS-RUN-CENTURY                                         
044400     END-IF                                                               
044500     COMPUTE WS-RUN-YYYY = WS-RUN-CENTURY * 100 + WS-RUN-YY               
044600                                                                          
044700     MOVE WS-RUN-YYYY    TO W-DATE-YYYY                                   
044800     MOVE WS-RUN-MM      TO W-DATE-MM                                     
044900     MOVE WS-RUN-DD      TO W-DATE-DD                                     
045000     PERFORM C100-DATE-TO-SERIAL                                          
045100                                                                          
045200     MOVE WS-RUN-HH TO W-TIME-HH                                          
045300     MOVE WS-RUN-MI TO W-TIME-MI                                          
045400     MOVE WS-RUN-SS TO W-TIME-SS                                          
045500                                                                          
045600     MOVE W-DATE-IN-X  TO W-STAMP-DATE                                    
045700     MOVE W-TIME-OUT-X TO W-STAMP-TIME                                    
045800     MOVE SPACES       TO LINK-OUT-STAMP                                  
045900     STRING W-STAMP-DATE DELIMITED BY SIZE,                               
046000            " "          DELIMITED BY SIZE,                               
046100            W-STAMP-TIME DELIMITED BY SIZE                                
046200       INTO LINK-OUT-STAMP                                                
046300     .                                                                    
046400 C400-99.                                                                 
046500     EXIT.                                                                
046600                                                                          
046700******************************************************************        
046800* Bruchteil des Laufzeitpunkts zum Serialtag addieren (fuer NOW)          
046900******************************************************************        
047000 C500-ADD-FRACTION SECTION.                                               
047100 C500-00.                                                                 
047200     COMPUTE C18-VAL =                                                    
047300             ( WS-RUN-HH * 3600 + WS-RUN-MI * 60 + WS-RUN-SS )            
047400     COMPUTE LINK-OUT-SERIAL ROUNDED =                                    
047500             C9-SER-DAYS + ( C18-VAL / 86400 )                            
047600     .                                                                    
047700 C500-99.                                                                 
047800     EXIT.                                                                
047900                                                                          
048000******************************************************************        
048100* ENDE Source-Programm                                                    
048200******************************************************************        
