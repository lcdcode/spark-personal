000100*****************************************************************         
000200* Copybook       :: SPKSNIP                                               
000300* Kurzbeschr.    :: Satzbild SNIPPETS-MASTER (Code-Schnipsel)             
000400*----------------------------------------------------------------*        
000500* Vers. | Datum    | von | Kommentar                                      
000600*-------|----------|-----|---------------------------------------*        
000700*A.00.00|1986-02-11| hrm | Neuerstellung fuer Code-Ablage                 
000800*A.01.00|1993-11-29| wkr | Feld SNIP-TAGS fuer freie Schlagworte          
000900*A.02.00|1999-01-18| hrm | Jahr-2000: Zeitstempel bleiben 4-stelli        
001000*----------------------------------------------------------------*        
001100 01      SPK-SNIPPET-RECORD.                                              
001200     05  SNIP-ID                 PIC 9(09).                               
001300     05  SNIP-TITLE               PIC X(60).                              
001400     05  SNIP-CODE                PIC X(2000).                            
001500     05  SNIP-LANGUAGE            PIC X(20).                              
001600     05  SNIP-TAGS                PIC X(100).                             
001700     05  SNIP-CREATED             PIC X(19).                              
001800     05  SNIP-CREATED-PARTS REDEFINES SNIP-CREATED.                       
001900         10  SNIP-CRE-YYYY        PIC X(04).                              
002000         10  FILLER               PIC X(01).                              
002100         10  SNIP-CRE-MM          PIC X(02).                              
002200         10  FILLER               PIC X(01).                              
002300         10  SNIP-CRE-DD          PIC X(02).                              
002400         10  FILLER               PIC X(01).                              
002500         10  SNIP-CRE-HH          PIC X(02).                              
002600         10  FILLER               PIC X(01).                              
002700         10  SNIP-CRE-MI          PIC X(02).                              
002800         10  FILLER               PIC X(01).                              
002900         10  SNIP-CRE-SS          PIC X(02).                              
003000     05  SNIP-MODIFIED            PIC X(19).                              
003100     05  SNIP-MODIFIED-PARTS REDEFINES SNIP-MODIFIED.                     
003200         10  SNIP-MOD-YYYY        PIC X(04).                              
003300         10  FILLER               PIC X(01).                              
003400         10  SNIP-MOD-MM          PIC X(02).                              
003500         10  FILLER               PIC X(01).                              
003600         10  SNIP-MOD-DD          PIC X(02).                              
003700         10  FILLER               PIC X(01).                              
003800         10  SNIP-MOD-HH          PIC X(02).                              
003900         10  FILLER               PIC X(01).                              
004000         10  SNIP-MOD-MI          PIC X(02).                              
004100         10  FILLER               PIC X(01).                              
004200         10  SNIP-MOD-SS          PIC X(02).                              
004300     05  FILLER                   PIC X(18).                              
